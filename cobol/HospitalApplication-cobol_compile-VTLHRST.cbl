000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLHRST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE HEARTRATE STRATEGY.  VTLCORE
001300*          CALLS IT FOR EVERY HEARTRATE READING, PASSING THE
001400*          CURRENT READING PLUS THE PATIENT'S HEARTRATE HISTORY
001500*          SO FAR (THE CURRENT READING IS ALWAYS THE LAST ENTRY).
001600*          IT APPLIES THE FOUR-BAND CLASSIFICATION AND THEN THE
001700*          RAPID-CHANGE-WITHIN-FIVE-MINUTES CHECK.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    ----------
002200*    01/01/08  TGD  ORIGINAL PROGRAM (CARRIED OVER FROM THE       CH010108
002300*                   TREATMENT-CHARGE UPDATE SKELETON)             CH010108
002400*    04/19/09  JS   CORRECTED LOW-BAND BOUNDARY, WAS FIRING ON    CH041909
002500*                   A READING OF EXACTLY 50                       CH041909
002600*    02/02/12  MM   RAPID-CHANGE CHECK ADDED PER CARDIOLOGY       CH020212
002700*                   REQUEST - FLAG A 30 BPM SWING IN 5 MINUTES    CH020212
002800*    05/05/16  JS   REWORKED TO SCAN THE WHOLE HISTORY LIST       CH050516
002900*                   INSTEAD OF JUST THE ONE PRIOR READING -       CH050516
003000*                   THE OLD VERSION MISSED A SWING THAT           CH050516
003100*                   DEVELOPED OVER TWO OR MORE READINGS           CH050516
003200*    05/05/16  JS   TIMESTAMPS ARE EPOCH MILLISECONDS, NOT        CH050516
003300*                   HHMM - DROPPED THE OLD HHMM SPLIT AND         CH050516
003400*                   COMPARE THE RAW MILLISECOND SPAN INSTEAD      CH050516
003500*    09/11/17  TGD  SWING, HISTORY-COUNT AND BAND-MESSAGE TRACE   TK1401  
003600*                   FIELDS WERE SITTING UNUSED - WIRED THEM       TK1401  
003700*                   INTO CONSOLE TRACE LINES, TICKET #1401        TK1401  
003800*    04/02/18  TGD  TWA-SPAN-EDIT REDEFINED TIMESTAMP-WORK-AREA   TK1459  
003900*                   WIDER THAN THE GROUP ITSELF, AND THE COUNT    TK1459  
004000*                   EDIT VIEW OF HR-CHECK-REC WAS LANDING ON      TK1459  
004100*                   HRC-TIMESTAMP INSTEAD OF HRC-HIST-COUNT -     TK1459  
004200*                   GAVE THE SWING TRACE ITS OWN WORK AREA AND    TK1459  
004300*                   SQUARED UP THE COUNT VIEW'S OFFSET,           TK1459  
004400*                   TICKET #1459                                  TK1459
004500*    05/03/18  TGD  OFCODE AND WC-FIVE-MIN-MS WERE THE SOLE       TK1465  
004600*                   MEMBERS OF THEIR OWN 01-LEVEL GROUPS AND      TK1465  
004700*                   NEITHER IS REDEFINED - MADE BOTH STANDALONE   TK1465  
004800*                   77-LEVEL ITEMS, TICKET #1465                  TK1465
004900*    05/07/18  TGD  MAINLINE RAN 200-CHECK-RAPID-CHANGE EVEN      TK1471  
005000*                   AFTER 100-CHECK-BANDS HAD ALREADY TRIPPED -   TK1471  
005100*                   A CRITICAL BAND HIT COULD GET OVERWRITTEN BY  TK1471  
005200*                   A RAPID-SWING ALERT TYPE/DESCRIPTION EVEN     TK1471  
005300*                   THOUGH THE PRIORITY STAYED AT 3.  SKIP THE    TK1471  
005400*                   RAPID-CHANGE CHECK ONCE HRC-VIOLATION-SW IS   TK1471  
005500*                   ALREADY SET SO THE BAND CHECK WINS, TICKET    TK1471  
005600*                   #1471                                         TK1471  
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900 WORKING-STORAGE SECTION.
008000 77  OFCODE                       PIC X(02).
008100     88  CODE-WRITE    VALUE SPACES.
008200 77  WC-FIVE-MIN-MS               PIC 9(09) COMP-3 VALUE 300000.
008300
008400 01  TIMESTAMP-WORK-AREA.
008500     05  TWA-MS-SPAN              PIC S9(14) COMP-3.
008600     05  TWA-VALUE-SWING          PIC S9(07)V99 COMP-3.
008700     05  TWA-SCAN-SUB             PIC 9(03) COMP.
008800     05  TWA-STOP-SCAN-SW         PIC X(01) VALUE "N".
008900         88  TWA-STOP-SCAN        VALUE "Y".
009000     05  FILLER                   PIC X(02).
009100
009200 01  SWING-VALUE-TRACE-AREA.
009300     05  TWA-SWING-TRACE          PIC S9(7)V99 COMP-3.
009400     05  FILLER                   PIC X(04).
009500
009600*    NUMERIC-EDITED VIEW OF A COPY OF THE HEARTRATE SWING, KEPT
009700*    IN ITS OWN WORK AREA, NOT OVERLAID ON TIMESTAMP-WORK-AREA,
009800*    SO THE TRACE CAN'T BLEED INTO TWA-SCAN-SUB OR THE STOP-
009900*    SCAN SWITCH
010000 01  TWA-SWING-EDIT REDEFINES SWING-VALUE-TRACE-AREA.
010100     05  TWA-SWING-DISPLAY-ED     PIC -(5)9.99.
010200
010300 01  MISC-FIELDS.
010400     05  WS-BAND-MSG              PIC X(40).
010500     05  FILLER                   PIC X(04).
010600
010700*    ALTERNATE VIEW OF THE BAND MESSAGE USED ONLY WHEN THE
010800*    OPERATOR CONSOLE TRACE FLAG IS ON (UPSI-0)
010900 01  WS-BAND-MSG-EDIT REDEFINES MISC-FIELDS.
011000     05  WS-BAND-MSG-LEFT         PIC X(20).
011100     05  WS-BAND-MSG-RIGHT        PIC X(24).
011200
011300 COPY VTLABND.
011400
011500 LINKAGE SECTION.
011600 01  HR-CHECK-REC.
011700     05  HRC-MEAS-VALUE           PIC S9(7)V99.
011800     05  HRC-TIMESTAMP            PIC 9(14).
011900     05  HRC-HIST-COUNT           PIC 9(03) COMP.
012000     05  HRC-HIST OCCURS 200 TIMES INDEXED BY HRC-IDX.
012100         10  HRC-HIST-VALUE       PIC S9(7)V99.
012200         10  HRC-HIST-TIMESTAMP   PIC 9(14).
012300     05  HRC-VIOLATION-SW         PIC X(01).
012400         88  HRC-VIOLATION-FOUND  VALUE "Y".
012500     05  HRC-RAPID-CHANGE-SW      PIC X(01).
012600         88  HRC-RAPID-CHANGE-FOUND VALUE "Y".
012700     05  HRC-ALERT-TYPE           PIC X(32).
012800     05  HRC-DESCRIPTION          PIC X(100).
012900     05  HRC-PRIORITY-LEVEL       PIC 9(01).
013000     05  HRC-PRIORITY-REASON      PIC X(40).
013100     05  FILLER                   PIC X(04).
013200
013300*    NUMERIC-EDITED VIEW OF THE HISTORY COUNT USED ON THE
013400*    OPERATOR CONSOLE TRACE LINE
013500 01  HRC-COUNT-EDIT REDEFINES HR-CHECK-REC.
013600     05  FILLER                   PIC X(23).
013700     05  HRC-COUNT-DISPLAY-ED     PIC ZZ9.
013800     05  FILLER                   PIC X(4778).
013900 01  RETURN-CD                    PIC S9(4).
014000
014100 PROCEDURE DIVISION USING HR-CHECK-REC, RETURN-CD.
014200 MAINLINE SECTION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-CHECK-BANDS THRU 100-EXIT.
014500     IF HRC-HIST-COUNT > 1 AND NOT HRC-VIOLATION-FOUND
014600         PERFORM 200-CHECK-RAPID-CHANGE THRU 200-EXIT.
014700     GOBACK.
014800
014900 000-HOUSEKEEPING.
015000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015100     MOVE "N" TO HRC-VIOLATION-SW.
015200     MOVE "N" TO HRC-RAPID-CHANGE-SW.
015300     MOVE ZERO TO RETURN-CD.
015400 000-EXIT.
015500     EXIT.
015600
015700*    R12 - FOUR-BAND HEARTRATE CLASSIFICATION, ORDER MATTERS
015800 100-CHECK-BANDS.
015900     MOVE "100-CHECK-BANDS" TO PARA-NAME.
016000     IF HRC-MEAS-VALUE >= 150.00
016100         MOVE "Y" TO HRC-VIOLATION-SW
016200         MOVE "CriticalTachycardia" TO HRC-ALERT-TYPE
016300         MOVE "Heart rate at or above critical high of 150"
016400                                  TO HRC-DESCRIPTION
016500         MOVE 3 TO HRC-PRIORITY-LEVEL
016600         PERFORM 110-TRACE-BAND-HIT THRU 110-EXIT
016700         GO TO 100-EXIT.
016800
016900     IF HRC-MEAS-VALUE <= 40.00
017000         MOVE "Y" TO HRC-VIOLATION-SW
017100         MOVE "CriticalBradycardia" TO HRC-ALERT-TYPE
017200         MOVE "Heart rate at or below critical low of 40"
017300                                  TO HRC-DESCRIPTION
017400         MOVE 3 TO HRC-PRIORITY-LEVEL
017500         PERFORM 110-TRACE-BAND-HIT THRU 110-EXIT
017600         GO TO 100-EXIT.
017700
017800     IF HRC-MEAS-VALUE > 120.00
017900         MOVE "Y" TO HRC-VIOLATION-SW
018000         MOVE "Tachycardia" TO HRC-ALERT-TYPE
018100         MOVE "Heart rate above the normal high band of 120"
018200                                  TO HRC-DESCRIPTION
018300         MOVE 2 TO HRC-PRIORITY-LEVEL
018400         PERFORM 110-TRACE-BAND-HIT THRU 110-EXIT
018500         GO TO 100-EXIT.
018600
018700     IF HRC-MEAS-VALUE < 50.00
018800         MOVE "Y" TO HRC-VIOLATION-SW
018900         MOVE "Bradycardia" TO HRC-ALERT-TYPE
019000         MOVE "Heart rate below the normal low band of 50"
019100                                  TO HRC-DESCRIPTION
019200         MOVE 2 TO HRC-PRIORITY-LEVEL
019300         PERFORM 110-TRACE-BAND-HIT THRU 110-EXIT.
019400 100-EXIT.
019500     EXIT.
019600
019700*    SPLITS THE BAND MESSAGE INTO TWO HALVES FOR THE OPERATOR
019800*    CONSOLE TRACE LINE - A CARRY-OVER FROM THE OLD 40-COLUMN
019900*    OPERATOR CONSOLE WIDTH
020000 110-TRACE-BAND-HIT.
020100     MOVE HRC-DESCRIPTION(1:40) TO WS-BAND-MSG.
020200     DISPLAY "VTLHRST - " WS-BAND-MSG-LEFT
020300         WS-BAND-MSG-RIGHT UPON CONSOLE.
020400 110-EXIT.
020500     EXIT.
020600
020700*    R13 - SCAN THE HISTORY BACKWARD FROM THE READING JUST
020800*    BEFORE THE CURRENT ONE (THE CURRENT READING IS ALWAYS THE
020900*    LAST HIST ENTRY).  STOP THE SCAN ONCE A READING IS MORE
021000*    THAN FIVE MINUTES OLD - THE LIST IS IN TIMESTAMP ORDER SO
021100*    ANYTHING FURTHER BACK IS OLDER STILL.  FIRST QUALIFYING
021200*    SWING OF 30 BPM OR MORE WINS.
021300 200-CHECK-RAPID-CHANGE.
021400     MOVE "200-CHECK-RAPID-CHANGE" TO PARA-NAME.
021500     MOVE "N" TO TWA-STOP-SCAN-SW.
021600     PERFORM 210-SCAN-ONE-HIST-ENTRY THRU 210-EXIT
021700         VARYING TWA-SCAN-SUB FROM HRC-HIST-COUNT BY -1
021800         UNTIL TWA-SCAN-SUB < 1 OR HRC-RAPID-CHANGE-FOUND
021900            OR TWA-STOP-SCAN.
022000 200-EXIT.
022100     EXIT.
022200
022300 210-SCAN-ONE-HIST-ENTRY.
022400     IF TWA-SCAN-SUB = HRC-HIST-COUNT
022500         GO TO 210-EXIT.
022600     SET HRC-IDX TO TWA-SCAN-SUB.
022700     COMPUTE TWA-MS-SPAN =
022800         HRC-TIMESTAMP - HRC-HIST-TIMESTAMP(HRC-IDX).
022900     IF TWA-MS-SPAN < 0
023000         COMPUTE TWA-MS-SPAN = TWA-MS-SPAN * -1.
023100     IF TWA-MS-SPAN > WC-FIVE-MIN-MS
023200         MOVE "Y" TO TWA-STOP-SCAN-SW
023300         GO TO 210-EXIT.
023400
023500     COMPUTE TWA-VALUE-SWING =
023600         HRC-MEAS-VALUE - HRC-HIST-VALUE(HRC-IDX).
023700     IF TWA-VALUE-SWING < 0
023800         COMPUTE TWA-VALUE-SWING = TWA-VALUE-SWING * -1.
023900     IF TWA-VALUE-SWING NOT < 30.00
024000         MOVE "Y" TO HRC-RAPID-CHANGE-SW
024100         MOVE "Y" TO HRC-VIOLATION-SW
024200         MOVE "RapidHeartRateChange" TO HRC-ALERT-TYPE
024300         MOVE "Heart rate changed 30 or more BPM within 5 min"
024400                                  TO HRC-DESCRIPTION
024500         IF HRC-PRIORITY-LEVEL < 2
024600             MOVE 2 TO HRC-PRIORITY-LEVEL
024700         END-IF
024800         MOVE TWA-VALUE-SWING TO TWA-SWING-TRACE
024900         MOVE TWA-SWING-TRACE TO TWA-SWING-DISPLAY-ED
025000         MOVE HRC-HIST-COUNT TO HRC-COUNT-DISPLAY-ED
025100         DISPLAY "VTLHRST - RAPID SWING " TWA-SWING-DISPLAY-ED
025200             " OVER " HRC-COUNT-DISPLAY-ED
025300             " HIST ENTRIES" UPON CONSOLE
025400     END-IF.
025500 210-EXIT.
025600     EXIT.
025700
025800 1000-ABEND-RTN.
025900     MOVE "** INVALID TIMESTAMP PASSED TO VTLHRST" TO
026000                                        ABEND-REASON.
026100     WRITE SYSOUT-REC FROM ABEND-REC.
026200     DISPLAY "*** ABNORMAL END OF JOB-VTLHRST ***" UPON CONSOLE.
026300     DIVIDE ZERO-VAL INTO ONE-VAL.
