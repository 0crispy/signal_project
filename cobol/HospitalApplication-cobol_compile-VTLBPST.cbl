000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLBPST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE BLOODPRESSURE STRATEGY.  IT IS
001300*          CALLED BY VTLCORE FOR EVERY SYSTOLICPRESSURE AND
001400*          DIASTOLICPRESSURE READING.  IT APPLIES THE FIXED
001500*          CRITICAL-RANGE RULES AND BUILDS THE ALERT TYPE,
001600*          DESCRIPTION AND A STARTING PRIORITY LEVEL WHEN THE
001700*          READING IS OUT OF RANGE.  THE TREND-OVER-THREE-
001800*          READINGS RULE IS NOT HANDLED HERE - VTLCORE SWEEPS
001900*          THE PATIENT'S BLOODPRESSURE HISTORY FOR THAT ONE
002000*          AFTER ALL IMMEDIATE STRATEGIES HAVE RUN.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    01/01/08  TGD  ORIGINAL PROGRAM                              CH010108
002600*    04/19/09  JS   CORRECTED DIASTOLIC LOW BOUNDARY, WAS         CH041909
002700*                   REJECTING A VALID READING OF EXACTLY 60       CH041909
002800*    02/02/12  MM   BANDED MESSAGE TABLE ADDED SO THE ALERT       CH020212
002900*                   DESCRIPTION MATCHES THE NURSING STATION       CH020212
003000*                   WORDING STANDARD INSTEAD OF A CANNED STRING   CH020212
003100*    09/11/17  TGD  BAND-INDEX AND VALUE TRACE FIELDS WERE        TK1401  
003200*                   SITTING UNUSED - WIRED THEM INTO A CONSOLE    TK1401  
003300*                   TRACE LINE ON EVERY BAND HIT, TICKET #1401    TK1401  
003400*    04/02/18  TGD  BP-CHECK-REC HAD NO TRAILING PAD, UNLIKE THE  TK1459  
003500*                   OTHER STRATEGY RECORDS - ADDED ONE AND        TK1459  
003600*                   WIDENED THE TWO EDITED VIEWS TO MATCH,        TK1459  
003700*                   TICKET #1459                                  TK1459
003800*    05/03/18  TGD  OFCODE WAS THE ONLY FIELD IN ITS OWN 01-LEVEL TK1465  
003900*                   GROUP AND IS NEVER REDEFINED - MADE IT A      TK1465  
004000*                   STANDALONE 77-LEVEL SWITCH, TICKET #1465      TK1465  
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 120 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC  PIC X(120).
006200
006300 WORKING-STORAGE SECTION.
006400 77  OFCODE                       PIC X(02).
006500     88  CODE-WRITE    VALUE SPACES.
006600
006700 01  BAND-MESSAGE-TABLE.
006800     05  BAND-ENTRY OCCURS 4 TIMES INDEXED BY BAND-IDX.
006900         10  BAND-TYPE-KEY        PIC X(01).
007000             88  BAND-SYS-LOW     VALUE "1".
007100             88  BAND-SYS-HIGH    VALUE "2".
007200             88  BAND-DIA-LOW     VALUE "3".
007300             88  BAND-DIA-HIGH    VALUE "4".
007400         10  BAND-ALERT-TYPE      PIC X(32).
007500         10  BAND-DESCRIPTION     PIC X(100).
007600         10  BAND-PRIORITY        PIC 9(01).
007700         10  FILLER               PIC X(02).
007800
007900 01  MISC-FIELDS.
008000     05  WS-BAND-IDX-SAVE         PIC 9(02) COMP.
008100     05  FILLER                   PIC X(03).
008200
008300*    NUMERIC-EDITED VIEW OF THE SAVED BAND INDEX USED ONLY WHEN
008400*    THE OPERATOR CONSOLE TRACE FLAG IS ON (UPSI-0)
008500 01  WS-BAND-IDX-EDIT REDEFINES MISC-FIELDS.
008600     05  FILLER                   PIC X(02).
008700     05  WS-BAND-IDX-DISPLAY-ED   PIC Z9.
008800     05  FILLER                   PIC X(01).
008900
009000 COPY VTLABND.
009100
009200 LINKAGE SECTION.
009300 01  BP-CHECK-REC.
009400     05  BPC-RECORD-TYPE          PIC X(20).
009500     05  BPC-MEAS-VALUE           PIC S9(7)V99.
009600     05  BPC-VIOLATION-SW         PIC X(01).
009700         88  BPC-VIOLATION-FOUND  VALUE "Y".
009800     05  BPC-ALERT-TYPE           PIC X(32).
009900     05  BPC-DESCRIPTION          PIC X(100).
010000     05  BPC-PRIORITY-LEVEL       PIC 9(01).
010100     05  BPC-PRIORITY-REASON      PIC X(40).
010200     05  FILLER                   PIC X(04).
010300
010400*    NUMERIC-EDITED VIEW OF THE MEASUREMENT USED WHEN A BANNER
010500*    MESSAGE MUST CARRY THE READING IN ITS TEXT
010600 01  BPC-VALUE-EDIT REDEFINES BP-CHECK-REC.
010700     05  FILLER                   PIC X(20).
010800     05  BPC-VALUE-DISPLAY-ED     PIC -(6)9.99.
010900     05  FILLER                   PIC X(177).
011000
011100*    ALTERNATE VIEW OF THE SAME RECORD USED ONLY WHEN THE
011200*    OPERATOR CONSOLE TRACE LINE ECHOES THE INCOMING RECORD
011300*    TYPE
011400 01  BPC-TYPE-EDIT REDEFINES BP-CHECK-REC.
011500     05  BPC-TYPE-DISPLAY-ED      PIC X(20).
011600     05  FILLER                   PIC X(187).
011700 01  RETURN-CD                    PIC S9(4).
011800
011900 PROCEDURE DIVISION USING BP-CHECK-REC, RETURN-CD.
012000 MAINLINE SECTION.
012100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012200     IF BPC-RECORD-TYPE = "SystolicPressure"
012300         PERFORM 100-CHECK-SYSTOLIC THRU 100-EXIT
012400     ELSE
012500         IF BPC-RECORD-TYPE = "DiastolicPressure"
012600             PERFORM 150-CHECK-DIASTOLIC THRU 150-EXIT
012700         ELSE
012800             GO TO 1000-ABEND-RTN
012900         END-IF
013000     END-IF.
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013500     PERFORM 050-LOAD-BAND-TABLE THRU 050-EXIT.
013600     MOVE "N" TO BPC-VIOLATION-SW.
013700     MOVE ZERO TO RETURN-CD.
013800 000-EXIT.
013900     EXIT.
014000
014100 050-LOAD-BAND-TABLE.
014200     MOVE "1" TO BAND-TYPE-KEY(1).
014300     MOVE "CriticalLowSystolicPressure"  TO BAND-ALERT-TYPE(1).
014400     MOVE "Systolic pressure below critical low of 90"
014500                                TO BAND-DESCRIPTION(1).
014600     MOVE 3 TO BAND-PRIORITY(1).
014700
014800     MOVE "2" TO BAND-TYPE-KEY(2).
014900     MOVE "CriticalHighSystolicPressure" TO BAND-ALERT-TYPE(2).
015000     MOVE "Systolic pressure above critical high of 180"
015100                                TO BAND-DESCRIPTION(2).
015200     MOVE 3 TO BAND-PRIORITY(2).
015300
015400     MOVE "3" TO BAND-TYPE-KEY(3).
015500     MOVE "CriticalLowDiastolicPressure"  TO BAND-ALERT-TYPE(3).
015600     MOVE "Diastolic pressure below critical low of 60"
015700                                TO BAND-DESCRIPTION(3).
015800     MOVE 3 TO BAND-PRIORITY(3).
015900
016000     MOVE "4" TO BAND-TYPE-KEY(4).
016100     MOVE "CriticalHighDiastolicPressure" TO BAND-ALERT-TYPE(4).
016200     MOVE "Diastolic pressure above critical high of 120"
016300                                TO BAND-DESCRIPTION(4).
016400     MOVE 3 TO BAND-PRIORITY(4).
016500 050-EXIT.
016600     EXIT.
016700
016800*    R1 - SYSTOLIC OUT OF THE 90-180 CRITICAL RANGE
016900 100-CHECK-SYSTOLIC.
017000     MOVE "100-CHECK-SYSTOLIC" TO PARA-NAME.
017100     IF BPC-MEAS-VALUE < 90.00
017200         SET BAND-IDX TO 1
017300         PERFORM 200-BUILD-ALERT THRU 200-EXIT
017400     ELSE
017500         IF BPC-MEAS-VALUE > 180.00
017600             SET BAND-IDX TO 2
017700             PERFORM 200-BUILD-ALERT THRU 200-EXIT
017800         END-IF
017900     END-IF.
018000 100-EXIT.
018100     EXIT.
018200
018300*    R2 - DIASTOLIC OUT OF THE 60-120 CRITICAL RANGE
018400 150-CHECK-DIASTOLIC.
018500     MOVE "150-CHECK-DIASTOLIC" TO PARA-NAME.
018600     IF BPC-MEAS-VALUE < 60.00
018700         SET BAND-IDX TO 3
018800         PERFORM 200-BUILD-ALERT THRU 200-EXIT
018900     ELSE
019000         IF BPC-MEAS-VALUE > 120.00
019100             SET BAND-IDX TO 4
019200             PERFORM 200-BUILD-ALERT THRU 200-EXIT
019300         END-IF
019400     END-IF.
019500 150-EXIT.
019600     EXIT.
019700
019800 200-BUILD-ALERT.
019900     MOVE "Y" TO BPC-VIOLATION-SW.
020000     MOVE BAND-ALERT-TYPE(BAND-IDX) TO BPC-ALERT-TYPE.
020100     MOVE BAND-DESCRIPTION(BAND-IDX) TO BPC-DESCRIPTION.
020200     MOVE BAND-PRIORITY(BAND-IDX) TO BPC-PRIORITY-LEVEL.
020300     MOVE "Critical bloodpressure threshold exceeded" TO
020400                                        BPC-PRIORITY-REASON.
020500     SET WS-BAND-IDX-SAVE TO BAND-IDX.
020600     DISPLAY "VTLBPST - " BPC-TYPE-DISPLAY-ED " VALUE "
020700         BPC-VALUE-DISPLAY-ED " HIT BAND "
020800         WS-BAND-IDX-DISPLAY-ED UPON CONSOLE.
020900 200-EXIT.
021000     EXIT.
021100
021200 1000-ABEND-RTN.
021300     MOVE "** UNKNOWN RECORD TYPE PASSED TO VTLBPST" TO
021400                                        ABEND-REASON.
021500     WRITE SYSOUT-REC FROM ABEND-REC.
021600     DISPLAY "*** ABNORMAL END OF JOB-VTLBPST ***" UPON CONSOLE.
021700     DIVIDE ZERO-VAL INTO ONE-VAL.
