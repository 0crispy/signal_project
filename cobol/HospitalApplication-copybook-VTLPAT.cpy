000100******************************************************************
000200*    COPYBOOK:   VTLPAT
000300*    DESCRIPTION: IN-MEMORY PATIENT RECORD STORE.  ONE TABLE
000400*                 ENTRY PER DISTINCT PATIENT-ID SEEN ON THE
000500*                 OBSERVATIONS FEED, BUILT FRESH EACH RUN BY
000600*                 VTLMAIN AND WALKED BY VTLCORE.  NO VSAM/DB2 -
000700*                 PATIENT GROUPING IS A WORKING-STORAGE TABLE,
000800*                 THERE IS NO PATIENT MASTER FILE IN THIS JOB.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    03/14/96  JS   ORIGINAL COPYBOOK                             CH031496
001300*    11/30/96  TGD  ADDED PER-VITAL HISTORY SUB-TABLES            CH113096
001400*    09/02/97  TGD  RAISED PATIENT-TABLE TO 500 ENTRIES           CH090297
001500*    01/11/99  JS   Y2K - TIMESTAMP FIELDS WIDENED TO 14 DIGITS   CH011199
001600*    06/23/03  MM   ADDED ECG RING-BUFFER SUB-TABLE FOR VTLECG    CH062303
001700******************************************************************
001800 01  PATIENT-RECORD.
001900     05  PR-PATIENT-ID            PIC 9(06).
002000     05  PR-RECORD-TYPE           PIC X(20).
002100     05  PR-MEAS-VALUE            PIC S9(7)V99.
002200     05  PR-OBS-TIMESTAMP         PIC 9(14).
002300     05  FILLER                   PIC X(09).
002400
002500 01  PATIENT-STORE.
002600     05  PST-PATIENT-COUNT        PIC 9(05) COMP.
002700     05  PATIENT-TABLE-ENTRY OCCURS 500 TIMES
002800             INDEXED BY PT-IDX.
002900         10  PT-PATIENT-ID            PIC 9(06).
003000         10  PT-RECORD-COUNT          PIC 9(05) COMP.
003100         10  PT-RECORD OCCURS 200 TIMES
003200                 INDEXED BY PT-REC-IDX.
003300             15  PTR-RECORD-TYPE      PIC X(20).
003400             15  PTR-MEAS-VALUE       PIC S9(7)V99.
003500             15  PTR-OBS-TIMESTAMP    PIC 9(14).
003600         10  PT-SYSTOLIC-HIST-CNT     PIC 9(03) COMP.
003700         10  PT-SYSTOLIC-HIST OCCURS 200 TIMES
003800                 INDEXED BY PT-SYS-IDX.
003900             15  PTSH-MEAS-VALUE      PIC S9(7)V99.
004000             15  PTSH-OBS-TIMESTAMP   PIC 9(14).
004100         10  PT-DIASTOLIC-HIST-CNT    PIC 9(03) COMP.
004200         10  PT-DIASTOLIC-HIST OCCURS 200 TIMES
004300                 INDEXED BY PT-DIA-IDX.
004400             15  PTDH-MEAS-VALUE      PIC S9(7)V99.
004500             15  PTDH-OBS-TIMESTAMP   PIC 9(14).
004600         10  PT-SATURATION-HIST-CNT   PIC 9(03) COMP.
004700         10  PT-SATURATION-HIST OCCURS 200 TIMES
004800                 INDEXED BY PT-SAT-IDX.
004900             15  PTOH-MEAS-VALUE      PIC S9(7)V99.
005000             15  PTOH-OBS-TIMESTAMP   PIC 9(14).
005100         10  PT-ECG-HIST-CNT          PIC 9(03) COMP.
005200         10  PT-ECG-HIST OCCURS 200 TIMES
005300                 INDEXED BY PT-ECG-IDX.
005400             15  PTEH-MEAS-VALUE      PIC S9(7)V99.
005500             15  PTEH-OBS-TIMESTAMP   PIC 9(14).
005600         10  PT-ECG-RING-CURSOR       PIC 9(02) COMP.
005700         10  PT-ECG-RING OCCURS 10 TIMES
005800                 INDEXED BY PT-RING-IDX.
005900             15  PTRG-ABS-VALUE       PIC S9(7)V99.
006000         10  FILLER                   PIC X(04).
