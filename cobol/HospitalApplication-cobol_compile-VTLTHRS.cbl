000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLTHRS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/30/96.
000600 DATE-COMPILED. 11/30/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE VITALS THRESHOLD VALIDATOR.
001300*          IT CARRIES THE DEFAULT NORMAL/CRITICAL RANGE PROFILE
001400*          FOR EACH KNOWN VITAL TYPE AND CHECKS ONE PATIENT
001500*          RECORD AGAINST IT.  VTLCORE CALLS THIS AS AN
001600*          ADDITIONAL SAFETY-NET CHECK ON TOP OF THE STRATEGY
001700*          SUBPROGRAMS.  PROFILES CAN ALSO BE ADDED TO, REMOVED
001800*          FROM, OR LOOKED UP BY RECORD TYPE.
001900*
002000******************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    11/30/96  TGD  ORIGINAL PROGRAM                              CH113096
002400*    09/02/97  TGD  ADDED BLOODPRESSURE ENCODED-VALUE SPLIT       CH090297
002500*                   (SSS.DD) PER CARDIOLOGY REQUEST               CH090297
002600*    01/11/99  JS   Y2K SWEEP - NO DATE FIELDS, REVIEWED          CH011199
002700*    06/23/03  MM   ADD/REMOVE-BY-TYPE MODES ADDED FOR THE        CH062303
002800*                   WARD-SPECIFIC PROFILE OVERRIDE PROJECT        CH062303
002900*    09/11/17  TGD  MEASUREMENT TRACE FIELD WAS SITTING UNUSED -  TK1401  
003000*                   WIRED IT INTO A CONSOLE TRACE LINE ON A       TK1401  
003100*                   FAILED ENCODED-BP SPLIT, TICKET #1401         TK1401  
003200*    04/02/18  TGD  WS-SAVE-ENTRY WAS SIZED FOR A PROFILE ENTRY   TK1459  
003300*                   SHORT OF DTT-ENTRY'S ACTUAL LENGTH, AND THE   TK1459  
003400*                   REDEFINED FIELDS OVER IT WERE SITTING UNUSED  TK1459  
003500*                   BESIDES - WIDENED IT TO MATCH DTT-ENTRY AND   TK1459  
003600*                   WIRED IT INTO THE REMOVE-PROFILE TRACE LINE,  TK1459  
003700*                   TICKET #1459                                  TK1459
003800*    05/03/18  TGD  250-SPLIT-BP-ENCODED TESTED WS-BP-WHOLE-TXT   TK1465  
003900*                   AND WS-BP-FRAC-TXT FOR THE SPLIT-FAILED       TK1465  
004000*                   BRANCH - NEITHER FIELD WAS EVER MOVED INTO BY TK1465  
004100*                   ANYTHING IN THE PROGRAM, SO THE TEST WAS      TK1465  
004200*                   ALWAYS TRUE AND THE REAL SSS.DD SPLIT NEVER   TK1465  
004300*                   RAN - THE NIGHT SHIFT LOG WAS PICKING UP A    TK1465  
004400*                   DISAGREEMENT ON NEARLY EVERY BLOODPRESSURE    TK1465  
004500*                   READING BECAUSE OF IT.  DROPPED THE DEAD      TK1465  
004600*                   FIELDS AND TEST THE RAW VALUE NUMERICALLY     TK1465  
004700*                   NOW, TICKET #1465                             TK1465
004800*    05/03/18  TGD  FIRST-TIME-SW WAS THE ONLY FIELD IN MISC-     TK1465  
004900*                   FIELDS THAT WASN'T PART OF THE BLOODPRESSURE  TK1465  
005000*                   SPLIT WORK - MADE IT A STANDALONE 77-LEVEL    TK1465  
005100*                   SWITCH, TICKET #1465                          TK1465  
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400 COPY VTLTHR.
006500 77  FIRST-TIME-SW                PIC X(01) VALUE "Y".
006600     88  FIRST-TIME-IN    VALUE "Y".
006700
006800 01  MISC-FIELDS.
006900     05  WS-SYSTOLIC-PART         PIC 9(03).
007000     05  WS-DIASTOLIC-PART        PIC 9(03).
007100     05  FILLER                   PIC X(01).
007200     05  WS-SAVE-ENTRY            PIC X(121).
007300     05  FILLER                   PIC X(05).
007400
007500*    NUMERIC-EDITED VIEW OF THE DIASTOLIC PART USED ON THE
007600*    OPERATOR CONSOLE TRACE LINE WHEN AN ENCODED BLOODPRESSURE
007700*    READING FAILS THE SPLIT-RANGE CHECK
007800 01  WS-DIASTOLIC-EDIT REDEFINES WS-DIASTOLIC-PART.
007900     05  WS-DIASTOLIC-DISPLAY-ED  PIC ZZ9.
008000
008100*    ALTERNATE VIEW OF THE REMOVED PROFILE ENTRY, HELD LONG
008200*    ENOUGH TO NAME IT ON THE OPERATOR CONSOLE BEFORE THE
008300*    REMAINING ENTRIES SHIFT DOWN OVER IT
008400 01  WS-SAVE-ENTRY-FIELDS REDEFINES WS-SAVE-ENTRY.
008500     05  WS-SAVE-RECORD-TYPE      PIC X(20).
008600     05  WS-SAVE-MIN-NORMAL       PIC S9(7)V99.
008700     05  WS-SAVE-MAX-NORMAL       PIC S9(7)V99.
008800     05  WS-SAVE-CRIT-LOW         PIC S9(7)V99.
008900     05  WS-SAVE-CRIT-HIGH        PIC S9(7)V99.
009000     05  WS-SAVE-DESCRIPTION      PIC X(60).
009100     05  FILLER                   PIC X(05).
009200
009300*    NUMERIC-EDITED VIEW OF THE INCOMING MEASUREMENT USED WHEN
009400*    DISPLAYING A REJECTED VALUE ON THE OPERATOR CONSOLE
009500 01  WS-MEAS-VALUE-EDIT REDEFINES WS-SYSTOLIC-PART.
009600     05  WS-MEAS-DISPLAY-ED       PIC ZZ9.
009700
009800 LINKAGE SECTION.
009900 01  THRESHOLD-VALIDATE-REC.
010000     05  THRV-MODE-SW             PIC X(01).
010100         88  VALIDATE-MODE  VALUE "V".
010200         88  ADD-MODE       VALUE "A".
010300         88  REMOVE-MODE    VALUE "R".
010400         88  FIND-MODE      VALUE "F".
010500     05  THRV-RECORD-TYPE         PIC X(20).
010600     05  THRV-MEAS-VALUE          PIC S9(7)V99.
010700     05  THRV-VIOLATION-SW        PIC X(01).
010800         88  THRV-VIOLATION-FOUND VALUE "Y".
010900     05  THRV-UNKNOWN-TYPE-SW     PIC X(01).
011000         88  THRV-TYPE-UNKNOWN    VALUE "Y".
011100     05  THRV-NEW-MIN-NORMAL      PIC S9(7)V99.
011200     05  THRV-NEW-MAX-NORMAL      PIC S9(7)V99.
011300     05  THRV-NEW-CRIT-LOW        PIC S9(7)V99.
011400     05  THRV-NEW-CRIT-HIGH       PIC S9(7)V99.
011500     05  THRV-NEW-DESCRIPTION     PIC X(60).
011600     05  FILLER                   PIC X(04).
011700 01  RETURN-CD                    PIC S9(4).
011800
011900 PROCEDURE DIVISION USING THRESHOLD-VALIDATE-REC, RETURN-CD.
012000 MAINLINE SECTION.
012100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012200     MOVE ZERO TO RETURN-CD.
012300     IF VALIDATE-MODE
012400         PERFORM 200-VALIDATE-RECORD THRU 200-EXIT
012500     ELSE
012600         IF ADD-MODE
012700             PERFORM 300-ADD-THRESHOLD THRU 300-EXIT
012800         ELSE
012900             IF REMOVE-MODE
013000                 PERFORM 400-REMOVE-THRESHOLD THRU 400-EXIT
013100             ELSE
013200                 IF FIND-MODE
013300                     PERFORM 100-FIND-THRESHOLD THRU 100-EXIT
013400                 END-IF
013500             END-IF
013600         END-IF
013700     END-IF.
013800     GOBACK.
013900
014000 000-HOUSEKEEPING.
014100     IF FIRST-TIME-IN
014200         PERFORM 050-LOAD-DEFAULT-PROFILE THRU 050-EXIT
014300         MOVE "N" TO FIRST-TIME-SW.
014400 000-EXIT.
014500     EXIT.
014600
014700 050-LOAD-DEFAULT-PROFILE.
014800     MOVE 4 TO DTT-PROFILE-COUNT.
014900     MOVE "BloodPressure"     TO DTTE-RECORD-TYPE(1).
015000     MOVE 90.00               TO DTTE-MIN-NORMAL(1).
015100     MOVE 180.00              TO DTTE-MAX-NORMAL(1).
015200     MOVE 60.00               TO DTTE-CRITICAL-LOW(1).
015300     MOVE 120.00              TO DTTE-CRITICAL-HIGH(1).
015400     MOVE "Blood pressure - systolic/diastolic" TO
015500                                 DTTE-DESCRIPTION(1).
015600
015700     MOVE "BloodSaturation"   TO DTTE-RECORD-TYPE(2).
015800     MOVE 92.00               TO DTTE-MIN-NORMAL(2).
015900     MOVE 100.00              TO DTTE-MAX-NORMAL(2).
016000     MOVE 92.00               TO DTTE-CRITICAL-LOW(2).
016100     MOVE 100.00              TO DTTE-CRITICAL-HIGH(2).
016200     MOVE "Blood oxygen saturation" TO DTTE-DESCRIPTION(2).
016300
016400     MOVE "HeartRate"         TO DTTE-RECORD-TYPE(3).
016500     MOVE 60.00               TO DTTE-MIN-NORMAL(3).
016600     MOVE 100.00              TO DTTE-MAX-NORMAL(3).
016700     MOVE 40.00               TO DTTE-CRITICAL-LOW(3).
016800     MOVE 150.00              TO DTTE-CRITICAL-HIGH(3).
016900     MOVE "Heart rate" TO DTTE-DESCRIPTION(3).
017000
017100     MOVE "ECG"               TO DTTE-RECORD-TYPE(4).
017200     MOVE -1000.00            TO DTTE-MIN-NORMAL(4).
017300     MOVE 1000.00             TO DTTE-MAX-NORMAL(4).
017400     MOVE -2000.00            TO DTTE-CRITICAL-LOW(4).
017500     MOVE 2000.00             TO DTTE-CRITICAL-HIGH(4).
017600     MOVE "ECG trace" TO DTTE-DESCRIPTION(4).
017700 050-EXIT.
017800     EXIT.
017900
018000 100-FIND-THRESHOLD.
018100     SET DTT-IDX TO 1.
018200     MOVE "N" TO THRV-UNKNOWN-TYPE-SW.
018300     SEARCH DTT-ENTRY
018400         AT END
018500             MOVE "Y" TO THRV-UNKNOWN-TYPE-SW
018600         WHEN DTTE-RECORD-TYPE(DTT-IDX) = THRV-RECORD-TYPE
018700             CONTINUE
018800     END-SEARCH.
018900 100-EXIT.
019000     EXIT.
019100
019200*    R9/R10/R11 - SYSTOLIC AND DIASTOLIC HAVE FIXED BOUNDS,
019300*    THE REMAINING KNOWN TYPES USE THE MATCHING PROFILE ENTRY
019400 200-VALIDATE-RECORD.
019500     MOVE "N" TO THRV-VIOLATION-SW.
019600
019700     IF THRV-RECORD-TYPE = "SystolicPressure"
019800         IF THRV-MEAS-VALUE < 90.00 OR THRV-MEAS-VALUE > 180.00
019900             MOVE "Y" TO THRV-VIOLATION-SW
020000         END-IF
020100         GO TO 200-EXIT.
020200
020300     IF THRV-RECORD-TYPE = "DiastolicPressure"
020400         IF THRV-MEAS-VALUE < 60.00 OR THRV-MEAS-VALUE > 120.00
020500             MOVE "Y" TO THRV-VIOLATION-SW
020600         END-IF
020700         GO TO 200-EXIT.
020800
020900     IF THRV-RECORD-TYPE = "BloodPressure"
021000         PERFORM 250-SPLIT-BP-ENCODED THRU 250-EXIT
021100         GO TO 200-EXIT.
021200
021300     IF THRV-RECORD-TYPE NOT = "BloodSaturation"
021400     AND THRV-RECORD-TYPE NOT = "HeartRate"
021500     AND THRV-RECORD-TYPE NOT = "ECG"
021600         MOVE "Y" TO THRV-UNKNOWN-TYPE-SW
021700         GO TO 200-EXIT.
021800
021900     PERFORM 100-FIND-THRESHOLD THRU 100-EXIT.
022000     IF THRV-TYPE-UNKNOWN
022100         GO TO 200-EXIT.
022200
022300     IF DTTE-RECORD-TYPE(DTT-IDX) NOT = THRV-RECORD-TYPE
022400         GO TO 200-EXIT.
022500
022600     IF THRV-MEAS-VALUE < DTTE-CRITICAL-LOW(DTT-IDX)
022700     OR THRV-MEAS-VALUE > DTTE-CRITICAL-HIGH(DTT-IDX)
022800     OR THRV-MEAS-VALUE < DTTE-MIN-NORMAL(DTT-IDX)
022900     OR THRV-MEAS-VALUE > DTTE-MAX-NORMAL(DTT-IDX)
023000         MOVE "Y" TO THRV-VIOLATION-SW.
023100 200-EXIT.
023200     EXIT.
023300
023400*    BLOODPRESSURE ARRIVES ENCODED AS SSS.DD - SYSTOLIC IS THE
023500*    WHOLE PART, DIASTOLIC IS THE FRACTION READ AS AN INTEGER.
023600*    REQUEST #1465 - THIS USED TO TEST WS-BP-WHOLE-TXT AND
023700*    WS-BP-FRAC-TXT, TWO FIELDS NOTHING EVER MOVED A VALUE
023800*    INTO, SO THE TEST WAS ALWAYS TRUE AND THE REAL SPLIT NEVER
023900*    RAN - TEST THE RAW VALUE ITSELF FOR A SSS.DD-SHAPED NUMBER.
024000*    IF IT WON'T FIT THAT SHAPE, FALL BACK TO A PLAIN CRITICAL-
024100*    RANGE CHECK ON THE RAW VALUE.
024200 250-SPLIT-BP-ENCODED.
024300     IF THRV-MEAS-VALUE NOT > 0 OR THRV-MEAS-VALUE NOT < 1000
024400         PERFORM 100-FIND-THRESHOLD THRU 100-EXIT
024500         IF THRV-TYPE-UNKNOWN
024600             MOVE "Y" TO THRV-VIOLATION-SW
024700         ELSE
024800             IF THRV-MEAS-VALUE < DTTE-CRITICAL-LOW(DTT-IDX)
024900             OR THRV-MEAS-VALUE > DTTE-CRITICAL-HIGH(DTT-IDX)
025000                 MOVE "Y" TO THRV-VIOLATION-SW
025100             END-IF
025200         END-IF
025300         GO TO 250-EXIT.
025400
025500     MOVE THRV-MEAS-VALUE TO WS-SYSTOLIC-PART.
025600     COMPUTE WS-DIASTOLIC-PART ROUNDED =
025700         (THRV-MEAS-VALUE - WS-SYSTOLIC-PART) * 100.
025800     IF WS-SYSTOLIC-PART < 90 OR WS-SYSTOLIC-PART > 180
025900     OR WS-DIASTOLIC-PART < 60 OR WS-DIASTOLIC-PART > 120
026000         MOVE "Y" TO THRV-VIOLATION-SW
026100         DISPLAY "VTLTHRS - ENCODED BP SYSTOLIC/DIASTOLIC "
026200             WS-MEAS-DISPLAY-ED "/" WS-DIASTOLIC-DISPLAY-ED
026300             " OUT OF RANGE" UPON CONSOLE.
026400 250-EXIT.
026500     EXIT.
026600
026700 300-ADD-THRESHOLD.
026800     ADD 1 TO DTT-PROFILE-COUNT.
026900     SET DTT-IDX TO DTT-PROFILE-COUNT.
027000     MOVE THRV-RECORD-TYPE     TO DTTE-RECORD-TYPE(DTT-IDX).
027100     MOVE THRV-NEW-MIN-NORMAL  TO DTTE-MIN-NORMAL(DTT-IDX).
027200     MOVE THRV-NEW-MAX-NORMAL  TO DTTE-MAX-NORMAL(DTT-IDX).
027300     MOVE THRV-NEW-CRIT-LOW    TO DTTE-CRITICAL-LOW(DTT-IDX).
027400     MOVE THRV-NEW-CRIT-HIGH   TO DTTE-CRITICAL-HIGH(DTT-IDX).
027500     MOVE THRV-NEW-DESCRIPTION TO DTTE-DESCRIPTION(DTT-IDX).
027600 300-EXIT.
027700     EXIT.
027800
027900 400-REMOVE-THRESHOLD.
028000     PERFORM 100-FIND-THRESHOLD THRU 100-EXIT.
028100     IF THRV-TYPE-UNKNOWN
028200         GO TO 400-EXIT.
028300     MOVE DTT-ENTRY(DTT-IDX) TO WS-SAVE-ENTRY.
028400     DISPLAY "VTLTHRS - REMOVING PROFILE " WS-SAVE-RECORD-TYPE
028500         UPON CONSOLE.
028600     PERFORM 450-SHIFT-ENTRIES-DOWN THRU 450-EXIT
028700         VARYING DTT-IDX FROM DTT-IDX BY 1
028800         UNTIL DTT-IDX NOT < DTT-PROFILE-COUNT.
028900     SUBTRACT 1 FROM DTT-PROFILE-COUNT.
029000 400-EXIT.
029100     EXIT.
029200
029300 450-SHIFT-ENTRIES-DOWN.
029400     MOVE DTT-ENTRY(DTT-IDX + 1) TO DTT-ENTRY(DTT-IDX).
029500 450-EXIT.
029600     EXIT.
