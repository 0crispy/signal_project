000100******************************************************************
000200*    COPYBOOK:   VTLTHR
000300*    DESCRIPTION: VITALS THRESHOLD PROFILE - PER-VITAL-TYPE
000400*                 NORMAL AND CRITICAL RANGES USED BY VTLTHRS.
000500*                 DEFAULT-THRESHOLD-TABLE IS THE FACTORY PROFILE
000600*                 LOADED AT THE START OF EVERY RUN; ENTRIES MAY
000700*                 BE ADDED/REMOVED BY VTLTHRS DURING THE RUN.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/14/96  JS   ORIGINAL COPYBOOK                             CH031496
001200*    11/30/96  TGD  DEFAULT PROFILE VALUES PER CLINICAL STANDARDS CH113096
001300******************************************************************
001400 01  THRESHOLD-RECORD.
001500     05  TH-RECORD-TYPE           PIC X(20).
001600     05  TH-MIN-NORMAL            PIC S9(7)V99.
001700     05  TH-MAX-NORMAL            PIC S9(7)V99.
001800     05  TH-CRITICAL-LOW          PIC S9(7)V99.
001900     05  TH-CRITICAL-HIGH         PIC S9(7)V99.
002000     05  TH-DESCRIPTION           PIC X(60).
002100     05  FILLER                   PIC X(05).
002200
002300 01  DEFAULT-THRESHOLD-TABLE.
002400     05  DTT-PROFILE-COUNT        PIC 9(02) COMP VALUE 4.
002500     05  FILLER                   PIC X(02).
002600     05  DTT-ENTRY OCCURS 20 TIMES
002700             INDEXED BY DTT-IDX.
002800         10  DTTE-RECORD-TYPE         PIC X(20).
002900         10  DTTE-MIN-NORMAL          PIC S9(7)V99.
003000         10  DTTE-MAX-NORMAL          PIC S9(7)V99.
003100         10  DTTE-CRITICAL-LOW        PIC S9(7)V99.
003200         10  DTTE-CRITICAL-HIGH       PIC S9(7)V99.
003300         10  DTTE-DESCRIPTION         PIC X(60).
003400         10  FILLER                   PIC X(05).
