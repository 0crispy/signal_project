000100******************************************************************
000200*    COPYBOOK:   VTLALT
000300*    DESCRIPTION: ALERT RECORD AND THE APPEND-ONLY ALERT LOG
000400*                 TABLE MAINTAINED BY VTLALRT.  EVERY RULE
000500*                 VIOLATION RAISED BY VTLCORE AND ITS STRATEGY
000600*                 SUBPROGRAMS IS HANDED TO VTLALRT IN THIS SHAPE.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    03/14/96  JS   ORIGINAL COPYBOOK                             CH031496
001100*    11/30/96  TGD  ADDED PRIORITY/PRIORITY-REASON (U11 TIE-IN)   CH113096
001200*    01/11/99  JS   Y2K - TIMESTAMP FIELDS WIDENED TO 14 DIGITS   CH011199
001300*    06/23/03  MM   RAISED ALERT-LOG TABLE TO 2000 ENTRIES        CH062303
001400******************************************************************
001500 01  ALERT-RECORD.
001600     05  AL-PATIENT-ID            PIC 9(06).
001700     05  AL-ALERT-TYPE            PIC X(32).
001800     05  AL-ALERT-TIMESTAMP       PIC 9(14).
001900     05  AL-TRIGGER-TYPE          PIC X(20).
002000     05  AL-TRIGGER-VALUE         PIC S9(7)V99.
002100     05  AL-DESCRIPTION           PIC X(100).
002200     05  AL-PRIORITY              PIC 9(01).
002300         88  AL-PRIORITY-LOW        VALUE 0.
002400         88  AL-PRIORITY-MEDIUM     VALUE 1.
002500         88  AL-PRIORITY-HIGH       VALUE 2.
002600         88  AL-PRIORITY-CRITICAL   VALUE 3.
002700     05  AL-PRIORITY-REASON       PIC X(40).
002800     05  FILLER                   PIC X(06).
002900
003000 01  ALERT-LOG-TABLE.
003100     05  ALT-ALERT-COUNT          PIC 9(06) COMP.
003200     05  FILLER                   PIC X(04).
003300     05  ALERT-LOG-ENTRY OCCURS 2000 TIMES
003400             INDEXED BY ALT-IDX.
003500         10  ALTE-PATIENT-ID          PIC 9(06).
003600         10  ALTE-ALERT-TYPE          PIC X(32).
003700         10  ALTE-ALERT-TIMESTAMP     PIC 9(14).
003800         10  ALTE-TRIGGER-TYPE        PIC X(20).
003900         10  ALTE-TRIGGER-VALUE       PIC S9(7)V99.
004000         10  ALTE-DESCRIPTION         PIC X(100).
004100         10  ALTE-PRIORITY            PIC 9(01).
004200         10  ALTE-PRIORITY-REASON     PIC X(40).
004300         10  FILLER                   PIC X(06).
004400
004500*    STAFF ROSTER - WHICH PATIENTS EACH MEMBER OF STAFF IS
004600*    SUBSCRIBED TO FOR ALERT NOTIFICATION
004700 01  STAFF-ROSTER-TABLE.
004800     05  SRT-STAFF-COUNT          PIC 9(03) COMP.
004900     05  FILLER                   PIC X(04).
005000     05  STAFF-ROSTER-ENTRY OCCURS 50 TIMES
005100             INDEXED BY SRT-IDX.
005200         10  SRTE-STAFF-ID            PIC X(08).
005300         10  SRTE-STAFF-NAME          PIC X(30).
005400         10  SRTE-PATIENT-CNT         PIC 9(03) COMP.
005500         10  SRTE-PATIENT-ID          PIC 9(06)
005600                 OCCURS 25 TIMES
005700                 INDEXED BY SRTE-PAT-IDX.
005800         10  FILLER                   PIC X(04).
