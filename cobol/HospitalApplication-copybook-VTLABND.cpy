000100******************************************************************
000200*    COPYBOOK:   VTLABND
000300*    DESCRIPTION: STANDARD ABEND-DISPLAY RECORD.  WRITTEN TO
000400*                 SYSOUT BEFORE THE FORCED DIVIDE-BY-ZERO ABEND
000500*                 SO THE DUMP CARRIES THE OFFENDING PARAGRAPH
000600*                 AND THE EXPECTED/ACTUAL VALUES THAT TRIPPED IT.
000700*
000800*    CHANGE LOG
000900*    ----------
001000*    03/14/96  JS   ORIGINAL COPYBOOK (CARRIED FORWARD FROM THE   CH031496
001100*                   STANDARD SHOP ABEND-HANDLING COPYBOOK)        CH031496
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-REASON             PIC X(40).
001500     05  PARA-NAME                PIC X(30).
001600     05  EXPECTED-VAL             PIC S9(9)V99.
001700     05  ACTUAL-VAL               PIC S9(9)V99.
001800     05  FILLER                   PIC X(47).
001900
002000 01  ABEND-DIVISORS.
002100     05  ZERO-VAL                 PIC S9(1) COMP VALUE ZERO.
002200     05  ONE-VAL                  PIC S9(1) COMP VALUE 1.
002300     05  FILLER                   PIC X(02).
