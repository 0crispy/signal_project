000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VTLPRIO.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/30/96.
000700 DATE-COMPILED. 11/30/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000*    CHANGE LOG
001100*    ----------
001200*    11/30/96  TGD  ORIGINAL SUBPROGRAM - PRIORITY/REASON         CH113096
001300*                   ANNOTATION FOR ALERTS RAISED BY VTLALRT       CH113096
001400*    01/11/99  JS   Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,   CH011199
001500*                   REVIEWED AND LEFT AS-IS                       CH011199
001600*    06/23/03  MM   INVALID PRIORITY LEVEL NOW DEFAULTS TO LOW    CH062303
001700*                   INSTEAD OF LEAVING THE FIELD UNCHANGED        CH062303
001800*    09/11/17  TGD  THE OLD LEVEL-EDIT VIEW REDEFINED THE LIVE    TK1401  
001900*                   PRIORITY-ANNOTATE-REC PARAMETER AND WAS NEVER TK1401  
002000*                   EVEN REFERENCED - REPLACED IT WITH TRACE WORK TK1401  
002100*                   AREAS OF OUR OWN FOR THE LEVEL, THE DEFAULTED-TK1401  
002200*                   REASON FLAG AND THE RETURN CODE, EACH WIRED   TK1401  
002300*                   INTO A CONSOLE TRACE LINE, TICKET #1401       TK1401  
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  WS-REASON-DEFAULTED-SW   PIC S9(4) COMP.
003800     05  FILLER                   PIC X(05).
003900
004000 01  PRIORITY-LEVEL-TRACE-AREA.
004100     05  PLT-LEVEL                PIC 9(01).
004200     05  FILLER                   PIC X(02).
004300
004400*    NUMERIC-EDITED VIEW OF A COPY OF THE PRIORITY LEVEL USED
004500*    ON THE OPERATOR CONSOLE TRACE LINE
004600 01  PLT-LEVEL-EDIT REDEFINES PRIORITY-LEVEL-TRACE-AREA.
004700     05  PLT-LEVEL-DISPLAY-ED     PIC 9.
004800     05  FILLER                   PIC X(02).
004900
005000 01  REASON-FLAG-TRACE-AREA.
005100     05  RFT-DEFAULTED-SW         PIC S9(4) COMP.
005200     05  FILLER                   PIC X(02).
005300
005400*    NUMERIC-EDITED VIEW OF A COPY OF THE DEFAULTED-REASON
005500*    SWITCH USED ON THE OPERATOR CONSOLE TRACE LINE
005600 01  RFT-DEFAULTED-EDIT REDEFINES REASON-FLAG-TRACE-AREA.
005700     05  RFT-DEFAULTED-DISPLAY-ED PIC -(3)9.
005800
005900 01  RETURN-CD-TRACE-AREA.
006000     05  RCT-RETURN-CD            PIC S9(4) COMP.
006100     05  FILLER                   PIC X(02).
006200
006300*    NUMERIC-EDITED VIEW OF A COPY OF THE RETURN CODE USED ON
006400*    THE OPERATOR CONSOLE TRACE LINE - KEPT IN ITS OWN WORK AREA
006500*    RATHER THAN REDEFINING THE LINKAGE PARAMETER ITSELF
006600 01  RCT-RETURN-CD-EDIT REDEFINES RETURN-CD-TRACE-AREA.
006700     05  RCT-RETURN-CD-DISPLAY-ED PIC -(3)9.
006800
006900 LINKAGE SECTION.
007000 01  PRIORITY-ANNOTATE-REC.
007100     05  PR-PRIORITY-LEVEL        PIC 9(1).
007200     05  PR-PRIORITY-REASON       PIC X(40).
007300     05  FILLER                   PIC X(04).
007400 01  RETURN-CD                    PIC S9(4).
007500
007600 PROCEDURE DIVISION USING PRIORITY-ANNOTATE-REC, RETURN-CD.
007700 MAINLINE SECTION.
007800     PERFORM 100-SET-PRIORITY THRU 100-EXIT.
007900     MOVE ZERO TO RETURN-CD.
008000     PERFORM 200-TRACE-PRIORITY THRU 200-EXIT.
008100     PERFORM 300-TRACE-RETURN THRU 300-EXIT.
008200     GOBACK.
008300
008400 100-SET-PRIORITY.
008500     MOVE ZERO TO WS-REASON-DEFAULTED-SW.
008600     IF PR-PRIORITY-LEVEL > 3
008700         MOVE 0 TO PR-PRIORITY-LEVEL.
008800
008900     IF PR-PRIORITY-REASON = SPACES
009000         MOVE "No reason specified" TO PR-PRIORITY-REASON
009100         MOVE 1 TO WS-REASON-DEFAULTED-SW.
009200 100-EXIT.
009300     EXIT.
009400
009500 200-TRACE-PRIORITY.
009600     MOVE PR-PRIORITY-LEVEL TO PLT-LEVEL.
009700     MOVE PLT-LEVEL TO PLT-LEVEL-DISPLAY-ED.
009800     MOVE WS-REASON-DEFAULTED-SW TO RFT-DEFAULTED-SW.
009900     MOVE RFT-DEFAULTED-SW TO RFT-DEFAULTED-DISPLAY-ED.
010000     DISPLAY "VTLPRIO - LEVEL " PLT-LEVEL-DISPLAY-ED
010100         " DEFAULTED-REASON " RFT-DEFAULTED-DISPLAY-ED
010200         UPON CONSOLE.
010300 200-EXIT.
010400     EXIT.
010500
010600 300-TRACE-RETURN.
010700     MOVE RETURN-CD TO RCT-RETURN-CD.
010800     MOVE RCT-RETURN-CD TO RCT-RETURN-CD-DISPLAY-ED.
010900     DISPLAY "VTLPRIO - RETURN CODE " RCT-RETURN-CD-DISPLAY-ED
011000         UPON CONSOLE.
011100 300-EXIT.
011200     EXIT.
