000100***************************************************
000200*VTLGRAD - VITALS GRADED-SEVERITY FACTORY
000300*System Long Name:  ZSERVEROS.DEMOS.IBM.COM
000400*System Short Name:  Lab7
000500*Data Set:  DDS0017.TEST.COBOL1(VTLGRAD)
000600* @param RECORDTYPE
000700* @param MEASVALUE
000800* @param GRADEALERTTYPE
000900* @param GRADECODEOUT
001000***************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. VTLGRAD.
001300 AUTHOR. JON SAYLES.
001400 INSTALLATION. COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN. 02/02/12.
001600 DATE-COMPILED. 02/02/12.
001700 SECURITY. NON-CONFIDENTIAL.
001800
001900******************************************************************
002000*REMARKS.
002100*
002200*          THIS WAS ORIGINALLY A DB2 STORED PROCEDURE LOOKING UP
002300*          A HEALTH-PLAN REIMBURSEMENT PERCENTAGE.  THE SQL AND
002400*          THE HEALTH-PLAN TABLE ARE GONE - THE NESTED-IF GRADING
002500*          SHAPE IS ALL THAT SURVIVED.  IT NOW GRADES A SYSTOLIC,
002600*          DIASTOLIC OR BLOODSATURATION READING AND BUILDS A
002700*          GRADED ALERT, AS A SEPARATE FACTORY FROM THE THRESHOLD
002800*          STRATEGY SUBPROGRAMS (VTLBPST/VTLO2ST).  CALLED
002900*          DIRECTLY BY VTLCORE AS A SECOND, INDEPENDENT PASS OVER
003000*          THE READING - NOT A DB2 PROCEDURE ANY LONGER.
003100*
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    02/02/12  TGD  REWRITTEN FROM THE OLD HEALTH-PLAN LOOKUP     CH020212
003600*                   STORED PROCEDURE INTO A VITALS GRADING        CH020212
003700*                   SUBPROGRAM - SQL AND DCLGEN REMOVED           CH020212
003800*    08/14/13  JS   ADDED THE BLOODSATURATION GRADE               CH081413
003900*    03/09/15  MM   REWORKED THE FOUR-BAND SYSTOLIC/DIASTOLIC     CH030915
004000*                   GRADE TO MATCH THE CARDIOLOGY DEPT'S          CH030915
004100*                   PUBLISHED CUTOFFS INSTEAD OF THE OLD          CH030915
004200*                   SYMMETRIC-SPREAD SCHEME                       CH030915
004300*    06/21/16  JS   ADDED THE "Saturation" ALTERNATE SPELLING     TK1344  
004400*                   SO THIS FACTORY AGREES WITH VTLCORE AND       TK1344  
004500*                   VTLO2ST ON WHAT A SATURATION READING IS       TK1344  
004600*                   CALLED, TICKET #1344                          TK1344  
004700*    09/11/17  TGD  SPREAD AND LEVEL TRACE FIELDS WERE SITTING    TK1401  
004800*                   UNUSED - WIRED THEM INTO A CONSOLE TRACE      TK1401  
004900*                   LINE ON EVERY CALL, TICKET #1401              TK1401  
005000*    04/02/18  TGD  GRADC-LEVEL-EDIT WAS REDEFINING GRADE-CHECK-  TK1459  
005100*                   REC AT THE WRONG OFFSET AND WAS STOMPING      TK1459  
005200*                   GRADC-MEAS-VALUE ON EVERY CALL BEFORE IT GOT  TK1459  
005300*                   USED.  GW-SPREAD-EDIT ALSO RAN FOUR BYTES     TK1459  
005400*                   PAST THE END OF GRADE-WORK-AREA.  SQUARED     TK1459  
005500*                   UP BOTH VIEWS, TICKET #1459                   TK1459  
005600*    04/19/18  TGD  GRADE-CHECK-REC GAINED A TRAILING PAD TO      TK1459  
005700*                   MATCH VTLCORE'S CALLING AREA - WIDENED        TK1459  
005800*                   GRADC-LEVEL-EDIT'S LEADING FILLER TO SUIT     TK1459  
005900*                   TICKET #1459                                  TK1459  
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200 01 NAM              PIC X(18) VALUE "VTLGRAD".
007300
007400*    OLD DB2-PROCEDURE-NAME FIELD, KEPT ONLY SO A SUBSEQUENT
007500*    MAINTAINER CAN SEE WHERE THIS PROGRAM CAME FROM
007600 01  NAM-EDIT REDEFINES NAM.
007700     05  NAM-PREFIX          PIC X(04).
007800     05  NAM-SUFFIX          PIC X(14).
007900
008000 01 W-SQLCODE        PIC S9(3).
008100
008200 01  GRADE-WORK-AREA.
008300     05  GW-SPREAD-AMT        PIC S9(7)V99 COMP-3.
008400     05  FILLER               PIC X(04).
008500
008600*    ALTERNATE VIEW OF THE SPREAD FIGURE AS AN EDITED NUMBER
008700*    FOR THE TRACE DISPLAY WHEN UPSI-0 IS ON
008800 01  GW-SPREAD-EDIT REDEFINES GRADE-WORK-AREA.
008900     05  GW-SPREAD-DISPLAY-ED PIC -(5)9.99.
009000
009100 LINKAGE SECTION.
009200 01  GRADE-CHECK-REC.
009300     05  GRADC-RECORD-TYPE        PIC X(20).
009400     05  GRADC-MEAS-VALUE         PIC S9(7)V99.
009500     05  GRADC-VIOLATION-SW       PIC X(01).
009600         88  GRADC-VIOLATION-FOUND VALUE "Y".
009700     05  GRADC-ALERT-TYPE         PIC X(32).
009800     05  GRADC-DESCRIPTION        PIC X(100).
009900     05  GRADC-PRIORITY-LEVEL     PIC 9(01).
010000     05  FILLER                   PIC X(04).
010100
010200*    NUMERIC-EDITED VIEW OF THE PRIORITY LEVEL USED ON THE
010300*    OPERATOR CONSOLE TRACE LINE
010400 01  GRADC-LEVEL-EDIT REDEFINES GRADE-CHECK-REC.
010500     05  FILLER                   PIC X(166).
010600     05  GRADC-LEVEL-DISPLAY-ED   PIC 9.
010700 01  SQLCODEOUT                   PIC S9(9) COMP-5.
010800
010900 PROCEDURE DIVISION USING
011000      GRADE-CHECK-REC
011100      SQLCODEOUT.
011200 MAINLINE SECTION.
011300     MOVE "N" TO GRADC-VIOLATION-SW.
011400     IF GRADC-RECORD-TYPE = "SystolicPressure"
011500         PERFORM 100-GRADE-SYSTOLIC THRU 100-EXIT
011600     ELSE
011700         IF GRADC-RECORD-TYPE = "DiastolicPressure"
011800             PERFORM 150-GRADE-DIASTOLIC THRU 150-EXIT
011900         ELSE
012000             IF GRADC-RECORD-TYPE = "BloodSaturation" OR
012100                GRADC-RECORD-TYPE = "Saturation"
012200                 PERFORM 200-GRADE-SATURATION THRU 200-EXIT
012300             END-IF
012400         END-IF
012500     END-IF.
012600     MOVE GRADC-MEAS-VALUE TO GW-SPREAD-AMT.
012700     MOVE GRADC-PRIORITY-LEVEL TO GRADC-LEVEL-DISPLAY-ED.
012800     DISPLAY "VTLGRAD - " GRADC-RECORD-TYPE " VALUE "
012900         GW-SPREAD-DISPLAY-ED " GRADED LEVEL "
013000         GRADC-LEVEL-DISPLAY-ED UPON CONSOLE.
013100     MOVE ZERO TO W-SQLCODE.
013200     MOVE W-SQLCODE TO SQLCODEOUT.
013300     GOBACK.
013400
013500*    R15 - SYSTOLIC GRADED BANDING, ORDER MATTERS
013600 100-GRADE-SYSTOLIC.
013700     IF GRADC-MEAS-VALUE >= 180.00
013800         MOVE "Y" TO GRADC-VIOLATION-SW
013900         MOVE "CriticalHighSystolicPressure" TO GRADC-ALERT-TYPE
014000         MOVE "Systolic pressure graded critical-high"
014100                                    TO GRADC-DESCRIPTION
014200         MOVE 3 TO GRADC-PRIORITY-LEVEL
014300         GO TO 100-EXIT.
014400     IF GRADC-MEAS-VALUE >= 140.00
014500         MOVE "Y" TO GRADC-VIOLATION-SW
014600         MOVE "HighSystolicPressure" TO GRADC-ALERT-TYPE
014700         MOVE "Systolic pressure graded high"
014800                                    TO GRADC-DESCRIPTION
014900         MOVE 2 TO GRADC-PRIORITY-LEVEL
015000         GO TO 100-EXIT.
015100     IF GRADC-MEAS-VALUE <= 80.00
015200         MOVE "Y" TO GRADC-VIOLATION-SW
015300         MOVE "CriticalLowSystolicPressure" TO GRADC-ALERT-TYPE
015400         MOVE "Systolic pressure graded critical-low"
015500                                    TO GRADC-DESCRIPTION
015600         MOVE 3 TO GRADC-PRIORITY-LEVEL
015700         GO TO 100-EXIT.
015800     IF GRADC-MEAS-VALUE <= 90.00
015900         MOVE "Y" TO GRADC-VIOLATION-SW
016000         MOVE "LowSystolicPressure" TO GRADC-ALERT-TYPE
016100         MOVE "Systolic pressure graded low"
016200                                    TO GRADC-DESCRIPTION
016300         MOVE 2 TO GRADC-PRIORITY-LEVEL.
016400 100-EXIT.
016500     EXIT.
016600
016700*    R15 - DIASTOLIC GRADED BANDING, ORDER MATTERS
016800 150-GRADE-DIASTOLIC.
016900     IF GRADC-MEAS-VALUE >= 120.00
017000         MOVE "Y" TO GRADC-VIOLATION-SW
017100         MOVE "CriticalHighDiastolicPressure" TO GRADC-ALERT-TYPE
017200         MOVE "Diastolic pressure graded critical-high"
017300                                    TO GRADC-DESCRIPTION
017400         MOVE 3 TO GRADC-PRIORITY-LEVEL
017500         GO TO 150-EXIT.
017600     IF GRADC-MEAS-VALUE >= 90.00
017700         MOVE "Y" TO GRADC-VIOLATION-SW
017800         MOVE "HighDiastolicPressure" TO GRADC-ALERT-TYPE
017900         MOVE "Diastolic pressure graded high"
018000                                    TO GRADC-DESCRIPTION
018100         MOVE 2 TO GRADC-PRIORITY-LEVEL
018200         GO TO 150-EXIT.
018300     IF GRADC-MEAS-VALUE <= 50.00
018400         MOVE "Y" TO GRADC-VIOLATION-SW
018500         MOVE "CriticalLowDiastolicPressure" TO GRADC-ALERT-TYPE
018600         MOVE "Diastolic pressure graded critical-low"
018700                                    TO GRADC-DESCRIPTION
018800         MOVE 3 TO GRADC-PRIORITY-LEVEL
018900         GO TO 150-EXIT.
019000     IF GRADC-MEAS-VALUE <= 60.00
019100         MOVE "Y" TO GRADC-VIOLATION-SW
019200         MOVE "LowDiastolicPressure" TO GRADC-ALERT-TYPE
019300         MOVE "Diastolic pressure graded low"
019400                                    TO GRADC-DESCRIPTION
019500         MOVE 2 TO GRADC-PRIORITY-LEVEL.
019600 150-EXIT.
019700     EXIT.
019800
019900*    R16 - OXYGEN SATURATION GRADE FACTORY
020000 200-GRADE-SATURATION.
020100     IF GRADC-MEAS-VALUE < 92.00
020200         MOVE "Y" TO GRADC-VIOLATION-SW
020300         MOVE "LowBloodSaturation" TO GRADC-ALERT-TYPE
020400         MOVE "Blood oxygen saturation graded low"
020500                                    TO GRADC-DESCRIPTION
020600         MOVE 2 TO GRADC-PRIORITY-LEVEL.
020700 200-EXIT.
020800     EXIT.
