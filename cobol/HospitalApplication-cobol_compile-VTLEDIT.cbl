000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/96.
000600 DATE-COMPILED. 03/14/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE NIGHTLY BEDSIDE-MONITOR
001300*          OBSERVATION FEED - ONE COMMA-SEPARATED VITAL-SIGN
001400*          READING PER LINE.
001500*
001600*          IT SKIPS BLANK LINES AND COMMENT LINES (LEADING '#'),
001700*          SPLITS EACH REMAINING LINE ON COMMAS, AND ACCEPTS
001800*          EITHER OF THE TWO FIELD ORDERS THE MONITOR FIRMWARE
001900*          HAS SHIPPED OVER THE YEARS.  BAD LINES ARE LOGGED AND
002000*          SKIPPED - THEY DO NOT STOP THE RUN.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.VTLOBSRV
002500
002600         OUTPUT FILE PRODUCED    -   DDS0001.VTLOBSF
002700
002800         ERROR FILE PRODUCED     -   DDS0001.VTLEDERR
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    03/14/96  JS   ORIGINAL PROGRAM - REPLACES THE OLD           CH031496
003600*                   DAILY-CHARGES EDIT JOB STREAM                 CH031496
003700*    07/22/96  JS   ADDED '#' COMMENT-LINE SKIP PER NURSING STAFF CH072296
003800*                   REQUEST (HAND-ANNOTATED TEST TAPES)           CH072296
003900*    11/30/96  TGD  ADDED FALLBACK FIELD-ORDER SUPPORT FOR THE    CH113096
004000*                   OLDER MONITOR FIRMWARE FEED                   CH113096
004100*    09/02/97  TGD  BAD LINES NO LONGER ABORT THE RUN - LOGGED    CH090297
004200*                   TO VTLEDERR AND SKIPPED INSTEAD (TICKET 4471) CH090297
004300*    01/11/99  JS   Y2K - OBS-TIMESTAMP WIDENED TO 14 DIGITS,     CH011199
004400*                   TIMESTAMP-PLAUSIBILITY TEST RAISED ACCORDINGLYCH011199
004500*    06/23/03  MM   REMOVED THE PATMSTR/DB2 EDIT STEPS - THIS     CH062303
004600*                   FEED HAS NO INSURANCE OR WARD DATA (TICKET    CH062303
004700*                   5920)                                         CH062303
004800*    02/09/05  RFK  STR-LTH CALL SWITCHED TO VERIFY BLANK-LINE    CH020905
004900*                   DETECTION AFTER THE TAPE-DRIVE TRUNCATION BUG CH020905
005000*    09/11/17  TGD  ADDED A LINE-NUMBER TRACE TO THE CONSOLE ON   TK1401  
005100*                   EVERY REJECTED LINE - NIGHT SHIFT WAS TAILING TK1401  
005200*                   SYSOUT AND HAD NO WAY TO TELL WHICH LINE A    TK1401  
005300*                   REJECT MESSAGE WENT WITH, TICKET #1401        TK1401  
005400*    04/02/18  TGD  VALUE-DISPLAY-AREA WAS REDEFINED AT THE WRONG TK1459  
005500*                   OFFSET AND RAN PAST THE END OF ITS OWN WORK   TK1459  
005600*                   AREA - IT WAS STOMPING VC-WHOLE-NUM AND       TK1459  
005700*                   VC-FRAC-NUM BEFORE THEY WERE EVER USED.  GAVE TK1459  
005800*                   THE CONVERTED-VALUE TRACE ITS OWN WORK AREA   TK1459  
005900*                   AND WIRED IT INTO THE CONVERSION PARAGRAPH.   TK1459  
006000*                   ALSO SQUARED UP LINE-FIELDS-ALT, WHICH WAS    TK1459  
006100*                   LANDING ON THE COUNTERS AHEAD OF THE FOUR     TK1459  
006200*                   TEXT FIELDS INSTEAD OF ON THEM, AND WIRED IT  TK1459  
006300*                   INTO A BLANK-FIELD-TEXT CHECK, TICKET #1459   TK1459
006400*    05/03/18  TGD  FIELD-ORDER-SW AND WS-LINE-NBR WERE SITTING   TK1465  
006500*                   IN 01-LEVEL GROUPS FOR NO REASON - NEITHER IS TK1465  
006600*                   PART OF A RECORD, SO BOTH ARE STANDALONE 77-  TK1465
006700*                   LEVEL WORK ITEMS NOW, TICKET #1465            TK1465
006800*    05/04/18  TGD  PULLING WS-LINE-NBR OUT TO ITS OWN 77-LEVEL   TK1470  
006900*                   UNDER TICKET #1465 DROPPED IT OUT OF THE      TK1470  
007000*                   INITIALIZE ON COUNTERS-IDXS-AND-ACCUMULATORS, TK1470  
007100*                   SO IT STARTED COLD INSTEAD OF AT ZERO - ADDED TK1470  
007200*                   VALUE ZERO TO THE DECLARATION.  ALSO FOUND    TK1470  
007300*                   710-WRITE-VTLERR BUMPING WS-LINE-NBR A SECOND TK1470  
007400*                   TIME ON TOP OF THE BUMP IN 900-READ-          TK1470  
007500*                   OBSERVATIONS - EVERY REJECT AFTER THE FIRST   TK1470  
007600*                   WAS LOGGING THE WRONG SOURCE LINE NUMBER.     TK1470  
007700*                   DROPPED THE EXTRA ADD, TICKET #1470           TK1470  
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT OBSERVATIONS
009100     ASSIGN TO UT-S-VTLOBSV
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT VTLOBSF
009600     ASSIGN TO UT-S-VTLOBSF
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT VTLEDERR
010100     ASSIGN TO UT-S-VTLEDER
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500****** THIS FILE IS THE RAW BEDSIDE-MONITOR FEED - ONE VARIABLE
011600****** LENGTH COMMA-SEPARATED TEXT LINE PER OBSERVATION.  THERE
011700****** IS NO HEADER OR TRAILER RECORD ON THIS FEED.
011800 FD  OBSERVATIONS
011900     RECORDING MODE IS V
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORD CONTAINS 0 TO 250 CHARACTERS
012300     DATA RECORD IS OBSERVATION-LINE-REC.
012400 01  OBSERVATION-LINE-REC  PIC X(250).
012500
012600****** GOOD OBSERVATIONS ARE WRITTEN HERE IN FIXED PATIENT-
012700****** RECORD SHAPE FOR VTLMAIN TO LOAD INTO THE PATIENT STORE
012800 FD  VTLOBSF
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORD CONTAINS 60 CHARACTERS
013300     DATA RECORD IS VTLOBSF-REC.
013400 01  VTLOBSF-REC  PIC X(60).
013500
013600****** ONE LINE PER REJECTED OBSERVATION - LINE NUMBER, REASON,
013700****** AND THE OFFENDING TEXT, FOR THE NIGHT-SHIFT REVIEW
013800 FD  VTLEDERR
013900     RECORDING MODE IS V
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORD CONTAINS 0 TO 320 CHARACTERS
014300     DATA RECORD IS VTLEDERR-REC.
014400 01  VTLEDERR-REC.
014500     05  ERR-LINE-NBR-O           PIC Z(6)9.
014600     05  FILLER                   PIC X(02) VALUE SPACES.
014700     05  ERR-MSG-O                PIC X(60).
014800     05  FILLER                   PIC X(02) VALUE SPACES.
014900     05  ERR-RAW-LINE-O           PIC X(250).
015000
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  IFCODE                   PIC X(2).
015500         88 CODE-READ     VALUE SPACES.
015600         88 NO-MORE-DATA  VALUE "10".
015700     05  OFCODE                   PIC X(2).
015800         88 CODE-WRITE    VALUE SPACES.
015900
016000 COPY VTLOBS.
016100
016200*    SCRATCH AREA FOR SPLITTING ONE RAW TEXT LINE ON COMMAS
016300 01  LINE-EDIT-WORK-AREA.
016400     05  TRIM-LINE                PIC X(250).
016500     05  COMMA-COUNT              PIC 9(03) COMP.
016600     05  WS-UNSTR-PTR             PIC 9(03) COMP.
016700     05  WS-FIELD-1               PIC X(20).
016800     05  WS-FIELD-2               PIC X(20).
016900     05  WS-FIELD-3               PIC X(20).
017000     05  WS-FIELD-4               PIC X(20).
017100     05  FILLER                   PIC X(02).
017200
017300*    THE SAME FOUR TEXT FIELDS, VIEWED AS ONE STRING FOR THE
017400*    NO-DELIMITER-FOUND CHECK ON THE LAST UNSTRING SLOT
017500 01  LINE-FIELDS-ALT REDEFINES LINE-EDIT-WORK-AREA.
017600     05  FILLER                   PIC X(254).
017700     05  LFA-ALL-FIELDS           PIC X(80).
017800     05  FILLER                   PIC X(02).
017900
018000*    TEXT-TO-NUMERIC CONVERSION WORK AREA FOR THE MEAS-VALUE
018100*    FIELD, WHICH ARRIVES AS SIGNED TEXT WITH AN EMBEDDED
018200*    DECIMAL POINT (E.G. "-15.25", "180.50")
018300 01  VALUE-CONVERT-WORK-AREA.
018400     05  VC-RAW-TEXT              PIC X(20).
018500     05  VC-NEG-SW                PIC X(01).
018600         88  VC-IS-NEGATIVE  VALUE "Y".
018700     05  VC-WHOLE-TXT             PIC X(10).
018800     05  VC-FRAC-TXT              PIC X(02).
018900     05  VC-WHOLE-NUM             PIC 9(07).
019000     05  VC-FRAC-NUM              PIC 9(02).
019100     05  VC-RESULT                PIC S9(7)V99.
019200     05  FILLER                   PIC X(03).
019300
019400 01  VALUE-RESULT-TRACE-AREA.
019500     05  VRT-RESULT-TRACE         PIC S9(7)V99.
019600     05  FILLER                   PIC X(02).
019700
019800*    NUMERIC-EDITED VIEW OF A COPY OF THE CONVERTED VALUE, KEPT
019900*    IN ITS OWN WORK AREA (NOT OVERLAID ON VALUE-CONVERT-WORK-
020000*    AREA) SO THE TRACE CAN'T BLEED INTO VC-WHOLE-NUM/VC-FRAC-
020100*    NUM/VC-RESULT - USED ONLY WHEN LOGGING A REJECTED VALUE
020200*    FIELD BACK OUT AS TEXT
020300 01  VD-RESULT-EDIT REDEFINES VALUE-RESULT-TRACE-AREA.
020400     05  VD-RESULT-DISPLAY-ED     PIC -(7)9.99.
020500
020600 77  FIELD-ORDER-SW               PIC X(01).
020700     88  PRIMARY-ORDER    VALUE "P".
020800     88  FALLBACK-ORDER   VALUE "F".
020900 77  WS-LINE-NBR                  PIC 9(7) COMP VALUE ZERO.
021000
021100
021200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021300     05 RECORDS-READ              PIC 9(7) COMP.
021400     05 RECORDS-WRITTEN           PIC 9(7) COMP.
021500     05 RECORDS-IN-ERROR          PIC 9(7) COMP.
021600     05 STR-LTH                   PIC 9(04) VALUE 0.
021700     05 FLD2-LTH                  PIC 9(04) VALUE 0.
021800     05 FILLER                    PIC X(02).
021900
022000 01  MISC-WS-FLDS.
022100     05 RETURN-CD                 PIC S9(04) VALUE 0.
022200     05 FILLER                    PIC X(02).
022300
022400 01  FLAGS-AND-SWITCHES.
022500     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
022600         88 NO-MORE-DATA-SW VALUE "N".
022700     05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
022800         88 RECORD-ERROR-FOUND VALUE "Y".
022900         88 VALID-RECORD  VALUE "N".
023000     05 SKIP-LINE-SW              PIC X(01) VALUE "N".
023100         88 SKIP-THIS-LINE VALUE "Y".
023200     05 FILLER                    PIC X(01).
023300
023400 01  ERR-MSG-HOLD                 PIC X(60).
023500
023600 01  LINE-NBR-TRACE-AREA.
023700     05  LNT-LINE-NBR             PIC 9(7) COMP.
023800     05  FILLER                   PIC X(03).
023900
024000*    NUMERIC-EDITED VIEW OF A COPY OF THE CURRENT LINE NUMBER
024100*    USED ON THE NIGHT-SHIFT OPERATOR CONSOLE REJECT TRACE
024200 01  LNT-LINE-NBR-EDIT REDEFINES LINE-NBR-TRACE-AREA.
024300     05  LNT-LINE-NBR-DISPLAY-ED  PIC Z(6)9.
024400
024500 COPY VTLABND.
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 100-MAINLINE THRU 100-EXIT
025000             UNTIL NO-MORE-DATA-SW.
025100     PERFORM 999-CLEANUP THRU 999-EXIT.
025200     MOVE +0 TO RETURN-CODE.
025300     GOBACK.
025400
025500 000-HOUSEKEEPING.
025600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025700     DISPLAY "******** BEGIN JOB VTLEDIT ********".
025800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026000     PERFORM 900-READ-OBSERVATIONS THRU 900-EXIT.
026100 000-EXIT.
026200     EXIT.
026300
026400 100-MAINLINE.
026500     MOVE "100-MAINLINE" TO PARA-NAME.
026600     MOVE "N" TO SKIP-LINE-SW.
026700     MOVE "N" TO ERROR-FOUND-SW.
026800     PERFORM 250-TRIM-AND-SKIP-CHECK THRU 250-EXIT.
026900
027000     IF NOT SKIP-THIS-LINE
027100         PERFORM 300-FIELD-EDITS THRU 300-EXIT
027200         IF RECORD-ERROR-FOUND
027300             ADD +1 TO RECORDS-IN-ERROR
027400             PERFORM 710-WRITE-VTLERR THRU 710-EXIT
027500         ELSE
027600             ADD +1 TO RECORDS-WRITTEN
027700             PERFORM 700-WRITE-VTLOBS THRU 700-EXIT.
027800
027900     PERFORM 900-READ-OBSERVATIONS THRU 900-EXIT.
028000 100-EXIT.
028100     EXIT.
028200
028300 250-TRIM-AND-SKIP-CHECK.
028400     MOVE "250-TRIM-AND-SKIP-CHECK" TO PARA-NAME.
028500     MOVE OBSERVATION-LINE-REC TO TRIM-LINE.
028600     CALL "STRLTH" USING TRIM-LINE, STR-LTH.
028700     IF STR-LTH = ZERO
028800         MOVE "Y" TO SKIP-LINE-SW
028900         GO TO 250-EXIT.
029000     IF TRIM-LINE(1:1) = "#"
029100         MOVE "Y" TO SKIP-LINE-SW
029200         GO TO 250-EXIT.
029300 250-EXIT.
029400     EXIT.
029500
029600 300-FIELD-EDITS.
029700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
029800     MOVE ZERO TO COMMA-COUNT.
029900     INSPECT TRIM-LINE TALLYING COMMA-COUNT FOR ALL ",".
030000     IF COMMA-COUNT < 3
030100         MOVE "*** FEWER THAN 4 FIELDS ON OBSERVATION LINE" TO
030200             ERR-MSG-HOLD
030300         MOVE "Y" TO ERROR-FOUND-SW
030400         GO TO 300-EXIT.
030500
030600     MOVE SPACES TO WS-FIELD-1, WS-FIELD-2, WS-FIELD-3,
030700                     WS-FIELD-4.
030800     UNSTRING TRIM-LINE DELIMITED BY ","
030900         INTO WS-FIELD-1, WS-FIELD-2, WS-FIELD-3, WS-FIELD-4.
031000
031100     IF LFA-ALL-FIELDS = SPACES
031200         MOVE "*** NO DELIMITED FIELD TEXT FOUND ON LINE" TO
031300             ERR-MSG-HOLD
031400         MOVE "Y" TO ERROR-FOUND-SW
031500         GO TO 300-EXIT.
031600
031700     PERFORM 350-DETERMINE-FIELD-ORDER THRU 350-EXIT.
031800
031900     IF RECORD-ERROR-FOUND
032000         GO TO 300-EXIT.
032100
032200 300-EXIT.
032300     EXIT.
032400
032500*    TRY THE PRIMARY FIELD ORDER (ID,TIMESTAMP,TYPE,VALUE) FIRST;
032600*    IF FIELD 2 IS NOT TIMESTAMP-SIZED, FALL BACK TO THE OLDER
032700*    ORDER (ID,VALUE,TYPE,TIMESTAMP).  A LINE THAT FAILS BOTH
032800*    NUMERIC INTERPRETATIONS IS AN ERROR.
032900 350-DETERMINE-FIELD-ORDER.
033000     MOVE "350-DETERMINE-FIELD-ORDER" TO PARA-NAME.
033100     IF WS-FIELD-1 IS NOT NUMERIC
033200         MOVE "*** NON-NUMERIC PATIENT-ID" TO ERR-MSG-HOLD
033300         MOVE "Y" TO ERROR-FOUND-SW
033400         GO TO 350-EXIT.
033500
033600     IF WS-FIELD-2 IS NUMERIC
033700         CALL "STRLTH" USING WS-FIELD-2, FLD2-LTH
033800         IF FLD2-LTH NOT < 10
033900             SET PRIMARY-ORDER TO TRUE
034000             GO TO 355-LOAD-PRIMARY
034100         END-IF.
034200     SET FALLBACK-ORDER TO TRUE
034300     GO TO 360-LOAD-FALLBACK.
034400
034500 355-LOAD-PRIMARY.
034600     MOVE WS-FIELD-1 TO OBS-PATIENT-ID.
034700     MOVE WS-FIELD-2 TO OBS-TIMESTAMP.
034800     MOVE WS-FIELD-3 TO OBS-RECORD-TYPE.
034900     MOVE WS-FIELD-4 TO VC-RAW-TEXT.
035000     PERFORM 370-CONVERT-VALUE-TEXT THRU 370-EXIT.
035100     IF RECORD-ERROR-FOUND
035200         GO TO 350-EXIT.
035300     MOVE VC-RESULT TO OBS-MEAS-VALUE.
035400     GO TO 350-EXIT.
035500
035600 360-LOAD-FALLBACK.
035700     MOVE WS-FIELD-1 TO OBS-PATIENT-ID.
035800     MOVE WS-FIELD-4 TO OBS-TIMESTAMP.
035900     MOVE WS-FIELD-3 TO OBS-RECORD-TYPE.
036000     MOVE WS-FIELD-2 TO VC-RAW-TEXT.
036100     PERFORM 370-CONVERT-VALUE-TEXT THRU 370-EXIT.
036200     IF RECORD-ERROR-FOUND
036300         GO TO 350-EXIT.
036400     MOVE VC-RESULT TO OBS-MEAS-VALUE.
036500     IF OBS-TIMESTAMP IS NOT NUMERIC
036600         MOVE "*** NO VALID TIMESTAMP IN EITHER FIELD ORDER" TO
036700             ERR-MSG-HOLD
036800         MOVE "Y" TO ERROR-FOUND-SW.
036900 350-EXIT.
037000     EXIT.
037100
037200*    SPLITS A SIGNED DECIMAL TEXT VALUE ("-15.25") INTO WHOLE
037300*    AND FRACTIONAL PARTS AND RECOMBINES THEM AS S9(7)V99
037400 370-CONVERT-VALUE-TEXT.
037500     MOVE "370-CONVERT-VALUE-TEXT" TO PARA-NAME.
037600     MOVE "N" TO VC-NEG-SW.
037700     MOVE SPACES TO VC-WHOLE-TXT, VC-FRAC-TXT.
037800     IF VC-RAW-TEXT(1:1) = "-"
037900         MOVE "Y" TO VC-NEG-SW
038000         UNSTRING VC-RAW-TEXT(2:19) DELIMITED BY "."
038100             INTO VC-WHOLE-TXT, VC-FRAC-TXT
038200     ELSE
038300         UNSTRING VC-RAW-TEXT DELIMITED BY "."
038400             INTO VC-WHOLE-TXT, VC-FRAC-TXT.
038500
038600     IF VC-FRAC-TXT = SPACES
038700         MOVE "00" TO VC-FRAC-TXT.
038800
038900     IF VC-WHOLE-TXT IS NOT NUMERIC
039000     OR VC-FRAC-TXT IS NOT NUMERIC
039100         MOVE "*** NON-NUMERIC MEASUREMENT VALUE" TO ERR-MSG-HOLD
039200         MOVE "Y" TO ERROR-FOUND-SW
039300         GO TO 370-EXIT.
039400
039500     MOVE VC-WHOLE-TXT TO VC-WHOLE-NUM.
039600     MOVE VC-FRAC-TXT  TO VC-FRAC-NUM.
039700     COMPUTE VC-RESULT = VC-WHOLE-NUM + (VC-FRAC-NUM / 100).
039800     IF VC-IS-NEGATIVE
039900         COMPUTE VC-RESULT = VC-RESULT * -1.
040000     MOVE VC-RESULT TO VRT-RESULT-TRACE.
040100     MOVE VRT-RESULT-TRACE TO VD-RESULT-DISPLAY-ED.
040200     DISPLAY "VTLEDIT - CONVERTED VALUE TEXT " VC-RAW-TEXT
040300         " TO " VD-RESULT-DISPLAY-ED UPON CONSOLE.
040400 370-EXIT.
040500     EXIT.
040600
040700 700-WRITE-VTLOBS.
040800     MOVE OBSERVATION-RECORD TO VTLOBSF-REC.
040900     WRITE VTLOBSF-REC.
041000 700-EXIT.
041100     EXIT.
041200
041300 710-WRITE-VTLERR.
041400     MOVE WS-LINE-NBR TO ERR-LINE-NBR-O.
041500     MOVE ERR-MSG-HOLD TO ERR-MSG-O.
041600     MOVE TRIM-LINE TO ERR-RAW-LINE-O.
041700     WRITE VTLEDERR-REC.
041800     MOVE WS-LINE-NBR TO LNT-LINE-NBR.
041900     MOVE LNT-LINE-NBR TO LNT-LINE-NBR-DISPLAY-ED.
042000     DISPLAY "VTLEDIT - REJECTED LINE " LNT-LINE-NBR-DISPLAY-ED
042100         " - " ERR-MSG-HOLD UPON CONSOLE.
042200 710-EXIT.
042300     EXIT.
042400
042500 800-OPEN-FILES.
042600     MOVE "800-OPEN-FILES" TO PARA-NAME.
042700     OPEN INPUT OBSERVATIONS.
042800     OPEN OUTPUT VTLOBSF, VTLEDERR, SYSOUT.
042900 800-EXIT.
043000     EXIT.
043100
043200 850-CLOSE-FILES.
043300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043400     CLOSE OBSERVATIONS, VTLOBSF, VTLEDERR, SYSOUT.
043500 850-EXIT.
043600     EXIT.
043700
043800 900-READ-OBSERVATIONS.
043900     ADD +1 TO WS-LINE-NBR.
044000     READ OBSERVATIONS INTO OBSERVATION-LINE-REC
044100         AT END MOVE "N" TO MORE-DATA-SW
044200         GO TO 900-EXIT
044300     END-READ.
044400     ADD +1 TO RECORDS-READ.
044500 900-EXIT.
044600     EXIT.
044700
044800 999-CLEANUP.
044900     MOVE "999-CLEANUP" TO PARA-NAME.
045000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045100     DISPLAY "** LINES READ **".
045200     DISPLAY RECORDS-READ.
045300     DISPLAY "** RECORDS WRITTEN **".
045400     DISPLAY RECORDS-WRITTEN.
045500     DISPLAY "** LINES REJECTED **".
045600     DISPLAY RECORDS-IN-ERROR.
045700     DISPLAY "******** NORMAL END OF JOB VTLEDIT ********".
045800 999-EXIT.
045900     EXIT.
046000
046100 1000-ABEND-RTN.
046200     WRITE SYSOUT-REC FROM ABEND-REC.
046300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046400     DISPLAY "*** ABNORMAL END OF JOB-VTLEDIT ***" UPON CONSOLE.
046500     DIVIDE ZERO-VAL INTO ONE-VAL.
