000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLMAIN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/96.
000600 DATE-COMPILED. 03/14/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DRIVER FOR THE NIGHTLY VITALS ALERT
001300*          RUN.  IT LOADS THE EDITED OBSERVATION FEED (STAGED BY
001400*          VTLEDIT AS VTLOBSF) INTO THE IN-MEMORY PATIENT STORE,
001500*          PRINTS THE PATIENT-1 LISTING FOR THE NIGHT-SHIFT
001600*          REVIEW, DRIVES THE ALERT RULE ENGINE ONCE FOR EVERY
001700*          DISTINCT PATIENT SEEN, THEN HANDS OFF TO THE ALERT
001800*          MANAGER FOR THE RUN-REPORT LISTING AND ALERT-LOG
001900*          CLOSE.  THIS PROGRAM OWNS NO BUSINESS RULES OF ITS
002000*          OWN - IT IS PURE SEQUENCING.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.VTLOBSF
002500
002600         DUMP FILE               -   SYSOUT
002700
002800******************************************************************
002900*    CHANGE LOG
003000*    ----------
003100*    03/14/96  JS   ORIGINAL PROGRAM - REPLACES THE OLD DAILY-    CH031496
003200*                   TREATMENT UPDATE JOB STREAM'S MAIN STEP       CH031496
003300*    11/30/96  TGD  PATIENT-STORE LOAD LOGIC ADDED (SEE VTLPAT) - CH113096
003400*                   GROUPING WAS PREVIOUSLY DONE BY A SORT STEP   CH113096
003500*                   AHEAD OF THIS PROGRAM, NOW DONE IN-MEMORY     CH113096
003600*    09/02/97  TGD  PATIENT-TABLE RAISED TO 500 ENTRIES TO MATCH  CH090297
003700*                   VTLPAT                                        CH090297
003800*    01/11/99  JS   Y2K - NO DATE FIELDS OF OUR OWN IN THIS       CH011199
003900*                   PROGRAM, REVIEWED AND LEFT AS-IS              CH011199
004000*    06/23/03  MM   LIST AND CLOSE-LOG CALLS TO VTLALRT ADDED SO  CH062303
004100*                   A SINGLE SUBPROGRAM OWNS THE WHOLE ALERT-LOG  CH062303
004200*                   FILE LIFE CYCLE INSTEAD OF THIS DRIVER        CH062303
004300*    02/02/12  TGD  PATIENT-1 LISTING STEP ADDED PER THE NIGHT    CH020212
004400*                   SHIFT'S STANDING REQUEST TO SEE THEIR OWN     CH020212
004500*                   WARD'S READINGS ON THE RUN REPORT             CH020212
004600*    06/21/16  JS   VTLCORE, VTLALRT AND THE PATIENT-STORE LOAD   TK1344  
004700*                   WERE ALL BUILT AS STAND-ALONE PIECES BUT      TK1344  
004800*                   NOTHING TIED THEM TOGETHER - WRITTEN AS THE   TK1344  
004900*                   MISSING DRIVER STEP, TICKET #1344             TK1344  
005000*    04/02/18  TGD  PATIENT-RECORD-TRACE RAN TWO BYTES PAST THE   TK1459  
005100*                   END OF PATIENT-RECORD - TRIMMED THE FILLER    TK1459  
005200*                   TO MATCH, TICKET #1459                        TK1459  
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT VTLOBSF
006600     ASSIGN TO UT-S-VTLOBSF
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000****** THE EDITED OBSERVATION FEED PRODUCED BY VTLEDIT - FIXED
008100****** PATIENT-RECORD SHAPE, ONE GOOD READING PER RECORD
008200 FD  VTLOBSF
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORD CONTAINS 60 CHARACTERS
008700     DATA RECORD IS VTLOBSF-REC.
008800 01  VTLOBSF-REC  PIC X(60).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 01  FILE-STATUS-CODES.
009300     05  IFCODE                   PIC X(02).
009400         88 CODE-READ     VALUE SPACES.
009500         88 NO-MORE-DATA  VALUE "10".
009600         88 FILE-NOT-FOUND VALUE "35".
009700
009800 COPY VTLPAT.
009900
010000 COPY VTLOBS.
010100
010200*    NUMERIC-EDITED VIEW OF THE INCOMING PATIENT-ID USED ONLY ON
010300*    THE OPERATOR CONSOLE TRACE LINE WHEN UPSI-0 IS ON
010400 01  OBS-ID-EDIT REDEFINES OBSERVATION-RECORD.
010500     05  OBS-ID-DISPLAY-ED        PIC Z(5)9.
010600     05  FILLER                   PIC X(54).
010700
010800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010900     05  RECORDS-LOADED           PIC 9(7) COMP.
011000     05  PATIENTS-FOUND            PIC 9(5) COMP.
011100     05  WS-FOUND-IDX              PIC 9(05) COMP.
011200         88  WS-PATIENT-NOT-FOUND  VALUE ZERO.
011300     05  FILLER                    PIC X(03).
011400
011500*    ALTERNATE VIEW OF THE WORKING COPY OF THE INBOUND READING,
011600*    USED ONLY TO ECHO THE PATIENT-ID ON THE OPERATOR CONSOLE
011700*    TRACE LINE WHEN A NEW PATIENT ENTRY IS OPENED
011800 01  PATIENT-RECORD-TRACE REDEFINES PATIENT-RECORD.
011900     05  PRT-PATIENT-ID-ED        PIC Z(5)9.
012000     05  FILLER                   PIC X(52).
012100
012200 01  FLAGS-AND-SWITCHES.
012300     05  MORE-DATA-SW              PIC X(01) VALUE "Y".
012400         88  NO-MORE-DATA-SW       VALUE "N".
012500     05  FILLER                    PIC X(01).
012600
012700*    ALERT-MANAGER LINKAGE SHAPE, DEFINED HERE TO MATCH VTLALRT'S
012800*    LINKAGE SECTION SO THIS DRIVER CAN REACH THE LIST AND
012900*    CLOSE-LOG MODES AT END OF RUN.  THE STAFF ROSTER SLOTS ARE
013000*    LEFT AT ZERO - THIS FEED CARRIES NO STAFF-ASSIGNMENT DATA
013100 01  ALERT-MGR-REC.
013200     05  AMR-MODE-SW              PIC X(01).
013300     05  AMR-PATIENT-ID           PIC 9(06).
013400     05  AMR-ALERT-TYPE           PIC X(32).
013500     05  AMR-TIMESTAMP            PIC 9(14).
013600     05  AMR-TRIGGER-TYPE         PIC X(20).
013700     05  AMR-TRIGGER-VALUE        PIC S9(7)V99.
013800     05  AMR-DESCRIPTION          PIC X(100).
013900     05  AMR-PRIORITY-LEVEL       PIC 9(01).
014000     05  AMR-PRIORITY-REASON      PIC X(40).
014100     05  AMR-REJECT-SW            PIC X(01).
014200     05  AMR-STAFF-COUNT          PIC 9(03) VALUE ZERO.
014300     05  AMR-STAFF-ENTRY OCCURS 50 TIMES.
014400         10  AMR-STAFF-ID          PIC 9(04).
014500         10  AMR-STAFF-NAME        PIC X(25).
014600         10  AMR-STAFF-PATIENT-CNT PIC 9(02).
014700         10  AMR-STAFF-PATIENT     PIC 9(06) OCCURS 25 TIMES.
014800     05  FILLER                   PIC X(05).
014900
015000*    NUMERIC-EDITED VIEW OF THE MODE SWITCH USED ONLY ON THE
015100*    OPERATOR CONSOLE TRACE LINE WHEN UPSI-0 IS ON
015200 01  AMR-MODE-EDIT REDEFINES ALERT-MGR-REC.
015300     05  AMR-MODE-DISPLAY-ED      PIC X(01).
015400     05  FILLER                   PIC X(9281).
015500
015600 01  MISC-WS-FLDS.
015700     05  RETURN-CD                 PIC S9(04) VALUE 0.
015800     05  FILLER                    PIC X(02).
015900
016000 COPY VTLABND.
016100
016200 PROCEDURE DIVISION.
016300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400     PERFORM 100-LOAD-PATIENT-STORE THRU 100-EXIT.
016500     PERFORM 300-LIST-PATIENT-1 THRU 300-EXIT.
016600     PERFORM 400-EVALUATE-ALL-PATIENTS THRU 400-EXIT.
016700     PERFORM 500-PRINT-RUN-REPORT THRU 500-EXIT.
016800     PERFORM 999-CLEANUP THRU 999-EXIT.
016900     MOVE +0 TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB VTLMAIN ********".
017500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017600     MOVE ZERO TO PST-PATIENT-COUNT.
017700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017800 000-EXIT.
017900     EXIT.
018000
018100*    READ THE WHOLE EDITED FEED AND GROUP THE READINGS BY
018200*    PATIENT-ID, CREATING THE PATIENT-TABLE ENTRY THE FIRST TIME
018300*    EACH ID IS SEEN.  A FEED THAT WILL NOT EVEN OPEN IS A FATAL
018400*    CONDITION - THERE IS NOTHING FOR THIS RUN TO DO.
018500 100-LOAD-PATIENT-STORE.
018600     MOVE "100-LOAD-PATIENT-STORE" TO PARA-NAME.
018700     IF NOT CODE-READ
018800         DISPLAY "*** DATA COULD NOT BE LOADED FROM VTLOBSF ***"
018900         GO TO 1000-ABEND-RTN.
019000     DISPLAY "DATA LOADED SUCCESSFULLY FROM: DDS0001.VTLOBSF".
019100
019200     PERFORM 900-READ-VTLOBSF THRU 900-EXIT.
019300     PERFORM 150-LOAD-ONE-RECORD THRU 150-EXIT
019400             UNTIL NO-MORE-DATA-SW.
019500 100-EXIT.
019600     EXIT.
019700
019800 150-LOAD-ONE-RECORD.
019900     MOVE "150-LOAD-ONE-RECORD" TO PARA-NAME.
020000     MOVE VTLOBSF-REC TO OBSERVATION-RECORD.
020100     DISPLAY "READING OBSERVATION FOR PATIENT "
020200         OBS-ID-DISPLAY-ED UPON CONSOLE.
020300     MOVE OBS-PATIENT-ID    TO PR-PATIENT-ID.
020400     MOVE OBS-RECORD-TYPE   TO PR-RECORD-TYPE.
020500     MOVE OBS-MEAS-VALUE    TO PR-MEAS-VALUE.
020600     MOVE OBS-TIMESTAMP     TO PR-OBS-TIMESTAMP.
020700     PERFORM 200-FIND-OR-ADD-PATIENT THRU 200-EXIT.
020800     PERFORM 250-APPEND-READING THRU 250-EXIT.
020900     ADD +1 TO RECORDS-LOADED.
021000     PERFORM 900-READ-VTLOBSF THRU 900-EXIT.
021100 150-EXIT.
021200     EXIT.
021300
021400*    LINEAR SEARCH - THE PATIENT TABLE IS AT MOST 500 ENTRIES,
021500*    WELL WITHIN WHAT A SEQUENTIAL SEARCH CAN CLEAR IN A NIGHTLY
021600*    BATCH WINDOW.  WS-FOUND-IDX IS ZERO WHEN THE ID IS NEW.
021700 200-FIND-OR-ADD-PATIENT.
021800     MOVE "200-FIND-OR-ADD-PATIENT" TO PARA-NAME.
021900     MOVE ZERO TO WS-FOUND-IDX.
022000     IF PST-PATIENT-COUNT > 0
022100         PERFORM 210-CHECK-ONE-ENTRY THRU 210-EXIT
022200             VARYING PT-IDX FROM 1 BY 1
022300             UNTIL PT-IDX > PST-PATIENT-COUNT
022400                OR WS-FOUND-IDX NOT = ZERO.
022500
022600     IF WS-PATIENT-NOT-FOUND
022700         ADD 1 TO PST-PATIENT-COUNT
022800         ADD 1 TO PATIENTS-FOUND
022900         DISPLAY "NEW PATIENT ENTRY OPENED - ID "
023000             PRT-PATIENT-ID-ED UPON CONSOLE
023100         SET PT-IDX TO PST-PATIENT-COUNT
023200         MOVE PR-PATIENT-ID TO PT-PATIENT-ID(PT-IDX)
023300         MOVE ZERO TO PT-RECORD-COUNT(PT-IDX)
023400         MOVE ZERO TO PT-SYSTOLIC-HIST-CNT(PT-IDX)
023500         MOVE ZERO TO PT-DIASTOLIC-HIST-CNT(PT-IDX)
023600         MOVE ZERO TO PT-SATURATION-HIST-CNT(PT-IDX)
023700         MOVE ZERO TO PT-ECG-HIST-CNT(PT-IDX)
023800         MOVE ZERO TO PT-ECG-RING-CURSOR(PT-IDX)
023900         SET WS-FOUND-IDX TO PT-IDX.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-CHECK-ONE-ENTRY.
024400     IF PT-PATIENT-ID(PT-IDX) = PR-PATIENT-ID
024500         SET WS-FOUND-IDX TO PT-IDX.
024600 210-EXIT.
024700     EXIT.
024800
024900 250-APPEND-READING.
025000     MOVE "250-APPEND-READING" TO PARA-NAME.
025100     SET PT-IDX TO WS-FOUND-IDX.
025200     ADD 1 TO PT-RECORD-COUNT(PT-IDX).
025300     SET PT-REC-IDX TO PT-RECORD-COUNT(PT-IDX).
025400     MOVE PR-RECORD-TYPE    TO PTR-RECORD-TYPE(PT-IDX, PT-REC-IDX).
025500     MOVE PR-MEAS-VALUE     TO PTR-MEAS-VALUE(PT-IDX, PT-REC-IDX).
025600     MOVE PR-OBS-TIMESTAMP  TO
025700                         PTR-OBS-TIMESTAMP(PT-IDX, PT-REC-IDX).
025800 250-EXIT.
025900     EXIT.
026000
026100*    NIGHT-SHIFT REVIEW LISTING - PATIENT 1'S RAW READINGS IN
026200*    ARRIVAL ORDER, BEFORE ANY RULE ENGINE EVALUATION
026300 300-LIST-PATIENT-1.
026400     MOVE "300-LIST-PATIENT-1" TO PARA-NAME.
026500     MOVE ZERO TO WS-FOUND-IDX.
026600     IF PST-PATIENT-COUNT > 0
026700         PERFORM 310-CHECK-FOR-PATIENT-1 THRU 310-EXIT
026800             VARYING PT-IDX FROM 1 BY 1
026900             UNTIL PT-IDX > PST-PATIENT-COUNT
027000                OR WS-FOUND-IDX NOT = ZERO.
027100
027200     IF WS-PATIENT-NOT-FOUND
027300         DISPLAY "NO RECORDS FOUND FOR PATIENT ID 1"
027400         GO TO 300-EXIT.
027500
027600     SET PT-IDX TO WS-FOUND-IDX.
027700     DISPLAY "FOUND " PT-RECORD-COUNT(PT-IDX)
027800         " RECORDS FOR PATIENT ID 1".
027900     PERFORM 320-PRINT-ONE-RECORD THRU 320-EXIT
028000         VARYING PT-REC-IDX FROM 1 BY 1
028100         UNTIL PT-REC-IDX > PT-RECORD-COUNT(PT-IDX).
028200 300-EXIT.
028300     EXIT.
028400
028500 310-CHECK-FOR-PATIENT-1.
028600     IF PT-PATIENT-ID(PT-IDX) = 1
028700         SET WS-FOUND-IDX TO PT-IDX.
028800 310-EXIT.
028900     EXIT.
029000
029100 320-PRINT-ONE-RECORD.
029200     DISPLAY "RECORD: " PTR-RECORD-TYPE(PT-IDX, PT-REC-IDX)
029300         ", VALUE: " PTR-MEAS-VALUE(PT-IDX, PT-REC-IDX)
029400         ", TIMESTAMP: " PTR-OBS-TIMESTAMP(PT-IDX, PT-REC-IDX).
029500 320-EXIT.
029600     EXIT.
029700
029800*    RUN THE ALERT RULE ENGINE ONCE PER DISTINCT PATIENT.  THE
029900*    PATIENT-TABLE-ENTRY IS PASSED DIRECTLY - VTLCORE'S LINKAGE
030000*    SECTION REDEFINES THE SAME GROUP UNDER ITS OWN CPE- NAMES,
030100*    THE SAME WAY THE STRATEGY SUBPROGRAMS REDEFINE THEIR OWN
030200*    CHECK RECORDS OVER VTLCORE'S ENGINE-WORK-AREA GROUPS
030300 400-EVALUATE-ALL-PATIENTS.
030400     MOVE "400-EVALUATE-ALL-PATIENTS" TO PARA-NAME.
030500     IF PST-PATIENT-COUNT > 0
030600         PERFORM 410-EVALUATE-ONE-PATIENT THRU 410-EXIT
030700             VARYING PT-IDX FROM 1 BY 1
030800             UNTIL PT-IDX > PST-PATIENT-COUNT.
030900 400-EXIT.
031000     EXIT.
031100
031200 410-EVALUATE-ONE-PATIENT.
031300     CALL "VTLCORE" USING PATIENT-TABLE-ENTRY(PT-IDX), RETURN-CD.
031400 410-EXIT.
031500     EXIT.
031600
031700*    HAND OFF TO THE ALERT MANAGER FOR THE RUN-REPORT ALERT
031800*    BLOCKS AND THE FINAL ALERT-LOG CLOSE
031900 500-PRINT-RUN-REPORT.
032000     MOVE "500-PRINT-RUN-REPORT" TO PARA-NAME.
032100     MOVE "L" TO AMR-MODE-SW.
032200     DISPLAY "CALLING VTLALRT IN MODE " AMR-MODE-DISPLAY-ED
032300         UPON CONSOLE.
032400     CALL "VTLALRT" USING ALERT-MGR-REC, RETURN-CD.
032500     MOVE "C" TO AMR-MODE-SW.
032600     DISPLAY "CALLING VTLALRT IN MODE " AMR-MODE-DISPLAY-ED
032700         UPON CONSOLE.
032800     CALL "VTLALRT" USING ALERT-MGR-REC, RETURN-CD.
032900     DISPLAY "ALERT EVALUATION COMPLETE.".
033000 500-EXIT.
033100     EXIT.
033200
033300 800-OPEN-FILES.
033400     MOVE "800-OPEN-FILES" TO PARA-NAME.
033500     OPEN INPUT VTLOBSF.
033600     OPEN OUTPUT SYSOUT.
033700 800-EXIT.
033800     EXIT.
033900
034000 850-CLOSE-FILES.
034100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034200     CLOSE VTLOBSF, SYSOUT.
034300 850-EXIT.
034400     EXIT.
034500
034600 900-READ-VTLOBSF.
034700     READ VTLOBSF
034800         AT END MOVE "N" TO MORE-DATA-SW
034900         GO TO 900-EXIT
035000     END-READ.
035100 900-EXIT.
035200     EXIT.
035300
035400 999-CLEANUP.
035500     MOVE "999-CLEANUP" TO PARA-NAME.
035600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700     DISPLAY "** RECORDS LOADED **".
035800     DISPLAY RECORDS-LOADED.
035900     DISPLAY "** DISTINCT PATIENTS **".
036000     DISPLAY PATIENTS-FOUND.
036100     DISPLAY "******** NORMAL END OF JOB VTLMAIN ********".
036200 999-EXIT.
036300     EXIT.
036400
036500 1000-ABEND-RTN.
036600     MOVE "** UNABLE TO OPEN THE VTLOBSF OBSERVATION FEED" TO
036700                                        ABEND-REASON.
036800     WRITE SYSOUT-REC FROM ABEND-REC.
036900     DISPLAY "*** ABNORMAL END OF JOB-VTLMAIN ***" UPON CONSOLE.
037000     DIVIDE ZERO-VAL INTO ONE-VAL.
