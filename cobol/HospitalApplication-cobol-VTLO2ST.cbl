000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLO2ST.
000300 AUTHOR. TERRY DUNHAM.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/02/12.
000600 DATE-COMPILED. 02/02/12.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE BLOODSATURATION STRATEGY.
001300*          VTLCORE CALLS IT FOR EVERY BLOODSATURATION READING,
001400*          PASSING THE CURRENT READING AND THE PATIENT'S
001500*          SATURATION HISTORY SO FAR (THE CURRENT READING IS
001600*          ALWAYS THE LAST HISTORY ENTRY).  IT APPLIES THE
001700*          TWO-BAND CLASSIFICATION AND THEN SCANS BACKWARD
001800*          THROUGH THE TEN-MINUTE WINDOW FOR A RAPID DROP.
001900*          WRITTEN AS A STAND-ALONE SUBPROGRAM SO IT COULD BE
002000*          UNIT TESTED AGAINST THE PULMONARY DEPARTMENT'S
002100*          SAMPLE STRIPS WITHOUT THE REST OF THE ALERT ENGINE.
002200*
002300******************************************************************
002400*    CHANGE LOG
002500*    ----------
002600*    02/02/12  TGD  ORIGINAL PROGRAM                              CH020212
002700*    08/14/13  JS   RAPID-DROP THRESHOLD CHANGED FROM 4 TO 5      CH081413
002800*                   POINTS PER PULMONARY DEPT. REQUEST #1182      CH081413
002900*    03/09/15  MM   PRIORITY ON THE RAPID-DROP ALERT RAISED TO    CH030915
003000*                   3 WHEN THE POST-DROP VALUE IS ALSO AT OR      CH030915
003100*                   BELOW THE CRITICAL-LOW BAND OF 88             CH030915
003200*    05/05/16  JS   REWORKED TO SCAN THE WHOLE SATURATION         CH050516
003300*                   HISTORY WITHIN THE TEN-MINUTE WINDOW -        CH050516
003400*                   THE OLD VERSION ONLY LOOKED AT THE ONE        CH050516
003500*                   IMMEDIATELY PRIOR READING AND MISSED A        CH050516
003600*                   SLOW-ROLLING DROP ACROSS SEVERAL READINGS     CH050516
003700*    05/05/16  JS   TIMESTAMPS ARE EPOCH MILLISECONDS, NOT        CH050516
003800*                   HHMM - DROPPED THE OLD HHMM SPLIT AND         CH050516
003900*                   COMPARE THE RAW MILLISECOND SPAN INSTEAD      CH050516
004000*    09/11/17  TGD  DROP AND HISTORY-COUNT TRACE FIELDS WERE      TK1401  
004100*                   SITTING UNUSED - WIRED THEM INTO A CONSOLE    TK1401  
004200*                   TRACE LINE WHEN A RAPID DROP FIRES,           TK1401  
004300*                   TICKET #1401                                  TK1401  
004400*    04/02/18  TGD  TWA-SPAN-EDIT REDEFINED TIMESTAMP-WORK-AREA   TK1459  
004500*                   WIDER THAN THE GROUP ITSELF, AND THE COUNT    TK1459  
004600*                   EDIT VIEW OF O2-CHECK-REC WAS LANDING ON      TK1459  
004700*                   O2C-TIMESTAMP INSTEAD OF O2C-HIST-COUNT -     TK1459  
004800*                   GAVE THE DROP TRACE ITS OWN WORK AREA AND     TK1459  
004900*                   SQUARED UP THE COUNT VIEW'S OFFSET,           TK1459  
005000*                   TICKET #1459                                  TK1459  
005100*    04/19/18  TGD  WS-DROP-BAND-EDIT WAS SITTING UNUSED - THE    TK1459  
005200*                   SWITCH CLEAR AT HOUSEKEEPING TIME NOW GOES    TK1459  
005300*                   THROUGH IT, TICKET #1459                      TK1459
005400*    05/07/18  TGD  210-SCAN-ONE-HIST-ENTRY UNCONDITIONALLY       TK1471  
005500*                   OVERWROTE O2C-ALERT-TYPE/O2C-DESCRIPTION ON   TK1471  
005600*                   A QUALIFYING DROP EVEN WHEN 100-CHECK-BANDS   TK1471  
005700*                   HAD ALREADY FLAGGED THE READING - A CRITICAL  TK1471  
005800*                   BAND HIT COULD COME BACK LABELLED AS A        TK1471  
005900*                   RAPID-DROP ALERT INSTEAD.  THE ALERT-SETTING  TK1471  
006000*                   LINES NOW ONLY FIRE WHEN O2C-VIOLATION-SW IS  TK1471  
006100*                   NOT ALREADY SET, SO THE BAND CHECK WINS,      TK1471  
006200*                   TICKET #1471                                  TK1471  
006300*    05/07/18  TGD  THE 03/09/15 PRIORITY-RAISE COMMENT ABOVE     TK1471  
006400*                   SAID "BELOW 92" BUT WS-POST-DROP-CRITICAL IS  TK1471  
006500*                   ONLY EVER SET IN THE 88.00 CRITICAL-LOW       TK1471  
006600*                   BRANCH OF 100-CHECK-BANDS - REWORDED THE      TK1471  
006700*                   COMMENT TO MATCH, TICKET #1471                TK1471  
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  OFCODE                   PIC X(02).
009300         88  CODE-WRITE    VALUE SPACES.
009400
009500 01  WINDOW-CONSTANTS.
009600     05  WC-TEN-MIN-MS            PIC 9(09) COMP-3 VALUE 600000.
009700     05  FILLER                   PIC X(03).
009800
009900 01  TIMESTAMP-WORK-AREA.
010000     05  TWA-MS-SPAN              PIC S9(14) COMP-3.
010100     05  TWA-VALUE-DROP           PIC S9(07)V99 COMP-3.
010200     05  TWA-SCAN-SUB             PIC 9(03) COMP.
010300     05  TWA-STOP-SCAN-SW         PIC X(01) VALUE "N".
010400         88  TWA-STOP-SCAN        VALUE "Y".
010500     05  FILLER                   PIC X(02).
010600
010700 01  DROP-VALUE-TRACE-AREA.
010800     05  TWA-DROP-TRACE           PIC S9(7)V99 COMP-3.
010900     05  FILLER                   PIC X(04).
011000
011100*    NUMERIC-EDITED VIEW OF A COPY OF THE SATURATION DROP, KEPT
011200*    IN ITS OWN WORK AREA, NOT OVERLAID ON TIMESTAMP-WORK-AREA,
011300*    SO THE TRACE CAN'T BLEED INTO TWA-SCAN-SUB OR THE STOP-
011400*    SCAN SWITCH
011500 01  TWA-DROP-EDIT REDEFINES DROP-VALUE-TRACE-AREA.
011600     05  TWA-DROP-DISPLAY-ED      PIC -(5)9.99.
011700
011800 01  MISC-FIELDS.
011900     05  WS-DROP-BAND-SW          PIC X(01) VALUE "N".
012000         88  WS-POST-DROP-CRITICAL VALUE "Y".
012100     05  FILLER                   PIC X(04).
012200
012300*    ALTERNATE VIEW OF THE DROP-BAND SWITCH USED ONLY TO CLEAR
012400*    THE WHOLE FIELD IN ONE MOVE AT HOUSEKEEPING TIME
012500 01  WS-DROP-BAND-EDIT REDEFINES MISC-FIELDS.
012600     05  FILLER                   PIC X(05).
012700
012800 COPY VTLABND.
012900
013000 LINKAGE SECTION.
013100 01  O2-CHECK-REC.
013200     05  O2C-MEAS-VALUE           PIC S9(7)V99.
013300     05  O2C-TIMESTAMP            PIC 9(14).
013400     05  O2C-HIST-COUNT           PIC 9(03) COMP.
013500     05  O2C-HIST OCCURS 200 TIMES INDEXED BY O2C-IDX.
013600         10  O2C-HIST-VALUE       PIC S9(7)V99.
013700         10  O2C-HIST-TIMESTAMP   PIC 9(14).
013800     05  O2C-VIOLATION-SW         PIC X(01).
013900         88  O2C-VIOLATION-FOUND  VALUE "Y".
014000     05  O2C-RAPID-DROP-SW        PIC X(01).
014100         88  O2C-RAPID-DROP-FOUND VALUE "Y".
014200     05  O2C-ALERT-TYPE           PIC X(32).
014300     05  O2C-DESCRIPTION          PIC X(100).
014400     05  O2C-PRIORITY-LEVEL       PIC 9(01).
014500     05  O2C-PRIORITY-REASON      PIC X(40).
014600     05  FILLER                   PIC X(04).
014700
014800*    NUMERIC-EDITED VIEW OF THE HISTORY COUNT USED ON THE
014900*    OPERATOR CONSOLE TRACE LINE
015000 01  O2C-COUNT-EDIT REDEFINES O2-CHECK-REC.
015100     05  FILLER                   PIC X(23).
015200     05  O2C-COUNT-DISPLAY-ED     PIC ZZ9.
015300     05  FILLER                   PIC X(4778).
015400 01  RETURN-CD                    PIC S9(4).
015500
015600 PROCEDURE DIVISION USING O2-CHECK-REC, RETURN-CD.
015700 MAINLINE SECTION.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-CHECK-BANDS THRU 100-EXIT.
016000     IF O2C-HIST-COUNT > 1
016100         PERFORM 200-CHECK-RAPID-DROP THRU 200-EXIT.
016200     GOBACK.
016300
016400 000-HOUSEKEEPING.
016500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016600     MOVE "N" TO O2C-VIOLATION-SW.
016700     MOVE "N" TO O2C-RAPID-DROP-SW.
016800     MOVE SPACES TO WS-DROP-BAND-EDIT.
016900     MOVE ZERO TO RETURN-CD.
017000 000-EXIT.
017100     EXIT.
017200
017300*    R14 - TWO-BAND SATURATION CLASSIFICATION
017400 100-CHECK-BANDS.
017500     MOVE "100-CHECK-BANDS" TO PARA-NAME.
017600     IF O2C-MEAS-VALUE <= 88.00
017700         MOVE "Y" TO O2C-VIOLATION-SW
017800         MOVE "Y" TO WS-DROP-BAND-SW
017900         MOVE "CriticalLowOxygenSaturation" TO O2C-ALERT-TYPE
018000         MOVE "Blood oxygen saturation at or below critical"
018100           & " low of 88" TO O2C-DESCRIPTION
018200         MOVE 3 TO O2C-PRIORITY-LEVEL
018300         GO TO 100-EXIT.
018400
018500     IF O2C-MEAS-VALUE < 92.00
018600         MOVE "Y" TO O2C-VIOLATION-SW
018700         MOVE "LowOxygenSaturation" TO O2C-ALERT-TYPE
018800         MOVE "Blood oxygen saturation below the normal low"
018900           & " band of 92" TO O2C-DESCRIPTION
019000         MOVE 2 TO O2C-PRIORITY-LEVEL.
019100 100-EXIT.
019200     EXIT.
019300
019400*    R5 - SCAN BACKWARD THROUGH THE SATURATION HISTORY (THE
019500*    CURRENT READING IS ALWAYS THE LAST HIST ENTRY).  STOP THE
019600*    SCAN ONCE A READING IS MORE THAN TEN MINUTES OLD - THE
019700*    LIST IS IN TIMESTAMP ORDER SO ANYTHING FURTHER BACK IS
019800*    OLDER STILL.  FIRST READING THAT DROPPED 5 OR MORE POINTS
019900*    WINS AND THE SCAN STOPS.
020000 200-CHECK-RAPID-DROP.
020100     MOVE "200-CHECK-RAPID-DROP" TO PARA-NAME.
020200     MOVE "N" TO TWA-STOP-SCAN-SW.
020300     PERFORM 210-SCAN-ONE-HIST-ENTRY THRU 210-EXIT
020400         VARYING TWA-SCAN-SUB FROM O2C-HIST-COUNT BY -1
020500         UNTIL TWA-SCAN-SUB < 1 OR O2C-RAPID-DROP-FOUND
020600            OR TWA-STOP-SCAN.
020700 200-EXIT.
020800     EXIT.
020900
021000 210-SCAN-ONE-HIST-ENTRY.
021100     IF TWA-SCAN-SUB = O2C-HIST-COUNT
021200         GO TO 210-EXIT.
021300     SET O2C-IDX TO TWA-SCAN-SUB.
021400     COMPUTE TWA-MS-SPAN =
021500         O2C-TIMESTAMP - O2C-HIST-TIMESTAMP(O2C-IDX).
021600     IF TWA-MS-SPAN < 0
021700         COMPUTE TWA-MS-SPAN = TWA-MS-SPAN * -1.
021800     IF TWA-MS-SPAN > WC-TEN-MIN-MS
021900         MOVE "Y" TO TWA-STOP-SCAN-SW
022000         GO TO 210-EXIT.
022100
022200     COMPUTE TWA-VALUE-DROP =
022300         O2C-HIST-VALUE(O2C-IDX) - O2C-MEAS-VALUE.
022400     IF TWA-VALUE-DROP NOT < 5.00
022500         MOVE "Y" TO O2C-RAPID-DROP-SW
022600         IF NOT O2C-VIOLATION-FOUND
022700             MOVE "Y" TO O2C-VIOLATION-SW
022800             MOVE "RapidSaturationDrop" TO O2C-ALERT-TYPE
022900             MOVE "Blood oxygen saturation dropped 5 or more"
023000               & " points within 10 min" TO O2C-DESCRIPTION
023100             IF WS-POST-DROP-CRITICAL
023200                 MOVE 3 TO O2C-PRIORITY-LEVEL
023300             ELSE
023400                 IF O2C-PRIORITY-LEVEL < 2
023500                     MOVE 2 TO O2C-PRIORITY-LEVEL
023600                 END-IF
023700             END-IF
023800         END-IF
023900         MOVE TWA-VALUE-DROP TO TWA-DROP-TRACE
024000         MOVE TWA-DROP-TRACE TO TWA-DROP-DISPLAY-ED
024100         MOVE O2C-HIST-COUNT TO O2C-COUNT-DISPLAY-ED
024200         DISPLAY "VTLO2ST - RAPID DROP " TWA-DROP-DISPLAY-ED
024300             " OVER " O2C-COUNT-DISPLAY-ED
024400             " HIST ENTRIES" UPON CONSOLE
024500     END-IF.
024600 210-EXIT.
024700     EXIT.
024800
024900 1000-ABEND-RTN.
025000     MOVE "** INVALID TIMESTAMP PASSED TO VTLO2ST" TO
025100                                        ABEND-REASON.
025200     WRITE SYSOUT-REC FROM ABEND-REC.
025300     DISPLAY "*** ABNORMAL END OF JOB-VTLO2ST ***" UPON CONSOLE.
025400     DIVIDE ZERO-VAL INTO ONE-VAL.
