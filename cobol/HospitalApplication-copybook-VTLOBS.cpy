000100******************************************************************
000200*    COPYBOOK:   VTLOBS
000300*    DESCRIPTION: VITALS OBSERVATION RECORD - ONE READING OFF
000400*                 THE BEDSIDE MONITOR FEED, AS STAGED BY VTLEDIT
000500*                 AND CONSUMED BY VTLMAIN / VTLCORE.
000600*
000700*    CHANGE LOG
000800*    ----------
000900*    03/14/96  JS   ORIGINAL COPYBOOK FOR THE VITALS FEED         CH031496
001000*    09/02/97  TGD  ADDED ALTERNATE FIELD-ORDER REDEFINES         CH090297
001100*    01/11/99  JS   Y2K - OBS-TIMESTAMP WIDENED TO 14 DIGITS      CH011199
001200*    06/23/03  MM   ADDED OBS-FEED-SRC FOR MULTI-WARD FEEDS       CH062303
001300******************************************************************
001400 01  OBSERVATION-RECORD.
001500*        PRIMARY FIELD ORDER - ID, TIMESTAMP, TYPE, VALUE
001600     05  OBS-PATIENT-ID           PIC 9(06).
001700     05  OBS-TIMESTAMP            PIC 9(14).
001800     05  OBS-RECORD-TYPE          PIC X(20).
001900     05  OBS-MEAS-VALUE           PIC S9(7)V99.
002000     05  FILLER                   PIC X(05).
002100     05  OBS-FEED-SRC             PIC X(06).
002200
002300*    ALTERNATE FIELD ORDER AS STILL DELIVERED BY THE OLDER
002400*    BEDSIDE MONITOR FIRMWARE - ID, VALUE, TYPE, TIMESTAMP
002500 01  OBSERVATION-RECORD-ALT REDEFINES OBSERVATION-RECORD.
002600     05  ALT-PATIENT-ID           PIC 9(06).
002700     05  ALT-MEAS-VALUE           PIC S9(7)V99.
002800     05  ALT-RECORD-TYPE          PIC X(20).
002900     05  ALT-TIMESTAMP            PIC 9(14).
003000     05  FILLER                   PIC X(05).
003100     05  FILLER                   PIC X(06).
