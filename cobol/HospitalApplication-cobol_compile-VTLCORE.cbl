000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLCORE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE ALERT RULE ENGINE.  VTLMAIN CALLS THIS
001300*          ONCE FOR EACH DISTINCT PATIENT-ID, PASSING THAT
001400*          PATIENT'S TABLE ENTRY (ALL READINGS ALREADY GROUPED,
001500*          SEE VTLPAT).  THIS PROGRAM RE-SORTS THE READINGS BY
001600*          TIMESTAMP AS A SAFETY NET, WALKS THEM IN ORDER
001700*          BUILDING THE PER-VITAL HISTORY SUB-TABLES AND THE
001800*          ECG RING BUFFER, CALLS THE IMMEDIATE STRATEGY
001900*          SUBPROGRAMS AS EACH READING IS SEEN, THEN SWEEPS THE
002000*          COMPLETED HISTORY FOR THE TREND AND COMBINATION
002100*          RULES THAT NEED MORE THAN ONE READING AT A TIME.
002200*
002300******************************************************************
002400*    CHANGE LOG
002500*    ----------
002600*    01/01/08  TGD  ORIGINAL PROGRAM (CARRIED OVER FROM THE       CH010108
002700*                   DAILY-TREATMENT UPDATE SKELETON)              CH010108
002800*    04/19/09  JS   BUBBLE SORT ADDED - FEED IS NOT GUARANTEED    CH041909
002900*                   TO ARRIVE IN TIMESTAMP ORDER                  CH041909
003000*    02/02/12  MM   MANUAL-ALERT (VALUE = 1.00) RULE ADDED        CH020212
003100*    08/14/13  JS   BLOODPRESSURE TREND SWEEP ADDED PER           CH081413
003200*                   CARDIOLOGY REQUEST #1182                      CH081413
003300*    03/09/15  MM   HYPOTENSIVE-HYPOXEMIA COMBINATION RULE        CH030915
003400*                   ADDED - SYSTOLIC AND SATURATION CRITICAL      CH030915
003500*                   LOWS WITHIN FIVE MINUTES OF EACH OTHER        CH030915
003600*    05/05/16  JS   TIMESTAMPS ARE EPOCH MILLISECONDS - PASS      CH050516
003700*                   THE WHOLE HEARTRATE/SATURATION HISTORY TO     CH050516
003800*                   THE STRATEGY PROGRAMS INSTEAD OF JUST THE     CH050516
003900*                   ONE PRIOR READING, AND COMPARE MILLISECOND    CH050516
004000*                   SPANS AGAINST THE 300000/600000 WINDOWS       CH050516
004100*                   INSTEAD OF A RAW TIMESTAMP SUBTRACTION        CH050516
004200*    05/05/16  JS   DROPPED THE MADE-UP TEN-MINUTE ECG READING    CH050516
004300*                   COUNT - THE RING-FULL CHECK ONLY NEEDS THE    CH050516
004400*                   SLOT COUNT                                    CH050516
004500*    05/05/16  JS   CORRECTED THE BP-TREND SWEEP TO COMPARE       CH050516
004600*                   BOTH CONSECUTIVE DELTAS OF THE TRIPLE, NOT    CH050516
004700*                   JUST THE SPREAD BETWEEN THE OUTER READINGS,   CH050516
004800*                   AND TO PICK THE INCREASING/DECREASING         CH050516
004900*                   ALERT BASED ON DIRECTION                      CH050516
005000*    05/05/16  JS   HYPOTENSIVE-HYPOXEMIA SATURATION BOUNDARY     CH050516
005100*                   CORRECTED TO STRICTLY BELOW 92, AND THE       CH050516
005200*                   WINDOW COMPARE CORRECTED TO MILLISECONDS      CH050516
005300*    05/05/16  JS   ALERT RECORD TYPE FOR THE MANUAL ALERT IS     CH050516
005400*                   "Alert", NOT "ManualAlert" - THE ALERT        CH050516
005500*                   TYPE PRODUCED IS "ManualAlert"; ALSO ADDED    CH050516
005600*                   THE "Saturation" ALTERNATE SPELLING FOR       CH050516
005700*                   BLOODSATURATION READINGS                      CH050516
005800*    06/21/16  JS   "BloodPressure" COMBINED-ENCODING RECORD      TK1344  
005900*                   TYPE WAS FALLING THROUGH UNHANDLED - NOW      TK1344  
006000*                   SPLIT INTO A SYNTHETIC SYSTOLICPRESSURE AND   TK1344  
006100*                   DIASTOLICPRESSURE READING BEFORE HISTORY      TK1344  
006200*                   BUILD AND IMMEDIATE RULES RUN, TICKET #1344   TK1344  
006300*    06/21/16  JS   VTLGRAD AND VTLTHRS WERE BUILT BUT NEVER      CH062116
006400*                   ACTUALLY CALLED - WIRED VTLGRAD IN AS THE     CH062116
006500*                   SECOND GRADED-SEVERITY PASS BEHIND VTLBPST    CH062116
006600*                   AND VTLO2ST, AND VTLTHRS IN AS THE SAFETY-    CH062116
006700*                   NET PROFILE CHECK ON EVERY INCOMING READING   CH062116
006800*    09/11/17  TGD  ALERT-VALUE TRACE FIELD HAD BEEN REDEFINING   TK1401  
006900*                   THE LIVE ALERT-XFER-AREA AND WOULD HAVE       TK1401  
007000*                   CLOBBERED THE TIMESTAMP BYTES AHEAD OF THE    TK1401  
007100*                   CALL TO VTLALRT - MOVED IT TO ITS OWN WORK    TK1401  
007200*                   AREA AND ADDED A MATCHING TRACE LINE FOR THE  TK1401  
007300*                   HYPOTENSIVE-HYPOXEMIA WINDOW SPAN,            TK1401
007400*                   TICKET #1401                                  TK1401
007500*    05/03/18  TGD  215-ADVANCE-ECG-RING WAS BEING RUN FROM       TK1465  
007600*                   210-BUILD-HISTORY, I.E. BEFORE 260-CALL-      TK1465  
007700*                   VTLECG, SO THE RING HANDED TO VTLECG ALWAYS   TK1465  
007800*                   INCLUDED THE VERY READING BEING EVALUATED -   TK1465  
007900*                   THE 08/14/13 FIX IN VTLECG'S OWN LOG NEVER    TK1465  
008000*                   ACTUALLY TOOK BECAUSE OF THIS.  MOVED THE     TK1465  
008100*                   RING ADVANCE TO AFTER THE CALL AND RECKON     TK1465  
008200*                   THE SLOT COUNT OFF THE HISTORY COUNT MINUS    TK1465  
008300*                   ONE.  NEITHER THE RING STORE NOR VTLECG'S     TK1465  
008400*                   OWN COMPARE TOOK ABSOLUTE VALUE, SO A         TK1465  
008500*                   NEGATIVE ECG READING COULD NEVER TRIP THE     TK1465  
008600*                   CEILING - FIXED BOTH, TICKET #1465            TK1465  
008700******************************************************************
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-390.
009100 OBJECT-COMPUTER. IBM-390.
009200 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900 WORKING-STORAGE SECTION.
011000 01  FILE-STATUS-CODES.
011100     05  OFCODE                   PIC X(02).
011200         88  CODE-WRITE    VALUE SPACES.
011300
011400 01  SORT-WORK-AREA.
011500     05  SWA-OUTER-SUB            PIC 9(03) COMP.
011600     05  SWA-INNER-SUB            PIC 9(03) COMP.
011700     05  SWA-SWAPPED-SW           PIC X(01).
011800         88  SWA-A-SWAP-HAPPENED  VALUE "Y".
011900     05  SWA-HOLD-RECORD.
012000         10  SWA-HOLD-TYPE        PIC X(20).
012100         10  SWA-HOLD-VALUE       PIC S9(7)V99.
012200         10  SWA-HOLD-TIMESTAMP   PIC 9(14).
012300     05  FILLER                   PIC X(02).
012400
012500*    ALTERNATE VIEW OF THE HOLD AREA USED ONLY TO CLEAR THE
012600*    WHOLE SLOT IN ONE MOVE DURING THE SORT SWAP
012700 01  SWA-HOLD-RECORD-EDIT REDEFINES SWA-HOLD-RECORD.
012800     05  FILLER                   PIC X(43).
012900
013000 01  ALERT-XFER-AREA.
013100     05  AXA-MODE-SW              PIC X(01).
013200     05  AXA-PATIENT-ID           PIC 9(06).
013300     05  AXA-ALERT-TYPE           PIC X(32).
013400     05  AXA-TIMESTAMP            PIC 9(14).
013500     05  AXA-TRIGGER-TYPE         PIC X(20).
013600     05  AXA-TRIGGER-VALUE        PIC S9(7)V99.
013700     05  AXA-DESCRIPTION          PIC X(100).
013800     05  AXA-PRIORITY-LEVEL       PIC 9(01).
013900     05  AXA-PRIORITY-REASON      PIC X(40).
014000     05  AXA-REJECT-SW            PIC X(01).
014100     05  AXA-STAFF-COUNT          PIC 9(03) VALUE ZERO.
014200     05  AXA-STAFF-ENTRY OCCURS 50 TIMES.
014300         10  AXA-STAFF-ID          PIC 9(04).
014400         10  AXA-STAFF-NAME        PIC X(25).
014500         10  AXA-STAFF-PATIENT-CNT PIC 9(02).
014600         10  AXA-STAFF-PATIENT     PIC 9(06) OCCURS 25 TIMES.
014700     05  FILLER                   PIC X(05).
014800
014900 01  AXA-TRACE-WORK-AREA.
015000     05  AXA-TRACE-VALUE          PIC S9(7)V99 COMP-3.
015100     05  FILLER                   PIC X(04).
015200
015300*    NUMERIC-EDITED VIEW OF A COPY OF THE TRIGGER VALUE USED
015400*    ON THE OPERATOR CONSOLE TRACE LINE - KEPT IN ITS OWN WORK
015500*    AREA, NOT OVERLAID ON ALERT-XFER-AREA, SO THE TRACE NEVER
015600*    DISTURBS THE BYTES VTLALRT IS ABOUT TO RECEIVE
015700 01  AXA-VALUE-EDIT REDEFINES AXA-TRACE-WORK-AREA.
015800     05  AXA-VALUE-DISPLAY-ED     PIC -(5)9.99.
015900
016000 01  ENGINE-WORK-AREA.
016100     05  EWA-BP-CHECK-REC.
016200         10  EWA-BP-RECORD-TYPE    PIC X(20).
016300         10  EWA-BP-MEAS-VALUE     PIC S9(7)V99.
016400         10  EWA-BP-VIOLATION-SW   PIC X(01).
016500         10  EWA-BP-ALERT-TYPE     PIC X(32).
016600         10  EWA-BP-DESCRIPTION    PIC X(100).
016700         10  EWA-BP-PRIORITY-LEVEL PIC 9(01).
016800         10  EWA-BP-PRIORITY-REASON PIC X(40).
016900         10  FILLER                PIC X(04).
017000     05  EWA-HR-CHECK-REC.
017100         10  EWA-HR-MEAS-VALUE     PIC S9(7)V99.
017200         10  EWA-HR-TIMESTAMP      PIC 9(14).
017300         10  EWA-HR-HIST-COUNT     PIC 9(03) COMP.
017400         10  EWA-HR-HIST OCCURS 200 TIMES.
017500             15  EWA-HR-HIST-VALUE     PIC S9(7)V99.
017600             15  EWA-HR-HIST-TIMESTAMP PIC 9(14).
017700         10  EWA-HR-VIOLATION-SW   PIC X(01).
017800         10  EWA-HR-RAPID-CHANGE-SW PIC X(01).
017900         10  EWA-HR-ALERT-TYPE     PIC X(32).
018000         10  EWA-HR-DESCRIPTION    PIC X(100).
018100         10  EWA-HR-PRIORITY-LEVEL PIC 9(01).
018200         10  EWA-HR-PRIORITY-REASON PIC X(40).
018300         10  FILLER                PIC X(04).
018400     05  EWA-O2-CHECK-REC.
018500         10  EWA-O2-MEAS-VALUE     PIC S9(7)V99.
018600         10  EWA-O2-TIMESTAMP      PIC 9(14).
018700         10  EWA-O2-HIST-COUNT     PIC 9(03) COMP.
018800         10  EWA-O2-HIST OCCURS 200 TIMES.
018900             15  EWA-O2-HIST-VALUE     PIC S9(7)V99.
019000             15  EWA-O2-HIST-TIMESTAMP PIC 9(14).
019100         10  EWA-O2-VIOLATION-SW   PIC X(01).
019200         10  EWA-O2-RAPID-DROP-SW  PIC X(01).
019300         10  EWA-O2-ALERT-TYPE     PIC X(32).
019400         10  EWA-O2-DESCRIPTION    PIC X(100).
019500         10  EWA-O2-PRIORITY-LEVEL PIC 9(01).
019600         10  EWA-O2-PRIORITY-REASON PIC X(40).
019700         10  FILLER                PIC X(04).
019800     05  EWA-ECG-CHECK-REC.
019900         10  EWA-ECG-MEAS-VALUE    PIC S9(7)V99.
020000         10  EWA-ECG-SLOTS-FILLED  PIC 9(02).
020100         10  EWA-ECG-RING OCCURS 10 TIMES.
020200             15  EWA-ECG-RING-VALUE PIC S9(7)V99.
020300         10  EWA-ECG-VIOLATION-SW  PIC X(01).
020400         10  EWA-ECG-ALERT-TYPE    PIC X(32).
020500         10  EWA-ECG-DESCRIPTION   PIC X(100).
020600         10  EWA-ECG-PRIORITY-LEVEL PIC 9(01).
020700         10  EWA-ECG-PRIORITY-REASON PIC X(40).
020800         10  FILLER                PIC X(04).
020900     05  EWA-THR-CHECK-REC.
021000         10  EWA-THR-MODE-SW         PIC X(01).
021100         10  EWA-THR-RECORD-TYPE     PIC X(20).
021200         10  EWA-THR-MEAS-VALUE      PIC S9(7)V99.
021300         10  EWA-THR-VIOLATION-SW    PIC X(01).
021400         10  EWA-THR-UNKNOWN-TYPE-SW PIC X(01).
021500         10  EWA-THR-NEW-MIN-NORMAL  PIC S9(7)V99.
021600         10  EWA-THR-NEW-MAX-NORMAL  PIC S9(7)V99.
021700         10  EWA-THR-NEW-CRIT-LOW    PIC S9(7)V99.
021800         10  EWA-THR-NEW-CRIT-HIGH   PIC S9(7)V99.
021900         10  EWA-THR-NEW-DESCRIPTION PIC X(60).
022000         10  FILLER                  PIC X(04).
022100     05  EWA-GRAD-CHECK-REC.
022200         10  EWA-GRAD-RECORD-TYPE    PIC X(20).
022300         10  EWA-GRAD-MEAS-VALUE     PIC S9(7)V99.
022400         10  EWA-GRAD-VIOLATION-SW   PIC X(01).
022500         10  EWA-GRAD-ALERT-TYPE     PIC X(32).
022600         10  EWA-GRAD-DESCRIPTION    PIC X(100).
022700         10  EWA-GRAD-PRIORITY-LEVEL PIC 9(01).
022800         10  FILLER                  PIC X(04).
022900     05  EWA-GRAD-SQLCODE         PIC S9(9) COMP-5.
023000     05  EWA-SWEEP-SUB            PIC 9(03) COMP.
023100     05  EWA-SWEEP-SUB-2          PIC 9(03) COMP.
023200     05  EWA-SWEEP-SUB-3          PIC 9(03) COMP.
023300     05  EWA-TREND-SPREAD         PIC S9(7)V99 COMP-3.
023400     05  EWA-TREND-SPREAD-2       PIC S9(7)V99 COMP-3.
023500     05  EWA-MS-SPAN              PIC S9(14) COMP-3.
023600     05  EWA-HYPOX-FOUND-SW       PIC X(01) VALUE "N".
023700         88  EWA-HYPOX-FOUND      VALUE "Y".
023800     05  EWA-BP-COMBINED-SAVE     PIC S9(7)V99 COMP-3.
023900     05  EWA-BP-SYS-PART          PIC 9(03).
024000     05  EWA-BP-DIA-PART          PIC 9(03).
024100     05  EWA-RETURN-CD            PIC S9(4) COMP.
024200
024300 01  WINDOW-CONSTANTS.
024400     05  WC-FIVE-MIN-MS           PIC 9(09) COMP-3 VALUE 300000.
024500     05  FILLER                   PIC X(03).
024600
024700 01  MS-SPAN-TRACE-AREA.
024800     05  MST-SPAN                 PIC S9(14) COMP-3.
024900     05  FILLER                   PIC X(07).
025000
025100*    NUMERIC-EDITED VIEW OF A COPY OF THE MILLISECOND SPAN
025200*    USED ON THE HYPOTENSIVE-HYPOXEMIA TRACE LINE
025300 01  MST-SPAN-EDIT REDEFINES MS-SPAN-TRACE-AREA.
025400     05  MST-SPAN-DISPLAY-ED      PIC -(13)9.
025500
025600 COPY VTLABND.
025700
025800 LINKAGE SECTION.
025900 01  CORE-PATIENT-ENTRY.
026000     05  CPE-PATIENT-ID            PIC 9(06).
026100     05  CPE-RECORD-COUNT          PIC 9(05) COMP.
026200     05  CPE-RECORD OCCURS 200 TIMES
026300             INDEXED BY CPE-REC-IDX.
026400         10  CPER-RECORD-TYPE      PIC X(20).
026500         10  CPER-MEAS-VALUE       PIC S9(7)V99.
026600         10  CPER-OBS-TIMESTAMP    PIC 9(14).
026700     05  CPE-SYSTOLIC-HIST-CNT     PIC 9(03) COMP.
026800     05  CPE-SYSTOLIC-HIST OCCURS 200 TIMES
026900             INDEXED BY CPE-SYS-IDX.
027000         10  CPESH-MEAS-VALUE      PIC S9(7)V99.
027100         10  CPESH-OBS-TIMESTAMP   PIC 9(14).
027200     05  CPE-DIASTOLIC-HIST-CNT    PIC 9(03) COMP.
027300     05  CPE-DIASTOLIC-HIST OCCURS 200 TIMES
027400             INDEXED BY CPE-DIA-IDX.
027500         10  CPEDH-MEAS-VALUE      PIC S9(7)V99.
027600         10  CPEDH-OBS-TIMESTAMP   PIC 9(14).
027700     05  CPE-SATURATION-HIST-CNT   PIC 9(03) COMP.
027800     05  CPE-SATURATION-HIST OCCURS 200 TIMES
027900             INDEXED BY CPE-SAT-IDX.
028000         10  CPEOH-MEAS-VALUE      PIC S9(7)V99.
028100         10  CPEOH-OBS-TIMESTAMP   PIC 9(14).
028200     05  CPE-ECG-HIST-CNT          PIC 9(03) COMP.
028300     05  CPE-ECG-HIST OCCURS 200 TIMES
028400             INDEXED BY CPE-ECG-IDX.
028500         10  CPEEH-MEAS-VALUE      PIC S9(7)V99.
028600         10  CPEEH-OBS-TIMESTAMP   PIC 9(14).
028700     05  CPE-ECG-RING-CURSOR       PIC 9(02) COMP.
028800     05  CPE-ECG-RING OCCURS 10 TIMES
028900             INDEXED BY CPE-RING-IDX.
029000         10  CPERG-ABS-VALUE       PIC S9(7)V99.
029100     05  FILLER                    PIC X(04).
029200 01  RETURN-CD                     PIC S9(4).
029300
029400 PROCEDURE DIVISION USING CORE-PATIENT-ENTRY, RETURN-CD.
029500 MAINLINE SECTION.
029600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029700     PERFORM 100-SORT-PATIENT-RECS THRU 100-EXIT.
029800     PERFORM 200-PROCESS-RECORD THRU 200-EXIT
029900         VARYING CPE-REC-IDX FROM 1 BY 1
030000         UNTIL CPE-REC-IDX > CPE-RECORD-COUNT.
030100     PERFORM 400-BP-TREND-SWEEP THRU 400-EXIT.
030200     PERFORM 600-HYPOTENSIVE-HYPOXEMIA THRU 600-EXIT.
030300     GOBACK.
030400
030500 000-HOUSEKEEPING.
030600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030700     MOVE ZERO TO RETURN-CD.
030800     MOVE ZERO TO CPE-SYSTOLIC-HIST-CNT, CPE-DIASTOLIC-HIST-CNT,
030900                  CPE-SATURATION-HIST-CNT, CPE-ECG-HIST-CNT.
031000     MOVE ZERO TO CPE-ECG-RING-CURSOR.
031100     MOVE ZERO TO EWA-HR-HIST-COUNT.
031200 000-EXIT.
031300     EXIT.
031400
031500*    THE FEED IS NOT GUARANTEED TO ARRIVE IN TIMESTAMP ORDER
031600*    FOR A GIVEN PATIENT - A PLAIN BUBBLE SORT IS PLENTY FOR
031700*    200 READINGS
031800 100-SORT-PATIENT-RECS.
031900     MOVE "100-SORT-PATIENT-RECS" TO PARA-NAME.
032000     MOVE SPACES TO SWA-HOLD-RECORD-EDIT.
032100     IF CPE-RECORD-COUNT < 2
032200         GO TO 100-EXIT.
032300     MOVE "Y" TO SWA-SWAPPED-SW.
032400     PERFORM 120-ONE-BUBBLE-PASS THRU 120-EXIT
032500         UNTIL SWA-SWAPPED-SW = "N".
032600 100-EXIT.
032700     EXIT.
032800
032900 120-ONE-BUBBLE-PASS.
033000     MOVE "N" TO SWA-SWAPPED-SW.
033100     PERFORM 130-COMPARE-ADJACENT THRU 130-EXIT
033200         VARYING SWA-OUTER-SUB FROM 1 BY 1
033300         UNTIL SWA-OUTER-SUB NOT < CPE-RECORD-COUNT.
033400 120-EXIT.
033500     EXIT.
033600
033700 130-COMPARE-ADJACENT.
033800     IF CPER-OBS-TIMESTAMP(SWA-OUTER-SUB) >
033900        CPER-OBS-TIMESTAMP(SWA-OUTER-SUB + 1)
034000         MOVE CPE-RECORD(SWA-OUTER-SUB)     TO SWA-HOLD-RECORD
034100         MOVE CPE-RECORD(SWA-OUTER-SUB + 1) TO
034200                                  CPE-RECORD(SWA-OUTER-SUB)
034300         MOVE SWA-HOLD-RECORD TO CPE-RECORD(SWA-OUTER-SUB + 1)
034400         MOVE "Y" TO SWA-SWAPPED-SW.
034500 130-EXIT.
034600     EXIT.
034700
034800 200-PROCESS-RECORD.
034900     MOVE "200-PROCESS-RECORD" TO PARA-NAME.
035000     PERFORM 203-SAFETY-NET-CHECK THRU 203-EXIT.
035100     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "BloodPressure"
035200         PERFORM 205-SPLIT-BP-COMBINED THRU 205-EXIT
035300     ELSE
035400         PERFORM 210-BUILD-HISTORY THRU 210-EXIT
035500         PERFORM 220-IMMEDIATE-RULES THRU 220-EXIT
035600     END-IF.
035700 200-EXIT.
035800     EXIT.
035900
036000*    VTLTHRS IS AN ADDITIONAL SAFETY-NET CHECK RUN AGAINST THE
036100*    RAW INCOMING READING, ON TOP OF WHATEVER THE STRATEGY
036200*    SUBPROGRAM DECIDES BELOW.  IT CARRIES ITS OWN DEFAULT
036300*    PROFILE TABLE AND KNOWS HOW TO SPLIT A "BloodPressure"
036400*    COMBINED READING ON ITS OWN, SO IT RUNS AGAINST THE
036500*    ORIGINAL, UNSPLIT RECORD.  A DISAGREEMENT IS LOGGED TO
036600*    SYSOUT FOR THE NIGHT-SHIFT REVIEW, NOT RAISED AS AN ALERT
036700 203-SAFETY-NET-CHECK.
036800     MOVE "203-SAFETY-NET-CHECK" TO PARA-NAME.
036900     MOVE "V" TO EWA-THR-MODE-SW.
037000     MOVE CPER-RECORD-TYPE(CPE-REC-IDX) TO EWA-THR-RECORD-TYPE.
037100     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)  TO EWA-THR-MEAS-VALUE.
037200     CALL "VTLTHRS" USING EWA-THR-CHECK-REC, EWA-RETURN-CD.
037300     IF EWA-THR-VIOLATION-SW = "Y"
037400         MOVE "** SAFETY NET CHECK FLAGGED A READING - SEE"
037500           & " NIGHT-SHIFT REVIEW LOG" TO ABEND-REASON
037600         WRITE SYSOUT-REC FROM ABEND-REC
037700         MOVE "203-SAFETY-NET-CHECK" TO PARA-NAME
037800     END-IF.
037900 203-EXIT.
038000     EXIT.
038100
038200*    U? - A "BloodPressure" READING CARRIES BOTH PRESSURES
038300*    ENCODED AS SSS.DD - THE WHOLE-NUMBER PART IS THE SYSTOLIC
038400*    READING, THE TWO-DIGIT FRACTION IS THE DIASTOLIC READING
038500*    (SAME SSS.DD CONVENTION VTLTHRS USES ON THE VALIDATE PASS).
038600*    SPLIT IT INTO TWO SYNTHETIC READINGS AND RUN EACH ONE
038700*    THROUGH THE NORMAL HISTORY-BUILD AND IMMEDIATE-RULES FLOW,
038800*    THEN RESTORE THE ENTRY TO ITS ORIGINAL ENCODED FORM
038900 205-SPLIT-BP-COMBINED.
039000     MOVE "205-SPLIT-BP-COMBINED" TO PARA-NAME.
039100     MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO EWA-BP-COMBINED-SAVE.
039200     MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO EWA-BP-SYS-PART.
039300     COMPUTE EWA-BP-DIA-PART ROUNDED =
039400         (EWA-BP-COMBINED-SAVE - EWA-BP-SYS-PART) * 100.
039500
039600     MOVE "SystolicPressure" TO CPER-RECORD-TYPE(CPE-REC-IDX).
039700     MOVE EWA-BP-SYS-PART TO CPER-MEAS-VALUE(CPE-REC-IDX).
039800     PERFORM 210-BUILD-HISTORY THRU 210-EXIT.
039900     PERFORM 220-IMMEDIATE-RULES THRU 220-EXIT.
040000
040100     MOVE "DiastolicPressure" TO CPER-RECORD-TYPE(CPE-REC-IDX).
040200     MOVE EWA-BP-DIA-PART TO CPER-MEAS-VALUE(CPE-REC-IDX).
040300     PERFORM 210-BUILD-HISTORY THRU 210-EXIT.
040400     PERFORM 220-IMMEDIATE-RULES THRU 220-EXIT.
040500
040600     MOVE "BloodPressure" TO CPER-RECORD-TYPE(CPE-REC-IDX).
040700     MOVE EWA-BP-COMBINED-SAVE TO CPER-MEAS-VALUE(CPE-REC-IDX).
040800 205-EXIT.
040900     EXIT.
041000
041100*    APPEND THE CURRENT READING TO ITS TYPE'S HISTORY SUB-TABLE
041200*    AND, FOR ECG, ADVANCE THE TEN-SLOT RING
041300 210-BUILD-HISTORY.
041400     MOVE "210-BUILD-HISTORY" TO PARA-NAME.
041500     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "SystolicPressure"
041600         ADD 1 TO CPE-SYSTOLIC-HIST-CNT
041700         SET CPE-SYS-IDX TO CPE-SYSTOLIC-HIST-CNT
041800         MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
041900                                CPESH-MEAS-VALUE(CPE-SYS-IDX)
042000         MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO
042100                                CPESH-OBS-TIMESTAMP(CPE-SYS-IDX)
042200     ELSE
042300     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "DiastolicPressure"
042400         ADD 1 TO CPE-DIASTOLIC-HIST-CNT
042500         SET CPE-DIA-IDX TO CPE-DIASTOLIC-HIST-CNT
042600         MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
042700                                CPEDH-MEAS-VALUE(CPE-DIA-IDX)
042800         MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO
042900                                CPEDH-OBS-TIMESTAMP(CPE-DIA-IDX)
043000     ELSE
043100     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "BloodSaturation" OR
043200        CPER-RECORD-TYPE(CPE-REC-IDX) = "Saturation"
043300         ADD 1 TO CPE-SATURATION-HIST-CNT
043400         SET CPE-SAT-IDX TO CPE-SATURATION-HIST-CNT
043500         MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
043600                                CPEOH-MEAS-VALUE(CPE-SAT-IDX)
043700         MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO
043800                                CPEOH-OBS-TIMESTAMP(CPE-SAT-IDX)
043900     ELSE
044000     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "ECG"
044100         ADD 1 TO CPE-ECG-HIST-CNT
044200         SET CPE-ECG-IDX TO CPE-ECG-HIST-CNT
044300         MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
044400                                CPEEH-MEAS-VALUE(CPE-ECG-IDX)
044500         MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO
044600                                CPEEH-OBS-TIMESTAMP(CPE-ECG-IDX).
044700 210-EXIT.
044800     EXIT.
044900
045000*    THE RING IS ADVANCED AFTER 260-CALL-VTLECG RUNS, NOT HERE -
045100*    SEE THAT PARAGRAPH FOR WHY
045200 215-ADVANCE-ECG-RING.
045300     ADD 1 TO CPE-ECG-RING-CURSOR.
045400     IF CPE-ECG-RING-CURSOR > 10
045500         MOVE 1 TO CPE-ECG-RING-CURSOR.
045600     SET CPE-RING-IDX TO CPE-ECG-RING-CURSOR.
045700     MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
045800                            CPERG-ABS-VALUE(CPE-RING-IDX).
045900     IF CPERG-ABS-VALUE(CPE-RING-IDX) < 0
046000         COMPUTE CPERG-ABS-VALUE(CPE-RING-IDX) =
046100             CPERG-ABS-VALUE(CPE-RING-IDX) * -1.
046200 215-EXIT.
046300     EXIT.
046400
046500*    DISPATCH THE CURRENT READING TO ITS STRATEGY SUBPROGRAM
046600*    AND RAISE AN ALERT WHEN THE STRATEGY FLAGS A VIOLATION
046700 220-IMMEDIATE-RULES.
046800     MOVE "220-IMMEDIATE-RULES" TO PARA-NAME.
046900     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "SystolicPressure" OR
047000        CPER-RECORD-TYPE(CPE-REC-IDX) = "DiastolicPressure"
047100         PERFORM 230-CALL-VTLBPST THRU 230-EXIT
047200     ELSE
047300     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "HeartRate"
047400         PERFORM 240-CALL-VTLHRST THRU 240-EXIT
047500     ELSE
047600     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "BloodSaturation" OR
047700        CPER-RECORD-TYPE(CPE-REC-IDX) = "Saturation"
047800         PERFORM 250-CALL-VTLO2ST THRU 250-EXIT
047900     ELSE
048000     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "ECG"
048100         PERFORM 260-CALL-VTLECG THRU 260-EXIT
048200     ELSE
048300*        R8 - RECORD TYPE "Alert" WITH A VALUE OF EXACTLY 1.00
048400*        IS THE OPERATOR'S MANUAL ALERT BUTTON
048500     IF CPER-RECORD-TYPE(CPE-REC-IDX) = "Alert" AND
048600        CPER-MEAS-VALUE(CPE-REC-IDX) = 1.00
048700         PERFORM 270-MANUAL-ALERT THRU 270-EXIT.
048800 220-EXIT.
048900     EXIT.
049000
049100 230-CALL-VTLBPST.
049200     MOVE CPER-RECORD-TYPE(CPE-REC-IDX) TO EWA-BP-RECORD-TYPE.
049300     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)  TO EWA-BP-MEAS-VALUE.
049400     CALL "VTLBPST" USING EWA-BP-CHECK-REC, EWA-RETURN-CD.
049500     IF EWA-BP-VIOLATION-SW = "Y"
049600         MOVE EWA-BP-ALERT-TYPE      TO AXA-ALERT-TYPE
049700         MOVE EWA-BP-DESCRIPTION     TO AXA-DESCRIPTION
049800         MOVE EWA-BP-PRIORITY-LEVEL  TO AXA-PRIORITY-LEVEL
049900         MOVE EWA-BP-PRIORITY-REASON TO AXA-PRIORITY-REASON
050000         PERFORM 290-RAISE-ALERT THRU 290-EXIT.
050100     PERFORM 235-CALL-VTLGRAD THRU 235-EXIT.
050200 230-EXIT.
050300     EXIT.
050400
050500*    R15/R16 - THE GRADED-SEVERITY FACTORY IS A SEPARATE,
050600*    INDEPENDENT PASS OVER THE SAME READING - IT CAN RAISE ITS
050700*    OWN GRADED ALERT ON TOP OF WHATEVER THE THRESHOLD STRATEGY
050800*    ABOVE ALREADY DECIDED
050900 235-CALL-VTLGRAD.
051000     MOVE CPER-RECORD-TYPE(CPE-REC-IDX) TO EWA-GRAD-RECORD-TYPE.
051100     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)  TO EWA-GRAD-MEAS-VALUE.
051200     CALL "VTLGRAD" USING EWA-GRAD-CHECK-REC, EWA-GRAD-SQLCODE.
051300     IF EWA-GRAD-VIOLATION-SW = "Y"
051400         MOVE EWA-GRAD-ALERT-TYPE     TO AXA-ALERT-TYPE
051500         MOVE EWA-GRAD-DESCRIPTION    TO AXA-DESCRIPTION
051600         MOVE EWA-GRAD-PRIORITY-LEVEL TO AXA-PRIORITY-LEVEL
051700         MOVE "Graded-severity factory flag" TO
051800                                        AXA-PRIORITY-REASON
051900         PERFORM 290-RAISE-ALERT THRU 290-EXIT.
052000 235-EXIT.
052100     EXIT.
052200
052300*    HEARTRATE AND BLOODSATURATION HISTORY ARE BUILT HERE, NOT
052400*    IN 210-BUILD-HISTORY, BECAUSE THE STRATEGY SUBPROGRAMS ARE
052500*    THE ONLY CONSUMERS OF THESE TWO SUB-TABLES
052600 240-CALL-VTLHRST.
052700     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)     TO EWA-HR-MEAS-VALUE.
052800     MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX)  TO EWA-HR-TIMESTAMP.
052900     ADD 1 TO EWA-HR-HIST-COUNT.
053000     MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO
053100                        EWA-HR-HIST-VALUE(EWA-HR-HIST-COUNT).
053200     MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO
053300                        EWA-HR-HIST-TIMESTAMP(EWA-HR-HIST-COUNT).
053400     CALL "VTLHRST" USING EWA-HR-CHECK-REC, EWA-RETURN-CD.
053500     IF EWA-HR-VIOLATION-SW = "Y"
053600         MOVE EWA-HR-ALERT-TYPE      TO AXA-ALERT-TYPE
053700         MOVE EWA-HR-DESCRIPTION     TO AXA-DESCRIPTION
053800         MOVE EWA-HR-PRIORITY-LEVEL  TO AXA-PRIORITY-LEVEL
053900         MOVE EWA-HR-PRIORITY-REASON TO AXA-PRIORITY-REASON
054000         PERFORM 290-RAISE-ALERT THRU 290-EXIT.
054100 240-EXIT.
054200     EXIT.
054300
054400 250-CALL-VTLO2ST.
054500     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)     TO EWA-O2-MEAS-VALUE.
054600     MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX)  TO EWA-O2-TIMESTAMP.
054700     MOVE CPE-SATURATION-HIST-CNT TO EWA-O2-HIST-COUNT.
054800     PERFORM 255-COPY-O2-HIST THRU 255-EXIT
054900         VARYING EWA-SWEEP-SUB FROM 1 BY 1
055000         UNTIL EWA-SWEEP-SUB > CPE-SATURATION-HIST-CNT.
055100     CALL "VTLO2ST" USING EWA-O2-CHECK-REC, EWA-RETURN-CD.
055200     IF EWA-O2-VIOLATION-SW = "Y"
055300         MOVE EWA-O2-ALERT-TYPE      TO AXA-ALERT-TYPE
055400         MOVE EWA-O2-DESCRIPTION     TO AXA-DESCRIPTION
055500         MOVE EWA-O2-PRIORITY-LEVEL  TO AXA-PRIORITY-LEVEL
055600         MOVE EWA-O2-PRIORITY-REASON TO AXA-PRIORITY-REASON
055700         PERFORM 290-RAISE-ALERT THRU 290-EXIT.
055800     PERFORM 235-CALL-VTLGRAD THRU 235-EXIT.
055900 250-EXIT.
056000     EXIT.
056100
056200 255-COPY-O2-HIST.
056300     SET CPE-SAT-IDX TO EWA-SWEEP-SUB.
056400     MOVE CPEOH-MEAS-VALUE(CPE-SAT-IDX) TO
056500                            EWA-O2-HIST-VALUE(EWA-SWEEP-SUB).
056600     MOVE CPEOH-OBS-TIMESTAMP(CPE-SAT-IDX) TO
056700                            EWA-O2-HIST-TIMESTAMP(EWA-SWEEP-SUB).
056800 255-EXIT.
056900     EXIT.
057000
057100*    U10 - RING-FULL CHECK.  VTLECG NEEDS ONLY THE *PRIOR* RING
057200*    AND HOW MANY OF ITS TEN SLOTS WERE FILLED BEFORE THIS
057300*    READING - THE RING ITSELF IS NOT ADVANCED UNTIL AFTER THE
057400*    CALL RETURNS, SO THE AVERAGE VTLECG COMPUTES NEVER INCLUDES
057500*    THE READING BEING EVALUATED
057600 260-CALL-VTLECG.
057700     MOVE CPER-MEAS-VALUE(CPE-REC-IDX) TO EWA-ECG-MEAS-VALUE.
057800     COMPUTE EWA-ECG-SLOTS-FILLED = CPE-ECG-HIST-CNT - 1.
057900     IF EWA-ECG-SLOTS-FILLED > 10
058000         MOVE 10 TO EWA-ECG-SLOTS-FILLED.
058100     PERFORM 266-COPY-ECG-RING THRU 266-EXIT
058200         VARYING EWA-SWEEP-SUB FROM 1 BY 1
058300         UNTIL EWA-SWEEP-SUB > EWA-ECG-SLOTS-FILLED.
058400     CALL "VTLECG" USING EWA-ECG-CHECK-REC, EWA-RETURN-CD.
058500     IF EWA-ECG-VIOLATION-SW = "Y"
058600         MOVE EWA-ECG-ALERT-TYPE      TO AXA-ALERT-TYPE
058700         MOVE EWA-ECG-DESCRIPTION     TO AXA-DESCRIPTION
058800         MOVE EWA-ECG-PRIORITY-LEVEL  TO AXA-PRIORITY-LEVEL
058900         MOVE EWA-ECG-PRIORITY-REASON TO AXA-PRIORITY-REASON
059000         PERFORM 290-RAISE-ALERT THRU 290-EXIT.
059100     PERFORM 215-ADVANCE-ECG-RING THRU 215-EXIT.
059200 260-EXIT.
059300     EXIT.
059400
059500 266-COPY-ECG-RING.
059600     MOVE CPERG-ABS-VALUE(EWA-SWEEP-SUB) TO
059700                            EWA-ECG-RING-VALUE(EWA-SWEEP-SUB).
059800 266-EXIT.
059900     EXIT.
060000
060100*    R8 - RECORD TYPE "Alert" WITH A VALUE OF EXACTLY 1.00 IS A
060200*    MANUAL, OPERATOR-RAISED ALERT THAT ALWAYS LOGS
060300 270-MANUAL-ALERT.
060400     MOVE "ManualAlert" TO AXA-ALERT-TYPE.
060500     MOVE "Manually triggered alert from bedside monitor"
060600                                  TO AXA-DESCRIPTION.
060700     MOVE 2 TO AXA-PRIORITY-LEVEL.
060800     MOVE SPACES TO AXA-PRIORITY-REASON.
060900     PERFORM 290-RAISE-ALERT THRU 290-EXIT.
061000 270-EXIT.
061100     EXIT.
061200
061300 290-RAISE-ALERT.
061400     MOVE "A" TO AXA-MODE-SW.
061500     MOVE CPE-PATIENT-ID TO AXA-PATIENT-ID.
061600     MOVE CPER-OBS-TIMESTAMP(CPE-REC-IDX) TO AXA-TIMESTAMP.
061700     MOVE CPER-RECORD-TYPE(CPE-REC-IDX)   TO AXA-TRIGGER-TYPE.
061800     MOVE CPER-MEAS-VALUE(CPE-REC-IDX)    TO AXA-TRIGGER-VALUE.
061900     PERFORM 295-TRACE-ALERT-VALUE THRU 295-EXIT.
062000     CALL "VTLALRT" USING ALERT-XFER-AREA, EWA-RETURN-CD.
062100 290-EXIT.
062200     EXIT.
062300
062400*    CONVERTS A COPY OF THE TRIGGER VALUE INTO ITS EDITED VIEW
062500*    FOR THE OPERATOR CONSOLE TRACE LINE - THE EDITED VIEW
062600*    REDEFINES ITS OWN WORK AREA, NOT THE ALERT-XFER-AREA THAT
062700*    GETS PASSED TO VTLALRT, SO THE TRACE CAN'T DISTURB THE
062800*    BYTES THE CALL IS ABOUT TO SEND
062900 295-TRACE-ALERT-VALUE.
063000     MOVE AXA-TRIGGER-VALUE TO AXA-TRACE-VALUE.
063100     MOVE AXA-TRACE-VALUE TO AXA-VALUE-DISPLAY-ED.
063200     DISPLAY "VTLCORE - RAISING " AXA-ALERT-TYPE " VALUE "
063300         AXA-VALUE-DISPLAY-ED UPON CONSOLE.
063400 295-EXIT.
063500     EXIT.
063600
063700*    R4 - EVERY CONSECUTIVE TRIPLE (V1,V2,V3) IN THE SYSTOLIC
063800*    (OR DIASTOLIC) HISTORY.  BOTH CONSECUTIVE DELTAS MUST
063900*    EXCEED 10 POINTS IN THE SAME DIRECTION
064000 400-BP-TREND-SWEEP.
064100     MOVE "400-BP-TREND-SWEEP" TO PARA-NAME.
064200     IF CPE-SYSTOLIC-HIST-CNT > 2
064300         PERFORM 410-CHECK-ONE-SYS-TRIPLE THRU 410-EXIT
064400             VARYING EWA-SWEEP-SUB FROM 1 BY 1
064500             UNTIL EWA-SWEEP-SUB > CPE-SYSTOLIC-HIST-CNT - 2.
064600     IF CPE-DIASTOLIC-HIST-CNT > 2
064700         PERFORM 420-CHECK-ONE-DIA-TRIPLE THRU 420-EXIT
064800             VARYING EWA-SWEEP-SUB FROM 1 BY 1
064900             UNTIL EWA-SWEEP-SUB > CPE-DIASTOLIC-HIST-CNT - 2.
065000 400-EXIT.
065100     EXIT.
065200
065300 410-CHECK-ONE-SYS-TRIPLE.
065400     COMPUTE EWA-TREND-SPREAD =
065500         CPESH-MEAS-VALUE(EWA-SWEEP-SUB + 1) -
065600         CPESH-MEAS-VALUE(EWA-SWEEP-SUB).
065700     COMPUTE EWA-TREND-SPREAD-2 =
065800         CPESH-MEAS-VALUE(EWA-SWEEP-SUB + 2) -
065900         CPESH-MEAS-VALUE(EWA-SWEEP-SUB + 1).
066000     MOVE SPACES TO AXA-ALERT-TYPE.
066100     IF EWA-TREND-SPREAD > 10.00 AND EWA-TREND-SPREAD-2 > 10.00
066200         MOVE "BloodPressureIncreasingTrend" TO AXA-ALERT-TYPE
066300     ELSE
066400         IF EWA-TREND-SPREAD < -10.00 AND
066500            EWA-TREND-SPREAD-2 < -10.00
066600             MOVE "BloodPressureDecreasingTrend" TO
066700                                                AXA-ALERT-TYPE
066800         END-IF
066900     END-IF.
067000     IF AXA-ALERT-TYPE NOT = SPACES
067100         MOVE "A" TO AXA-MODE-SW
067200         MOVE CPE-PATIENT-ID TO AXA-PATIENT-ID
067300         MOVE CPESH-OBS-TIMESTAMP(EWA-SWEEP-SUB + 2) TO
067400                                        AXA-TIMESTAMP
067500         MOVE "SystolicPressure" TO AXA-TRIGGER-TYPE
067600         MOVE CPESH-MEAS-VALUE(EWA-SWEEP-SUB + 2) TO
067700                                        AXA-TRIGGER-VALUE
067800         MOVE "Systolic pressure trending over 3 consecutive"
067900           & " readings" TO AXA-DESCRIPTION
068000         MOVE 2 TO AXA-PRIORITY-LEVEL
068100         MOVE SPACES TO AXA-PRIORITY-REASON
068200         CALL "VTLALRT" USING ALERT-XFER-AREA, EWA-RETURN-CD.
068300 410-EXIT.
068400     EXIT.
068500
068600 420-CHECK-ONE-DIA-TRIPLE.
068700     COMPUTE EWA-TREND-SPREAD =
068800         CPEDH-MEAS-VALUE(EWA-SWEEP-SUB + 1) -
068900         CPEDH-MEAS-VALUE(EWA-SWEEP-SUB).
069000     COMPUTE EWA-TREND-SPREAD-2 =
069100         CPEDH-MEAS-VALUE(EWA-SWEEP-SUB + 2) -
069200         CPEDH-MEAS-VALUE(EWA-SWEEP-SUB + 1).
069300     MOVE SPACES TO AXA-ALERT-TYPE.
069400     IF EWA-TREND-SPREAD > 10.00 AND EWA-TREND-SPREAD-2 > 10.00
069500         MOVE "BloodPressureIncreasingTrend" TO AXA-ALERT-TYPE
069600     ELSE
069700         IF EWA-TREND-SPREAD < -10.00 AND
069800            EWA-TREND-SPREAD-2 < -10.00
069900             MOVE "BloodPressureDecreasingTrend" TO
070000                                                AXA-ALERT-TYPE
070100         END-IF
070200     END-IF.
070300     IF AXA-ALERT-TYPE NOT = SPACES
070400         MOVE "A" TO AXA-MODE-SW
070500         MOVE CPE-PATIENT-ID TO AXA-PATIENT-ID
070600         MOVE CPEDH-OBS-TIMESTAMP(EWA-SWEEP-SUB + 2) TO
070700                                        AXA-TIMESTAMP
070800         MOVE "DiastolicPressure" TO AXA-TRIGGER-TYPE
070900         MOVE CPEDH-MEAS-VALUE(EWA-SWEEP-SUB + 2) TO
071000                                        AXA-TRIGGER-VALUE
071100         MOVE "Diastolic pressure trending over 3 consecutive"
071200           & " readings" TO AXA-DESCRIPTION
071300         MOVE 2 TO AXA-PRIORITY-LEVEL
071400         MOVE SPACES TO AXA-PRIORITY-REASON
071500         CALL "VTLALRT" USING ALERT-XFER-AREA, EWA-RETURN-CD.
071600 420-EXIT.
071700     EXIT.
071800
071900*    R6 - A CRITICAL-LOW SYSTOLIC READING AND A CRITICAL-LOW
072000*    SATURATION READING FOR THE SAME PATIENT WITHIN 5 MINUTES
072100*    OF EACH OTHER
072200 600-HYPOTENSIVE-HYPOXEMIA.
072300     MOVE "600-HYPOTENSIVE-HYPOXEMIA" TO PARA-NAME.
072400     IF CPE-SYSTOLIC-HIST-CNT = 0 OR CPE-SATURATION-HIST-CNT = 0
072500         GO TO 600-EXIT.
072600     MOVE "N" TO EWA-HYPOX-FOUND-SW.
072700     PERFORM 610-CHECK-ONE-SYS-LOW THRU 610-EXIT
072800         VARYING EWA-SWEEP-SUB FROM 1 BY 1
072900         UNTIL EWA-SWEEP-SUB > CPE-SYSTOLIC-HIST-CNT
073000            OR EWA-HYPOX-FOUND.
073100 600-EXIT.
073200     EXIT.
073300
073400 610-CHECK-ONE-SYS-LOW.
073500     IF CPESH-MEAS-VALUE(EWA-SWEEP-SUB) NOT < 90.00
073600         GO TO 610-EXIT.
073700     PERFORM 620-CHECK-ONE-SAT-LOW THRU 620-EXIT
073800         VARYING EWA-SWEEP-SUB-3 FROM 1 BY 1
073900         UNTIL EWA-SWEEP-SUB-3 > CPE-SATURATION-HIST-CNT
074000            OR EWA-HYPOX-FOUND.
074100 610-EXIT.
074200     EXIT.
074300
074400*    FIRST QUALIFYING PAIR, SCANNING IN HISTORY ORDER, THEN STOP
074500 620-CHECK-ONE-SAT-LOW.
074600     IF CPEOH-MEAS-VALUE(EWA-SWEEP-SUB-3) NOT < 92.00
074700         GO TO 620-EXIT.
074800     COMPUTE EWA-MS-SPAN =
074900         CPESH-OBS-TIMESTAMP(EWA-SWEEP-SUB) -
075000         CPEOH-OBS-TIMESTAMP(EWA-SWEEP-SUB-3).
075100     IF EWA-MS-SPAN < 0
075200         COMPUTE EWA-MS-SPAN = EWA-MS-SPAN * -1.
075300     IF EWA-MS-SPAN NOT > WC-FIVE-MIN-MS
075400         MOVE EWA-MS-SPAN TO MST-SPAN
075500         MOVE MST-SPAN TO MST-SPAN-DISPLAY-ED
075600         DISPLAY "VTLCORE - HYPOTENSIVE-HYPOXEMIA PAIR SPAN "
075700             MST-SPAN-DISPLAY-ED " MS" UPON CONSOLE
075800         MOVE "Y" TO EWA-HYPOX-FOUND-SW
075900         MOVE "A" TO AXA-MODE-SW
076000         MOVE CPE-PATIENT-ID TO AXA-PATIENT-ID
076100         MOVE CPESH-OBS-TIMESTAMP(EWA-SWEEP-SUB) TO
076200                                        AXA-TIMESTAMP
076300         MOVE "SystolicPressure" TO AXA-TRIGGER-TYPE
076400         MOVE CPESH-MEAS-VALUE(EWA-SWEEP-SUB) TO
076500                                        AXA-TRIGGER-VALUE
076600         MOVE "HypotensiveHypoxemia" TO AXA-ALERT-TYPE
076700         MOVE "Critical low bloodpressure and oxygen"
076800           & " saturation within 5 minutes" TO AXA-DESCRIPTION
076900         MOVE 3 TO AXA-PRIORITY-LEVEL
077000         MOVE SPACES TO AXA-PRIORITY-REASON
077100         CALL "VTLALRT" USING ALERT-XFER-AREA, EWA-RETURN-CD.
077200 620-EXIT.
077300     EXIT.
077400
077500 1000-ABEND-RTN.
077600     MOVE "** PATIENT TABLE ENTRY OUT OF RANGE IN VTLCORE" TO
077700                                        ABEND-REASON.
077800     WRITE SYSOUT-REC FROM ABEND-REC.
077900     DISPLAY "*** ABNORMAL END OF JOB-VTLCORE ***" UPON CONSOLE.
078000     DIVIDE ZERO-VAL INTO ONE-VAL.
