000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLALRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/30/96.
000600 DATE-COMPILED. 11/30/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ALERT MANAGER.  IT IS THE ONLY
001300*          PLACE IN THE RUN THAT OPENS, WRITES OR CLOSES THE
001400*          ALERT-LOG FILE, AND THE ONLY PLACE THAT PRINTS THE
001500*          RUN-REPORT ALERT BLOCKS TO THE OPERATOR CONSOLE.
001600*          VTLMAIN AND VTLCORE REACH IT THROUGH THE THREE-WAY
001700*          MODE SWITCH BELOW, THE SAME WAY THE OLD BILLING
001800*          CALC SUBPROGRAM WAS DRIVEN BY ITS CALC-TYPE-SW.
001900*
002000*          ADD       - VALIDATE, PRIORITIZE, LOG AND NOTIFY ONE
002100*                      NEW ALERT
002200*          LIST      - PRINT THE RUN-REPORT SUMMARY OF EVERY
002300*                      ALERT RAISED THIS RUN
002400*          CLOSE-LOG - CLOSE THE ALERT-LOG FILE AT END OF JOB
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*    ----------
002900*    11/30/96  TGD  ORIGINAL SUBPROGRAM (CALC-TYPE-SW MODEL)      CH113096
003000*    09/02/97  TGD  ADD MODE NOW WRITES THE ALERT-LOG RECORD      CH090297
003100*                   ITSELF RATHER THAN RETURNING IT TO THE        CH090297
003200*                   CALLER                                        CH090297
003300*    01/11/99  JS   Y2K SWEEP - TIMESTAMP FIELD IS ALREADY AN     CH011199
003400*                   8-DIGIT YYYYMMDD PREFIX, NO CHANGE NEEDED     CH011199
003500*    06/23/03  MM   LIST AND CLOSE-LOG MODES ADDED SO A SINGLE    CH062303
003600*                   SUBPROGRAM OWNS THE WHOLE ALERT-LOG FILE      CH062303
003700*                   LIFE CYCLE INSTEAD OF SPREADING IT ACROSS     CH062303
003800*                   VTLMAIN                                       CH062303
003900*    02/02/12  TGD  STAFF NOTIFICATION ADDED - SEARCHES THE       CH020212
004000*                   ROSTER TABLE AND DISPLAYS ONE LINE PER        CH020212
004100*                   STAFF MEMBER ASSIGNED TO THE PATIENT          CH020212
004200*    08/14/13  JS   R19 VALIDITY CHECKS ADDED - BLANK TYPE,       CH081413
004300*                   BLANK DESCRIPTION OR A ZERO TIMESTAMP NOW     CH081413
004400*                   REJECT THE ALERT INSTEAD OF LOGGING IT        CH081413
004500*    06/21/16  JS   RUN-REPORT ALERT BLOCK RESHAPED TO THE        TK1344  
004600*                   ALERT-RECEIVED/PATIENT-ID/ALERT-TYPE/         TK1344  
004700*                   TIMESTAMP-PLUS-RULE LAYOUT THE NURSING        TK1344  
004800*                   STATION HANDBOOK SPECIFIES - OLD BLOCK HAD    TK1344  
004900*                   DRIFTED TO A LOCAL FORMAT, TICKET #1344       TK1344  
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT ALERT-LOG-FILE
006400     ASSIGN TO UT-S-ALERTLOG
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE RECORD IS WRITTEN HERE FOR EVERY ALERT ACCEPTED BY
007900****** THE ADD MODE.  REJECTED ALERTS (SEE R19) ARE NEVER
008000****** WRITTEN TO THIS FILE.
008100 FD  ALERT-LOG-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORD CONTAINS 245 CHARACTERS
008600     DATA RECORD IS ALERT-LOG-OUT-REC.
008700 01  ALERT-LOG-OUT-REC           PIC X(245).
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  OFCODE                   PIC X(02).
009200         88  CODE-WRITE    VALUE SPACES.
009300
009400 COPY VTLALT.
009500
009600 01  MISC-FIELDS.
009700     05  FIRST-TIME-SW            PIC X(01) VALUE "Y".
009800         88  FIRST-TIME-IN    VALUE "Y".
009900     05  PRIORITY-XFER-REC.
010000         10  PX-PRIORITY-LEVEL    PIC 9(01).
010100         10  PX-PRIORITY-REASON   PIC X(40).
010200         10  FILLER               PIC X(04).
010300     05  PX-RETURN-CD             PIC S9(4) COMP.
010400     05  WS-NOTIFY-COUNT          PIC 9(03) COMP.
010500     05  FILLER                   PIC X(04).
010600
010700*    NUMERIC-EDITED VIEW OF THE PRIORITY LEVEL USED WHEN
010800*    BUILDING THE RUN-REPORT HEADER LINE
010900 01  PX-LEVEL-EDIT REDEFINES PRIORITY-XFER-REC.
011000     05  PX-LEVEL-DISPLAY-ED      PIC 9.
011100     05  FILLER                   PIC X(40).
011200
011300 01  RUN-REPORT-LINES.
011400     05  RR-LINE-1                PIC X(80).
011500     05  RR-LINE-2                PIC X(80).
011600     05  RR-LINE-3                PIC X(80).
011700     05  RR-LINE-4                PIC X(80).
011800     05  RR-LINE-5                PIC X(80) VALUE ALL "-".
011900
012000*    ALTERNATE VIEW OF LINE 2 USED TO BUILD THE PATIENT-ID
012100*    LINE WITH FIXED COLUMN SPACING
012200 01  RR-LINE-2-EDIT REDEFINES RR-LINE-2.
012300     05  FILLER                   PIC X(12).
012400     05  RR2-PATIENT-ID-ED        PIC 9(06).
012500     05  FILLER                   PIC X(62).
012600
012700*    ALTERNATE VIEW OF LINE 3 USED TO BUILD THE ALERT-TYPE
012800*    LINE WITH FIXED COLUMN SPACING
012900 01  RR-LINE-3-EDIT REDEFINES RR-LINE-3.
013000     05  FILLER                   PIC X(12).
013100     05  RR3-ALERT-TYPE           PIC X(32).
013200     05  FILLER                   PIC X(36).
013300
013400 COPY VTLABND.
013500
013600 LINKAGE SECTION.
013700 01  ALERT-MGR-REC.
013800     05  ALM-MODE-SW              PIC X(01).
013900         88  ADD-ALERT        VALUE "A".
014000         88  LIST-ALERTS       VALUE "L".
014100         88  CLOSE-ALERT-LOG   VALUE "C".
014200     05  ALM-PATIENT-ID           PIC 9(06).
014300     05  ALM-ALERT-TYPE           PIC X(32).
014400     05  ALM-TIMESTAMP            PIC 9(14).
014500     05  ALM-TRIGGER-TYPE         PIC X(20).
014600     05  ALM-TRIGGER-VALUE        PIC S9(7)V99.
014700     05  ALM-DESCRIPTION          PIC X(100).
014800     05  ALM-PRIORITY-LEVEL       PIC 9(01).
014900     05  ALM-PRIORITY-REASON      PIC X(40).
015000     05  ALM-REJECT-SW            PIC X(01).
015100         88  ALM-ALERT-REJECTED   VALUE "Y".
015200     05  ALM-STAFF-COUNT          PIC 9(03).
015300     05  ALM-STAFF-ENTRY OCCURS 50 TIMES
015400             INDEXED BY ALM-STAFF-IDX.
015500         10  ALM-STAFF-ID          PIC 9(04).
015600         10  ALM-STAFF-NAME        PIC X(25).
015700         10  ALM-STAFF-PATIENT-CNT PIC 9(02).
015800         10  ALM-STAFF-PATIENT     PIC 9(06)
015900                 OCCURS 25 TIMES
016000                 INDEXED BY ALM-STAFF-PAT-IDX.
016100     05  FILLER                   PIC X(05).
016200 01  RETURN-CD                    PIC S9(4).
016300
016400 PROCEDURE DIVISION USING ALERT-MGR-REC, RETURN-CD.
016500 MAINLINE SECTION.
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016700     IF ADD-ALERT
016800         PERFORM 100-ADD-ONE-ALERT THRU 100-EXIT
016900     ELSE
017000         IF LIST-ALERTS
017100             PERFORM 500-LIST-ALERTS THRU 500-EXIT
017200         ELSE
017300             IF CLOSE-ALERT-LOG
017400                 PERFORM 700-CLOSE-ALERT-LOG THRU 700-EXIT
017500             ELSE
017600                 GO TO 1000-ABEND-RTN.
017700     GOBACK.
017800
017900 000-HOUSEKEEPING.
018000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100     MOVE ZERO TO RETURN-CD.
018200     MOVE "N" TO ALM-REJECT-SW.
018300     IF FIRST-TIME-IN
018400         OPEN OUTPUT ALERT-LOG-FILE
018500         MOVE ZERO TO ALT-ALERT-COUNT
018600         MOVE ZERO TO SRT-STAFF-COUNT
018700         MOVE "N" TO FIRST-TIME-SW.
018800 000-EXIT.
018900     EXIT.
019000
019100*    R19 - AN ALERT MUST CARRY A NON-BLANK TYPE, A NON-BLANK
019200*    DESCRIPTION, AND A POSITIVE TIMESTAMP OR IT IS REJECTED
019300*    WITHOUT BEING LOGGED
019400 100-ADD-ONE-ALERT.
019500     MOVE "100-ADD-ONE-ALERT" TO PARA-NAME.
019600     IF ALM-ALERT-TYPE = SPACES OR ALM-DESCRIPTION = SPACES
019700     OR ALM-TIMESTAMP = ZERO
019800         MOVE "Y" TO ALM-REJECT-SW
019900         GO TO 100-EXIT.
020000
020100     PERFORM 150-SNAPSHOT-STAFF-ROSTER THRU 150-EXIT.
020200     MOVE ALM-PRIORITY-LEVEL  TO PX-PRIORITY-LEVEL.
020300     MOVE ALM-PRIORITY-REASON TO PX-PRIORITY-REASON.
020400     CALL "VTLPRIO" USING PRIORITY-XFER-REC, PX-RETURN-CD.
020500     MOVE PX-PRIORITY-LEVEL  TO ALM-PRIORITY-LEVEL.
020600     MOVE PX-PRIORITY-REASON TO ALM-PRIORITY-REASON.
020700
020800     PERFORM 200-WRITE-ALERT-ENTRY THRU 200-EXIT.
020900     PERFORM 300-NOTIFY-STAFF THRU 300-EXIT.
021000 100-EXIT.
021100     EXIT.
021200
021300 150-SNAPSHOT-STAFF-ROSTER.
021400     MOVE ALM-STAFF-COUNT TO SRT-STAFF-COUNT.
021500     IF SRT-STAFF-COUNT > 0
021600         PERFORM 160-COPY-ONE-STAFF-ENTRY THRU 160-EXIT
021700             VARYING SRT-IDX FROM 1 BY 1
021800             UNTIL SRT-IDX > SRT-STAFF-COUNT.
021900 150-EXIT.
022000     EXIT.
022100
022200 160-COPY-ONE-STAFF-ENTRY.
022300     MOVE ALM-STAFF-ID(SRT-IDX)          TO SRTE-STAFF-ID(SRT-IDX).
022400     MOVE ALM-STAFF-NAME(SRT-IDX)        TO SRTE-STAFF-NAME(SRT-IDX).
022500     MOVE ALM-STAFF-PATIENT-CNT(SRT-IDX) TO SRTE-PATIENT-CNT(SRT-IDX).
022600     PERFORM 165-COPY-ONE-STAFF-PATIENT THRU 165-EXIT
022700         VARYING SRTE-PAT-IDX FROM 1 BY 1
022800         UNTIL SRTE-PAT-IDX > SRTE-PATIENT-CNT(SRT-IDX).
022900 160-EXIT.
023000     EXIT.
023100
023200 165-COPY-ONE-STAFF-PATIENT.
023300     MOVE ALM-STAFF-PATIENT(SRT-IDX, SRTE-PAT-IDX) TO
023400                SRTE-PATIENT-ID(SRT-IDX, SRTE-PAT-IDX).
023500 165-EXIT.
023600     EXIT.
023700
023800 200-WRITE-ALERT-ENTRY.
023900     MOVE "200-WRITE-ALERT-ENTRY" TO PARA-NAME.
024000     ADD 1 TO ALT-ALERT-COUNT.
024100     SET ALT-IDX TO ALT-ALERT-COUNT.
024200     MOVE ALM-PATIENT-ID      TO AL-PATIENT-ID, ALTE-PATIENT-ID(ALT-IDX).
024300     MOVE ALM-ALERT-TYPE      TO AL-ALERT-TYPE, ALTE-ALERT-TYPE(ALT-IDX).
024400     MOVE ALM-TIMESTAMP       TO AL-ALERT-TIMESTAMP,
024500                                  ALTE-ALERT-TIMESTAMP(ALT-IDX).
024600     MOVE ALM-TRIGGER-TYPE    TO AL-TRIGGER-TYPE,
024700                                  ALTE-TRIGGER-TYPE(ALT-IDX).
024800     MOVE ALM-TRIGGER-VALUE   TO AL-TRIGGER-VALUE,
024900                                  ALTE-TRIGGER-VALUE(ALT-IDX).
025000     MOVE ALM-DESCRIPTION     TO AL-DESCRIPTION,
025100                                  ALTE-DESCRIPTION(ALT-IDX).
025200     MOVE ALM-PRIORITY-LEVEL  TO AL-PRIORITY,
025300                                  ALTE-PRIORITY(ALT-IDX).
025400     MOVE ALM-PRIORITY-REASON TO AL-PRIORITY-REASON,
025500                                  ALTE-PRIORITY-REASON(ALT-IDX).
025600     WRITE ALERT-LOG-OUT-REC FROM ALERT-RECORD.
025700 200-EXIT.
025800     EXIT.
025900
026000*    NOTIFY EVERY STAFF MEMBER WHOSE ASSIGNED-PATIENT LIST
026100*    CONTAINS THIS ALERT'S PATIENT
026200 300-NOTIFY-STAFF.
026300     MOVE "300-NOTIFY-STAFF" TO PARA-NAME.
026400     MOVE ZERO TO WS-NOTIFY-COUNT.
026500     IF SRT-STAFF-COUNT > 0
026600         PERFORM 350-CHECK-ONE-STAFF-MEMBER THRU 350-EXIT
026700             VARYING SRT-IDX FROM 1 BY 1
026800             UNTIL SRT-IDX > SRT-STAFF-COUNT.
026900 300-EXIT.
027000     EXIT.
027100
027200 350-CHECK-ONE-STAFF-MEMBER.
027300     SET SRTE-PAT-IDX TO 1.
027400     MOVE ALM-PRIORITY-LEVEL TO PX-LEVEL-DISPLAY-ED.
027500     SEARCH SRTE-PATIENT-ID
027600         AT END
027700             CONTINUE
027800         WHEN SRTE-PATIENT-ID(SRT-IDX, SRTE-PAT-IDX)
027900                 = ALM-PATIENT-ID
028000             ADD 1 TO WS-NOTIFY-COUNT
028100             DISPLAY "NOTIFY STAFF " SRTE-STAFF-NAME(SRT-IDX)
028200                 " - PATIENT " ALM-PATIENT-ID
028300                 " - PRIORITY " PX-LEVEL-DISPLAY-ED
028400                 " ALERT " ALM-ALERT-TYPE UPON CONSOLE
028500     END-SEARCH.
028600 350-EXIT.
028700     EXIT.
028800
028900*    PRINT THE RUN-REPORT FOUR-LINE ALERT BLOCK FOR EVERY ALERT
029000*    LOGGED THIS RUN, IN THE WARD-STANDARD FOUR-LINE-PLUS-RULE
029100*    FORMAT THE NURSING STATION PRINTER HANDBOOK CALLS FOR
029200 500-LIST-ALERTS.
029300     MOVE "500-LIST-ALERTS" TO PARA-NAME.
029400     DISPLAY " " UPON CONSOLE.
029500     DISPLAY "******** VITALS ALERT RUN REPORT ********"
029600                                UPON CONSOLE.
029700     IF ALT-ALERT-COUNT = 0
029800         DISPLAY "NO ALERTS WERE RAISED THIS RUN." UPON CONSOLE
029900         GO TO 500-EXIT.
030000
030100     PERFORM 550-PRINT-ONE-ALERT-BLOCK THRU 550-EXIT
030200         VARYING ALT-IDX FROM 1 BY 1
030300         UNTIL ALT-IDX > ALT-ALERT-COUNT.
030400 500-EXIT.
030500     EXIT.
030600
030700 550-PRINT-ONE-ALERT-BLOCK.
030800     MOVE SPACES TO RR-LINE-1, RR-LINE-2, RR-LINE-3, RR-LINE-4.
030900     STRING "ALERT RECEIVED: " ALTE-DESCRIPTION(ALT-IDX)
031000             DELIMITED BY SIZE INTO RR-LINE-1.
031100     MOVE "PATIENT ID: " TO RR-LINE-2(1:12).
031200     MOVE ALTE-PATIENT-ID(ALT-IDX) TO RR2-PATIENT-ID-ED.
031300     MOVE "ALERT TYPE: " TO RR-LINE-3(1:12).
031400     MOVE ALTE-ALERT-TYPE(ALT-IDX) TO RR3-ALERT-TYPE.
031500     STRING "TIMESTAMP: " ALTE-ALERT-TIMESTAMP(ALT-IDX)
031600             DELIMITED BY SIZE INTO RR-LINE-4.
031700     DISPLAY RR-LINE-1 UPON CONSOLE.
031800     DISPLAY RR-LINE-2 UPON CONSOLE.
031900     DISPLAY RR-LINE-3 UPON CONSOLE.
032000     DISPLAY RR-LINE-4 UPON CONSOLE.
032100     DISPLAY RR-LINE-5 UPON CONSOLE.
032200 550-EXIT.
032300     EXIT.
032400
032500 700-CLOSE-ALERT-LOG.
032600     MOVE "700-CLOSE-ALERT-LOG" TO PARA-NAME.
032700     IF NOT FIRST-TIME-IN
032800         CLOSE ALERT-LOG-FILE.
032900 700-EXIT.
033000     EXIT.
033100
033200 1000-ABEND-RTN.
033300     MOVE "** INVALID MODE SWITCH PASSED TO VTLALRT" TO
033400                                        ABEND-REASON.
033500     WRITE SYSOUT-REC FROM ABEND-REC.
033600     DISPLAY "*** ABNORMAL END OF JOB-VTLALRT ***" UPON CONSOLE.
033700     DIVIDE ZERO-VAL INTO ONE-VAL.
