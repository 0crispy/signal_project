000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHOP-STANDARD TRAILING-SPACE-TRIMMED-LENGTH UTILITY.
001400*          CALLED BY VTLEDIT FOR EACH RAW OBSERVATION LINE
001500*          BEFORE THE COMMA SPLIT, SO A TRAILING-BLANK-PADDED
001600*          LINE DOESN'T GET TREATED AS HAVING AN EMPTY LAST
001700*          FIELD.  ADDS THE TRIMMED LENGTH ONTO WHATEVER THE
001800*          CALLER ALREADY HAS IN RETURN-LTH - IT DOES NOT
001900*          REPLACE IT.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    01/01/08  TGD  ORIGINAL PROGRAM                              CH010108
002500*    04/19/09  JS   Y2K SWEEP - NO DATE FIELDS, REVIEWED          CH041909
002600*    09/11/17  TGD  DROPPED FUNCTION REVERSE AND LENGTH OF - THE  TK1401  
002700*                   COMPILER ON THE NEW BOX FLAGS BOTH AS         TK1401  
002800*                   UNSUPPORTED INTRINSICS ON THIS SHOP'S         TK1401  
002900*                   RUNTIME LIBRARY LEVEL.  THE ORIGINAL REVERSE- TK1401  
003000*                   AND-COUNT-LEADING-SPACES TRICK IS REPLACED    TK1401  
003100*                   WITH A STRAIGHT BACKWARD SCAN OF THE INPUT    TK1401  
003200*                   FOR THE LAST NON-BLANK CHARACTER, WHICH IS    TK1401  
003300*                   ALL THE OLD LOGIC WAS REALLY DOING ANYWAY,    TK1401  
003400*                   TICKET #1401                                  TK1401  
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-CHAR-SUB              PIC S9(4) COMP.
004900     05  WS-TRAIL-SPACE-CNT       PIC S9(4) COMP.
005000     05  WS-THIS-LENGTH           PIC S9(4) COMP.
005100     05  FILLER                   PIC X(05).
005200
005300 01  TRAIL-COUNT-TRACE-AREA.
005400     05  TCT-COUNT                PIC S9(4) COMP.
005500     05  FILLER                   PIC X(02).
005600
005700*    NUMERIC-EDITED VIEW OF THE TRAILING-SPACE COUNT USED ON
005800*    THE OPERATOR CONSOLE TRACE LINE
005900 01  TCT-COUNT-EDIT REDEFINES TRAIL-COUNT-TRACE-AREA.
006000     05  TCT-COUNT-DISPLAY-ED     PIC -(3)9.
006100
006200 01  RETURN-LTH-TRACE-AREA.
006300     05  RLT-LENGTH               PIC S9(4) COMP.
006400     05  FILLER                   PIC X(02).
006500
006600*    NUMERIC-EDITED VIEW OF A COPY OF THE RUNNING RETURN-LTH
006700*    TOTAL - KEPT IN ITS OWN WORK AREA, NOT OVERLAID ON THE
006800*    LINKAGE PARAMETER ITSELF, SO THE TRACE NEVER DISTURBS THE
006900*    VALUE HANDED BACK TO THE CALLER
007000 01  RLT-LENGTH-EDIT REDEFINES RETURN-LTH-TRACE-AREA.
007100     05  RLT-LENGTH-DISPLAY-ED    PIC -(3)9.
007200
007300 LINKAGE SECTION.
007400 01  TEXT1                        PIC X(255).
007500
007600*    CHARACTER-TABLE VIEW OF THE INCOMING TEXT USED TO WALK
007700*    BACKWARD FROM THE END OF THE FIELD ONE BYTE AT A TIME
007800 01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
007900     05  TEXT1-CHAR OCCURS 255 TIMES INDEXED BY TC-IDX
008000                                  PIC X(01).
008100
008200 01  RETURN-LTH                   PIC S9(4).
008300
008400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008500 MAINLINE SECTION.
008600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008700     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT.
008800     PERFORM 200-COMPUTE-LENGTH THRU 200-EXIT.
008900     PERFORM 300-TRACE-RESULT THRU 300-EXIT.
009000     GOBACK.
009100
009200 000-HOUSEKEEPING.
009300     MOVE ZERO TO WS-TRAIL-SPACE-CNT.
009400     MOVE 256 TO WS-CHAR-SUB.
009500 000-EXIT.
009600     EXIT.
009700
009800*    WALK BACKWARD FROM THE LAST BYTE OF THE 255-BYTE FIELD,
009900*    COUNTING TRAILING SPACES, UNTIL A NON-BLANK CHARACTER IS
010000*    FOUND OR THE FIELD RUNS OUT
010100 100-SCAN-BACKWARD.
010200     SUBTRACT 1 FROM WS-CHAR-SUB.
010300     IF WS-CHAR-SUB < 1
010400         GO TO 100-EXIT.
010500     SET TC-IDX TO WS-CHAR-SUB.
010600     IF TEXT1-CHAR(TC-IDX) NOT = SPACE
010700         GO TO 100-EXIT.
010800     ADD 1 TO WS-TRAIL-SPACE-CNT.
010900     GO TO 100-SCAN-BACKWARD.
011000 100-EXIT.
011100     EXIT.
011200
011300 200-COMPUTE-LENGTH.
011400     COMPUTE WS-THIS-LENGTH = 255 - WS-TRAIL-SPACE-CNT.
011500     ADD WS-THIS-LENGTH TO RETURN-LTH.
011600 200-EXIT.
011700     EXIT.
011800
011900 300-TRACE-RESULT.
012000     MOVE WS-TRAIL-SPACE-CNT TO TCT-COUNT.
012100     MOVE TCT-COUNT TO TCT-COUNT-DISPLAY-ED.
012200     MOVE RETURN-LTH TO RLT-LENGTH.
012300     MOVE RLT-LENGTH TO RLT-LENGTH-DISPLAY-ED.
012400     DISPLAY "STRLTH - TRAILING SPACES " TCT-COUNT-DISPLAY-ED
012500         " RUNNING LENGTH " RLT-LENGTH-DISPLAY-ED UPON CONSOLE.
012600 300-EXIT.
012700     EXIT.
