000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VTLECG.
000300 AUTHOR. TERRY DUNHAM.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/02/12.
000600 DATE-COMPILED. 02/02/12.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ECG STRATEGY.  VTLCORE KEEPS A
001300*          TEN-SLOT RING BUFFER OF THE MOST RECENT ECG READINGS
001400*          FOR EACH PATIENT (SEE THE PT-ECG-RING TABLE IN VTLPAT)
001500*          AND HANDS THIS PROGRAM A COPY OF THAT RING AND HOW
001600*          MANY OF ITS SLOTS ARE ACTUALLY FILLED.  ONCE EVERY
001700*          SLOT IN THE RING IS FILLED (NOT BEFORE), THE CURRENT
001800*          READING IS COMPARED AGAINST ONE AND ONE-HALF TIMES
001900*          THE RING AVERAGE.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    02/02/12  TGD  ORIGINAL PROGRAM                              CH020212
002500*    08/14/13  JS   RING AVERAGE NOW EXCLUDES THE CURRENT         CH081413
002600*                   READING - IT WAS INCLUDING ITSELF AND         CH081413
002700*                   DILUTING THE 1.5 MULTIPLIER                   CH081413
002800*    03/09/15  MM   GUARD ADDED FOR A RING WITH ZERO SLOTS        CH030915
002900*                   FILLED (FIRST READING OF THE RUN)             CH030915
003000*    05/05/16  JS   DROPPED THE TEN-MINUTE READING COUNT GATE -   CH050516
003100*                   THE ANOMALY CHECK ONLY RUNS ONCE THE RING     CH050516
003200*                   ITSELF IS FULL, NOT ON A TIME WINDOW          CH050516
003300*    09/11/17  TGD  CEILING AND SLOT-COUNT TRACE FIELDS WERE      TK1401  
003400*                   SITTING UNUSED - WIRED THEM INTO CONSOLE      TK1401  
003500*                   TRACE LINES ON AN ANOMALY HIT, TICKET #1401   TK1401  
003600*    04/02/18  TGD  THE AVERAGE/CEILING EDITED VIEWS REDEFINED    TK1459  
003700*                   RING-AVERAGE-WORK-AREA WIDER THAN THE GROUP   TK1459  
003800*                   ITSELF - THE AVERAGE TRACE WAS BLEEDING INTO  TK1459  
003900*                   THE CEILING FIELD'S OWN BYTES BEFORE IT GOT   TK1459  
004000*                   TRACED.  MOVED BOTH VIEWS TO THEIR OWN WORK   TK1459  
004100*                   AREAS.  THE RING-SLOT-COUNT EDIT VIEW WAS     TK1459  
004200*                   ALSO REDEFINING ECG-CHECK-REC AT THE WRONG    TK1459  
004300*                   OFFSET AND WAS STOMPING ECGC-MEAS-VALUE ON    TK1459  
004400*                   EVERY ANOMALY HIT - GAVE IT ITS OWN WORK      TK1459
004500*                   AREA TOO, TICKET #1459                        TK1459
004600*    05/03/18  TGD  NEITHER THIS PROGRAM'S OWN CEILING COMPARE    TK1465  
004700*                   NOR VTLCORE'S RING STORE EVER TOOK ABSOLUTE   TK1465  
004800*                   VALUE DESPITE THE ABS-VALUE FIELD NAMES - A   TK1465  
004900*                   LARGE NEGATIVE READING COULD NEVER TRIP THE   TK1465  
005000*                   CEILING.  COMPARE NOW RUNS AGAINST THE        TK1465  
005100*                   MAGNITUDE OF THE CURRENT READING, TICKET      TK1465  
005200*                   #1465                                         TK1465  
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500 WORKING-STORAGE SECTION.
007600 01  FILE-STATUS-CODES.
007700     05  OFCODE                   PIC X(02).
007800         88  CODE-WRITE    VALUE SPACES.
007900
008000 01  RING-AVERAGE-WORK-AREA.
008100     05  RWA-RING-TOTAL           PIC S9(9)V99 COMP-3.
008200     05  RWA-RING-AVERAGE         PIC S9(7)V99 COMP-3.
008300     05  RWA-ANOMALY-CEILING      PIC S9(7)V99 COMP-3.
008400     05  RWA-SLOT-SUB             PIC 9(02) COMP.
008500     05  FILLER                   PIC X(01).
008600
008700 01  RING-AVERAGE-TRACE-AREA.
008800     05  RWA-AVERAGE-TRACE        PIC S9(7)V99 COMP-3.
008900     05  FILLER                   PIC X(04).
009000
009100*    NUMERIC-EDITED VIEW OF A COPY OF THE RING AVERAGE USED
009200*    WHEN BUILDING THE ALERT DESCRIPTION TEXT - KEPT IN ITS OWN
009300*    WORK AREA, NOT OVERLAID ON RING-AVERAGE-WORK-AREA, SO THE
009400*    TRACE CAN'T BLEED INTO THE ADJACENT CEILING FIELD
009500 01  RWA-AVERAGE-EDIT REDEFINES RING-AVERAGE-TRACE-AREA.
009600     05  RWA-AVERAGE-DISPLAY-ED   PIC -(5)9.99.
009700
009800 01  RING-CEILING-TRACE-AREA.
009900     05  RWA-CEILING-TRACE        PIC S9(7)V99 COMP-3.
010000     05  FILLER                   PIC X(04).
010100
010200*    NUMERIC-EDITED VIEW OF A COPY OF THE COMPUTED 1.5X CEILING,
010300*    KEPT IN ITS OWN WORK AREA FOR THE SAME REASON AS ABOVE
010400 01  RWA-CEILING-EDIT REDEFINES RING-CEILING-TRACE-AREA.
010500     05  RWA-CEILING-DISPLAY-ED   PIC -(5)9.99.
010600
010700 01  RING-COUNT-TRACE-AREA.
010800     05  RCT-RING-SLOTS-FILLED    PIC 9(02).
010900     05  FILLER                   PIC X(01).
011000
011100*    ABSOLUTE VALUE OF THE CURRENT READING, COMPARED AGAINST
011200*    THE CEILING IN PLACE OF ECGC-MEAS-VALUE ITSELF - ECG
011300*    READINGS MAY BE NEGATIVE AND A NEGATIVE READING CANNOT
011400*    TRIP A POSITIVE CEILING UNLESS ITS MAGNITUDE IS TAKEN
011500*    FIRST
011600 01  ANOMALY-COMPARE-AREA.
011700     05  RWA-MEAS-ABS             PIC S9(7)V99 COMP-3.
011800     05  FILLER                   PIC X(04).
011900
012000*    NUMERIC-EDITED VIEW OF A COPY OF THE RING SLOT COUNT USED
012100*    ON THE OPERATOR CONSOLE TRACE LINE - KEPT IN ITS OWN WORK
012200*    AREA, NOT OVERLAID ON THE LINKAGE RECORD, SO THE TRACE
012300*    CAN'T BLEED INTO ECGC-MEAS-VALUE
012400 01  RCT-COUNT-EDIT REDEFINES RING-COUNT-TRACE-AREA.
012500     05  RCT-COUNT-DISPLAY-ED     PIC Z9.
012600
012700 COPY VTLABND.
012800
012900 LINKAGE SECTION.
013000 01  ECG-CHECK-REC.
013100     05  ECGC-MEAS-VALUE          PIC S9(7)V99.
013200     05  ECGC-RING-SLOTS-FILLED   PIC 9(02).
013300     05  ECGC-RING OCCURS 10 TIMES INDEXED BY ECGC-IDX.
013400         10  ECGC-RING-VALUE      PIC S9(7)V99.
013500     05  ECGC-VIOLATION-SW        PIC X(01).
013600         88  ECGC-VIOLATION-FOUND VALUE "Y".
013700     05  ECGC-ALERT-TYPE          PIC X(32).
013800     05  ECGC-DESCRIPTION         PIC X(100).
013900     05  ECGC-PRIORITY-LEVEL      PIC 9(01).
014000     05  ECGC-PRIORITY-REASON     PIC X(40).
014100     05  FILLER                   PIC X(04).
014200 01  RETURN-CD                    PIC S9(4).
014300
014400 PROCEDURE DIVISION USING ECG-CHECK-REC, RETURN-CD.
014500 MAINLINE SECTION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     IF ECGC-RING-SLOTS-FILLED >= 10
014800         PERFORM 100-CHECK-ANOMALY THRU 100-EXIT.
014900     GOBACK.
015000
015100 000-HOUSEKEEPING.
015200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015300     MOVE "N" TO ECGC-VIOLATION-SW.
015400     MOVE ZERO TO RWA-RING-TOTAL.
015500     MOVE ZERO TO RETURN-CD.
015600 000-EXIT.
015700     EXIT.
015800
015900*    U10 - RING IS FULL (ALL TEN SLOTS NON-ZERO). AVERAGE THE
016000*    TEN SLOTS, THEN FLAG THE CURRENT READING WHEN IT EXCEEDS
016100*    1.5 TIMES THAT AVERAGE
016200 100-CHECK-ANOMALY.
016300     MOVE "100-CHECK-ANOMALY" TO PARA-NAME.
016400     PERFORM 150-SUM-RING-SLOT THRU 150-EXIT
016500         VARYING RWA-SLOT-SUB FROM 1 BY 1
016600         UNTIL RWA-SLOT-SUB > ECGC-RING-SLOTS-FILLED.
016700
016800     COMPUTE RWA-RING-AVERAGE ROUNDED =
016900         RWA-RING-TOTAL / ECGC-RING-SLOTS-FILLED.
017000     COMPUTE RWA-ANOMALY-CEILING ROUNDED =
017100         RWA-RING-AVERAGE * 1.5.
017200
017300     MOVE ECGC-RING-SLOTS-FILLED TO RCT-RING-SLOTS-FILLED.
017400     MOVE RCT-RING-SLOTS-FILLED TO RCT-COUNT-DISPLAY-ED.
017500     MOVE ECGC-MEAS-VALUE TO RWA-MEAS-ABS.
017600     IF RWA-MEAS-ABS < 0
017700         COMPUTE RWA-MEAS-ABS = RWA-MEAS-ABS * -1.
017800     IF RWA-MEAS-ABS > RWA-ANOMALY-CEILING
017900         MOVE "Y" TO ECGC-VIOLATION-SW
018000         MOVE "ECGAnomaly" TO ECGC-ALERT-TYPE
018100         MOVE "ECG reading exceeds 1.5x the 10-reading ring"
018200           & " average" TO ECGC-DESCRIPTION
018300         MOVE 2 TO ECGC-PRIORITY-LEVEL
018400         DISPLAY "VTLECG - RING SLOTS " RCT-COUNT-DISPLAY-ED
018500             UPON CONSOLE
018600         PERFORM 160-TRACE-RING-AVERAGE THRU 160-EXIT
018700         PERFORM 170-TRACE-RING-CEILING THRU 170-EXIT.
018800 100-EXIT.
018900     EXIT.
019000
019100 160-TRACE-RING-AVERAGE.
019200     MOVE RWA-RING-AVERAGE TO RWA-AVERAGE-TRACE.
019300     MOVE RWA-AVERAGE-TRACE TO RWA-AVERAGE-DISPLAY-ED.
019400     DISPLAY "VTLECG - RING AVERAGE " RWA-AVERAGE-DISPLAY-ED
019500         UPON CONSOLE.
019600 160-EXIT.
019700     EXIT.
019800
019900 170-TRACE-RING-CEILING.
020000     MOVE RWA-ANOMALY-CEILING TO RWA-CEILING-TRACE.
020100     MOVE RWA-CEILING-TRACE TO RWA-CEILING-DISPLAY-ED.
020200     DISPLAY "VTLECG - ANOMALY CEILING " RWA-CEILING-DISPLAY-ED
020300         UPON CONSOLE.
020400 170-EXIT.
020500     EXIT.
020600
020700 150-SUM-RING-SLOT.
020800     ADD ECGC-RING-VALUE(RWA-SLOT-SUB) TO RWA-RING-TOTAL.
020900 150-EXIT.
021000     EXIT.
021100
021200 1000-ABEND-RTN.
021300     MOVE "** RING SLOT COUNT OUT OF RANGE IN VTLECG" TO
021400                                        ABEND-REASON.
021500     WRITE SYSOUT-REC FROM ABEND-REC.
021600     DISPLAY "*** ABNORMAL END OF JOB-VTLECG ***" UPON CONSOLE.
021700     DIVIDE ZERO-VAL INTO ONE-VAL.
